000100******************************************************************
000200*    INVNTAB   -  INVENTORY MASTER LOADED TO A TABLE FOR SEARCH   *
000300*    ALL BY ITEM-ID.  ASCENDING ITEM-ID SEQUENCE REQUIRED ON LOAD.*
000400*    042697 MM  ORIGINAL LAYOUT.                                  *
000500*    071199 AK  TAB-ITEM-UNIT-PRICE CHANGED TO COMP-3 FOR Y2K     *
000600*                CLEANUP PASS.                                    *
000700******************************************************************
000800 01  INVENTORY-TABLE.
000900     05  INVN-TABLE-COUNT        PIC 9(04) COMP VALUE ZERO.
001000     05  INVN-TABLE-ROW OCCURS 1 TO 2000 TIMES
001100                     DEPENDING ON INVN-TABLE-COUNT
001200                     ASCENDING KEY IS TAB-ITEM-ID
001300                     INDEXED BY ITM-IDX.
001400         10  TAB-ITEM-ID           PIC 9(06).
001500         10  TAB-ITEM-NAME         PIC X(40).
001600         10  TAB-ITEM-TYPE         PIC X(20).
001700             88  TAB-ITEM-IS-EQUIP     VALUE "Equipment".
001800         10  TAB-ITEM-PURPOSE      PIC X(40).
001900         10  TAB-ITEM-STOCK-QTY    PIC S9(07).
002000         10  TAB-ITEM-REORDER-THR  PIC S9(07).
002100         10  TAB-ITEM-UNIT-PRICE   PIC S9(07)V99 COMP-3.
002200         10  TAB-ITEM-SUPPLIER     PIC X(60).
002300         10  TAB-ITEM-EXPIRY-DATE  PIC 9(08).
002400         10  TAB-ITEM-ACTV-SW      PIC X(01).
002500             88  TAB-ITEM-ACTIVE       VALUE "Y".
