000100******************************************************************
000200*    STAFFREC  -  STAFF MASTER RECORD                            *
000300*    KEYED BY STAFF-ID.  DOCTOR/NURSE/ADMIN ALL LIVE ON ONE FILE -*
000400*    JOB-TYPE TELLS THE BATCH STEPS WHICH RULES APPLY.            *
000500*    012688 JS  ORIGINAL LAYOUT.                                  *
000600*    091503 RDM ADDED WORKING-DAYS FOR APPOINTMENT AVAILABILITY.  *
000700******************************************************************
000800 01  STAFF-REC.
000900     05  STAFF-ID                PIC 9(06).
001000     05  STAFF-NAME              PIC X(40).
001100     05  STAFF-JOB-TYPE          PIC X(10).
001200         88  STAFF-IS-DOCTOR         VALUE "Doctor".
001300         88  STAFF-IS-NURSE          VALUE "Nurse".
001400         88  STAFF-IS-ADMIN          VALUE "Admin".
001500     05  STAFF-SPECIALIZATION    PIC X(30).
001600     05  STAFF-LICENSE-NBR       PIC X(20).
001700     05  STAFF-PHONE             PIC X(20).
001800     05  STAFF-EMAIL             PIC X(50).
001900     05  STAFF-HIRE-DATE         PIC 9(08).
002000     05  STAFF-WORKING-DAYS      PIC X(20).
002100     05  STAFF-ACTIVE-STATUS     PIC X(01).
002200         88  STAFF-ACTIVE            VALUE "Y".
002300         88  STAFF-INACTIVE          VALUE "N".
002400     05  FILLER                  PIC X(05).
