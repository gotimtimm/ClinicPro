000100******************************************************************
000200*    VISTTRN   -  VISIT TRANSACTION (INPUT TO VISTPROC)          *
000300*    VT-ITEM-USAGE CARRIES UP TO 20 ITEM/QUANTITY PAIRS CONSUMED  *
000400*    AT THE VISIT - VT-ITEM-COUNT SAYS HOW MANY ARE IN USE.       *
000500*    042697 MM  ORIGINAL LAYOUT.                                  *
000600******************************************************************
000700 01  VISIT-TRANSACTION-REC.
000800     05  VT-APPT-ID              PIC 9(08).
000900     05  VT-VITALS               PIC X(100).
001000     05  VT-DIAGNOSIS            PIC X(100).
001100     05  VT-TREATMENT            PIC X(100).
001200     05  VT-ITEM-COUNT           PIC 9(02).
001300     05  VT-ITEM-USAGE OCCURS 20 TIMES
001400                       INDEXED BY VT-ITEM-IDX.
001500         10  VT-ITEM-ID          PIC 9(06).
001600         10  VT-ITEM-QTY         PIC 9(05).
001700     05  VT-BASE-AMOUNT          PIC S9(07)V99.
001800     05  VT-FOLLOWUP-FLAG        PIC X(01).
001900         88  VT-FOLLOWUP-REQUESTED   VALUE "Y".
002000     05  VT-FOLLOWUP-DATE        PIC 9(08).
002100     05  VT-FOLLOWUP-TIME        PIC 9(06).
002200     05  FILLER                  PIC X(10).
