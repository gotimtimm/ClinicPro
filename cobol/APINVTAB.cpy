000100******************************************************************
000200*    APINVTAB  -  APPOINTMENT-INVENTORY USAGE LOG LOADED TO A    *
000300*    TABLE FOR STRAIGHT VARYING SCANS BY ITEM-ID.  NOT ASCENDING-*
000400*    KEY LOADED - THE USAGE LOG IS WRITTEN IN APPOINTMENT ORDER, *
000500*    NOT ITEM-ID ORDER, AND THERE CAN BE ZERO OR MORE ROWS PER   *
000600*    ITEM.                                                       *
000700*    042697 MM  ORIGINAL LAYOUT.                                  *
000800******************************************************************
000900 01  APPT-INVENTORY-TABLE.
001000     05  APPT-INVENTORY-COUNT    PIC 9(05) COMP VALUE ZERO.
001100     05  APPT-INVENTORY-ROW OCCURS 1 TO 20000 TIMES
001200                     DEPENDING ON APPT-INVENTORY-COUNT
001300                     INDEXED BY AIV-IDX.
001400         10  TAB-AI-APPT-ID        PIC 9(08).
001500         10  TAB-AI-ITEM-ID        PIC 9(06).
001600         10  TAB-AI-QTY-USED       PIC 9(05).
