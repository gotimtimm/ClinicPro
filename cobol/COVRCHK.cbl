000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    COVRCHK   -  MINIMUM-STAFF-COVERAGE TALLY.  CALLED BY        *
000400*    STFSKED, STFTMOFF AND STFCOVCK SO THE COVERAGE RULE LIVES IN *
000500*    ONE PLACE.  NO FILE I/O - THE CALLER LOADS AND PASSES THE    *
000600*    STAFF TABLE, THIS MODULE ONLY COUNTS ACTIVE ROWS BY JOB TYPE. *
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    -------------------------------------------------------------*
001000*    042697 MM  ORIGINAL - SPLIT OUT OF STFSKED SO THE COVERAGE    *
001100*                RULE COULD BE SHARED BY THE TIME-OFF SCREEN TOO.  *
001200*    091503 RDM MINIMUM COUNTS MADE TABLE-DRIVEN CONSTANTS INSTEAD *
001300*                OF LITERALS SCATTERED THROUGH THE CALLERS.        *
001400*    110399 JS  Y2K CLEANUP - NO DATE LOGIC IN THIS MODULE.        *
001500******************************************************************
001600 PROGRAM-ID.  COVRCHK.
001700 AUTHOR. JON SAYLES.
001800 INSTALLATION. COBOL DEVELOPMENT CENTER.
001900 DATE-WRITTEN. 04/26/97.
002000 DATE-COMPILED.
002100 SECURITY. NON-CONFIDENTIAL.
002200
002300 ENVIRONMENT DIVISION.
002400 CONFIGURATION SECTION.
002500 SOURCE-COMPUTER. IBM-390.
002600 OBJECT-COMPUTER. IBM-390.
002700 SPECIAL-NAMES.
002800    C01 IS TOP-OF-FORM.
002900 INPUT-OUTPUT SECTION.
003000
003100 DATA DIVISION.
003200 FILE SECTION.
003300
003400 WORKING-STORAGE SECTION.
003500 77  PARA-NAME                   PIC X(32) VALUE SPACES.
003600
003700 01  WS-MISC-FIELDS.
003800    05  WS-MIN-DR-REQUIRED      PIC 9(02) COMP VALUE 2.
003900    05  WS-MIN-NRS-REQUIRED     PIC 9(02) COMP VALUE 1.
004000    05  WS-MIN-ADM-REQUIRED     PIC 9(02) COMP VALUE 1.
004100 01  WS-MISC-FIELDS-REDEF REDEFINES WS-MISC-FIELDS.
004200    05  WS-MISC-DUMP-LINE       PIC X(06).
004300
004400 01  WS-COUNTERS-AND-SWITCHES.
004500    05  WS-DR-COUNT             PIC 9(04) COMP VALUE ZERO.
004600    05  WS-NRS-COUNT            PIC 9(04) COMP VALUE ZERO.
004700    05  WS-ADM-COUNT            PIC 9(04) COMP VALUE ZERO.
004800    05  W01-SUB                 PIC 9(05) COMP VALUE ZERO.
004900
005000 01  WS-DEBUG-TALLY.
005100    05  WS-DEBUG-DR             PIC 9(04) VALUE ZERO.
005200    05  WS-DEBUG-NRS            PIC 9(04) VALUE ZERO.
005300    05  WS-DEBUG-ADM            PIC 9(04) VALUE ZERO.
005400 01  WS-DEBUG-TALLY-REDEF REDEFINES WS-DEBUG-TALLY.
005500    05  WS-DEBUG-TALLY-LINE     PIC X(12).
005600
005700 LINKAGE SECTION.
005800    COPY STAFTAB.
005900
006000 01  CVR-RESULT.
006100    05  CVR-DR-COUNT            PIC 9(04).
006200    05  CVR-NRS-COUNT           PIC 9(04).
006300    05  CVR-ADM-COUNT           PIC 9(04).
006400    05  CVR-HAS-MIN-SW          PIC X(01).
006500        88  CVR-HAS-MIN-COVERAGE    VALUE "Y".
006600    05  CVR-MESSAGE             PIC X(60).
006700 01  CVR-RESULT-REDEF REDEFINES CVR-RESULT.
006800    05  CVR-RAW-LINE            PIC X(73).
006900
007000 PROCEDURE DIVISION USING STAFF-TABLE, CVR-RESULT.
007100
007200 000-CVR-MAIN.
007300    MOVE "000-CVR-MAIN" TO PARA-NAME.
007400    MOVE ZERO TO WS-DR-COUNT, WS-NRS-COUNT, WS-ADM-COUNT.
007500    MOVE "N" TO CVR-HAS-MIN-SW.
007600
007700    IF STAFF-TABLE-COUNT > ZERO
007800        PERFORM 200-TALLY-STAFF THRU 200-EXIT
007900            VARYING W01-SUB FROM 1 BY 1
008000            UNTIL W01-SUB > STAFF-TABLE-COUNT
008100    END-IF.
008200
008300    PERFORM 400-BUILD-RESULT THRU 400-EXIT.
008400    PERFORM 450-DEBUG-DUMP THRU 450-EXIT.
008500    GOBACK.
008600
008700 200-TALLY-STAFF.
008800    MOVE "200-TALLY-STAFF" TO PARA-NAME.
008900    IF TAB-STAFF-ACTIVE (W01-SUB)
009000        IF TAB-STAFF-IS-DR (W01-SUB)
009100            ADD 1 TO WS-DR-COUNT
009200        END-IF
009300        IF TAB-STAFF-IS-NRS (W01-SUB)
009400            ADD 1 TO WS-NRS-COUNT
009500        END-IF
009600        IF TAB-STAFF-IS-ADM (W01-SUB)
009700            ADD 1 TO WS-ADM-COUNT
009800        END-IF
009900    END-IF.
010000 200-EXIT.
010100    EXIT.
010200
010300 400-BUILD-RESULT.
010400    MOVE "400-BUILD-RESULT" TO PARA-NAME.
010500*    RULE - MINIMUM COVERAGE IS AT LEAST WS-MIN-DR-REQUIRED ACTIVE   *
010600*    DOCTORS, WS-MIN-NRS-REQUIRED ACTIVE NURSES, AND                *
010700*    WS-MIN-ADM-REQUIRED ACTIVE ADMIN STAFF ON FILE.                 *
010800    MOVE WS-DR-COUNT  TO CVR-DR-COUNT.
010900    MOVE WS-NRS-COUNT TO CVR-NRS-COUNT.
011000    MOVE WS-ADM-COUNT TO CVR-ADM-COUNT.
011100    IF WS-DR-COUNT  NOT < WS-MIN-DR-REQUIRED
011200        AND WS-NRS-COUNT NOT < WS-MIN-NRS-REQUIRED
011300        AND WS-ADM-COUNT NOT < WS-MIN-ADM-REQUIRED
011400        SET CVR-HAS-MIN-COVERAGE TO TRUE
011500        MOVE "MINIMUM STAFF COVERAGE IS MET" TO CVR-MESSAGE
011600    ELSE
011700        MOVE "N" TO CVR-HAS-MIN-SW
011800        MOVE "MINIMUM STAFF COVERAGE IS NOT MET" TO CVR-MESSAGE
011900    END-IF.
012000 400-EXIT.
012100    EXIT.
012200
012300 450-DEBUG-DUMP.
012400    MOVE WS-DR-COUNT  TO WS-DEBUG-DR.
012500    MOVE WS-NRS-COUNT TO WS-DEBUG-NRS.
012600    MOVE WS-ADM-COUNT TO WS-DEBUG-ADM.
012700    DISPLAY "COVRCHK - DR/NRS/ADM - " WS-DEBUG-TALLY-LINE UPON CONSOLE.
012800 450-EXIT.
012900    EXIT.
