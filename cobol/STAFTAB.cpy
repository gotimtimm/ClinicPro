000100******************************************************************
000200*    STAFTAB   -  STAFF MASTER LOADED TO A TABLE FOR SEARCH ALL   *
000300*    ACCESS.  ASCENDING STAFF-ID SEQUENCE REQUIRED ON LOAD.       *
000400*    091503 RDM ORIGINAL LAYOUT.                                  *
000500******************************************************************
000600 01  STAFF-TABLE.
000700     05  STAFF-TABLE-COUNT       PIC 9(04) COMP VALUE ZERO.
000800     05  STAFF-TABLE-ROW OCCURS 1 TO 0500 TIMES
000900                     DEPENDING ON STAFF-TABLE-COUNT
001000                     ASCENDING KEY IS TAB-STAFF-ID
001100                     INDEXED BY STF-IDX.
001200         10  TAB-STAFF-ID          PIC 9(06).
001300         10  TAB-STAFF-NAME        PIC X(40).
001400         10  TAB-STAFF-JOB-TYPE    PIC X(10).
001500             88  TAB-STAFF-IS-DR       VALUE "Doctor".
001600             88  TAB-STAFF-IS-NRS      VALUE "Nurse".
001700             88  TAB-STAFF-IS-ADM      VALUE "Admin".
001800         10  TAB-STAFF-SPECIALTY   PIC X(30).
001900         10  TAB-STAFF-LICENSE     PIC X(20).
002000         10  TAB-STAFF-PHONE       PIC X(20).
002100         10  TAB-STAFF-EMAIL       PIC X(50).
002200         10  TAB-STAFF-HIRE-DATE   PIC 9(08).
002300         10  TAB-STAFF-WORK-DAYS   PIC X(20).
002400         10  TAB-STAFF-ACTV-SW     PIC X(01).
002500             88  TAB-STAFF-ACTIVE      VALUE "Y".
