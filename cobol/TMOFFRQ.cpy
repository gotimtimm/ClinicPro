000100******************************************************************
000200*    TMOFFRQ   -  TIME-OFF REQUEST TRANSACTION (INPUT TO          *
000300*    STFTMOFF).                                                   *
000400*    091503 RDM ORIGINAL LAYOUT.                                  *
000500******************************************************************
000600 01  TIMEOFF-REQUEST-REC.
000700     05  TR-STAFF-ID             PIC 9(06).
000800     05  TR-START-DATE           PIC 9(08).
000900     05  TR-END-DATE             PIC 9(08).
001000     05  TR-REASON               PIC X(40).
001100     05  FILLER                  PIC X(08).
