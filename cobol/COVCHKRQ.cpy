000100******************************************************************
000200*    COVCHKRQ  -  COVERAGE-CHECK REQUEST TRANSACTION (INPUT TO    *
000300*    STFCOVCK).  READ-ONLY - NO MASTER FILE IS EVER REWRITTEN     *
000400*    FOR THIS ONE.                                                *
000500*    020816 AK  ORIGINAL LAYOUT.                                  *
000600******************************************************************
000700 01  COVERAGE-CHECK-REC.
000800     05  CC-CHECK-DATE           PIC 9(08).
000900     05  CC-SHIFT                PIC X(10).
001000     05  FILLER                  PIC X(02).
