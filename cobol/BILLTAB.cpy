000100******************************************************************
000200*    BILLTAB   -  BILLING LOADED TO A TABLE FOR SEARCH ALL BY     *
000300*    BILL-ID.  APPOINTMENT-ID LOOKUPS ARE A VARYING SCAN OF THIS  *
000400*    SAME TABLE (SEE 450-UPSERT-BILLING IN VISTPROC/APTSKDSB).    *
000500*    042697 MM  ORIGINAL LAYOUT.                                  *
000600*    071199 AK  TAB-BILL-AMOUNT CHANGED TO COMP-3 FOR Y2K CLEANUP.*
000700******************************************************************
000800 01  BILLING-TABLE.
000900     05  BILL-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.
001000     05  BILL-TABLE-ROW OCCURS 1 TO 20000 TIMES
001100                     DEPENDING ON BILL-TABLE-COUNT
001200                     ASCENDING KEY IS TAB-BILL-ID
001300                     INDEXED BY BIL-IDX.
001400         10  TAB-BILL-ID           PIC 9(08).
001500         10  TAB-BILL-APPT-ID      PIC 9(08).
001600         10  TAB-BILL-AMOUNT       PIC S9(07)V99 COMP-3.
001700         10  TAB-BILL-PAID-SW      PIC X(01).
001800             88  TAB-BILL-IS-PAID      VALUE "Y".
001900         10  TAB-BILL-PAYMENT-DT   PIC 9(08).
