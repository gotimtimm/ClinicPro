000100******************************************************************
000200*    APPTRQ    -  APPOINTMENT REQUEST TRANSACTION (INPUT TO       *
000300*    APPTSKED).  ONE RECORD PER SCHEDULING REQUEST.               *
000400*    012688 JS  ORIGINAL LAYOUT.                                  *
000500******************************************************************
000600 01  APPT-REQUEST-REC.
000700     05  AR-PATIENT-ID           PIC 9(06).
000800     05  AR-DOCTOR-ID            PIC 9(06).
000900     05  AR-DATE                 PIC 9(08).
001000     05  AR-TIME                 PIC 9(06).
001100     05  AR-DURATION             PIC 9(03).
001200     05  AR-VISIT-TYPE           PIC X(12).
001300     05  AR-NOTES                PIC X(500).
001400     05  FILLER                  PIC X(09).
