000100******************************************************************
000200*    APPTREC   -  APPOINTMENT RECORD                             *
000300*    KEYED BY APPT-ID.  ALSO SCANNED (NOT KEYED) BY               *
000400*    APPT-DOCTOR-ID + APPT-DATE, AND BY APPT-PATIENT-ID, SINCE     *
000500*    THIS SHOP DOES NOT CARRY ALTERNATE INDEXES ON A SEQUENTIAL    *
000600*    MASTER - SEE THE 2XX PARAGRAPHS IN APPTSKED/VISTPROC.         *
000700*    012688 JS  ORIGINAL LAYOUT.                                  *
000800*    042697 MM  WIDENED NOTES TO CARRY VITALS/DIAGNOSIS/TREATMENT  *
000900*                APPENDED BY VISTPROC.                            *
001000******************************************************************
001100 01  APPOINTMENT-REC.
001200     05  APPT-ID                 PIC 9(08).
001300     05  APPT-PATIENT-ID         PIC 9(06).
001400     05  APPT-DOCTOR-ID          PIC 9(06).
001500     05  APPT-DATE               PIC 9(08).
001600     05  APPT-TIME               PIC 9(06).
001700     05  APPT-DURATION           PIC 9(03).
001800     05  APPT-VISIT-TYPE         PIC X(12).
001900         88  APPT-IS-CHECKUP         VALUE "Check-up".
002000         88  APPT-IS-PROCEDURE       VALUE "Procedure".
002100         88  APPT-IS-EMERGENCY       VALUE "Emergency".
002200     05  APPT-STATUS             PIC X(10).
002300         88  APPT-NOT-DONE           VALUE "Not Done".
002400         88  APPT-DONE               VALUE "Done".
002500         88  APPT-CANCELED           VALUE "Canceled".
002600     05  APPT-NOTES              PIC X(500).
002700     05  FILLER                  PIC X(08).
