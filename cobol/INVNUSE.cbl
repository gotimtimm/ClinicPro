000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    INVNUSE  -  INVENTORY-MANAGEMENT-SERVICE AD-HOC USAGE         *
000400*    POSTING TRANSACTION.  SAME STOCK-CHECK/DECREMENT RULES AS     *
000500*    VISTPROC'S VISIT-INVENTORY STEP, RUN HERE AS ITS OWN          *
000600*    TRANSACTION SO THE FRONT DESK CAN POST A SUPPLY USE WITHOUT    *
000700*    WAITING FOR THE WHOLE VISIT TO BE MARKED DONE.                *
000800*                                                                 *
000900*    CHANGE LOG                                                   *
001000*    -------------------------------------------------------------*
001100*    042697 MM  ORIGINAL.                                         *
001200*    091503 RDM SWITCHED FROM VSAM PATMSTR-STYLE ACCESS TO SORTED  *
001300*                SEQUENTIAL LOADED-TO-TABLE ACCESS.                *
001400*    020816 AK  REORDER ALERTS ADDED - FRONT DESK WANTED TO KNOW   *
001500*                RIGHT AWAY WHEN A POSTING DROPPED AN ITEM TO OR    *
001600*                BELOW ITS REORDER LINE.                           *
001700*    110399 JS  Y2K CLEANUP PASS.                                  *
001800*    030217 AK  USAGE LOG IS NOW TABLE-LOADED AND MATCH-BEFORE-    *
001900*                POST INSTEAD OF STRAIGHT APPEND - A SECOND USE OF *
002000*                THE SAME ITEM ON THE SAME APPOINTMENT WAS DOUBLE- *
002100*                COUNTING ON THE STOREROOM'S CONSUMPTION REPORT.   *
002200******************************************************************
002300 PROGRAM-ID.  INVNUSE.
002400 AUTHOR. JON SAYLES.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 01/01/08.
002700 DATE-COMPILED.
002800 SECURITY. NON-CONFIDENTIAL.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900         ASSIGN TO UT-S-SYSOUT
004000         ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT USEPOST-FILE
004300         ASSIGN TO UT-S-USEPOST
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS OFCODE.
004600
004700     SELECT APPOINTMENT-FILE
004800         ASSIGN TO APPTFILE
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS AFCODE.
005100
005200     SELECT INVENTORY-FILE
005300         ASSIGN TO INVNFILE
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS IFCODE.
005600
005700     SELECT INVENTORY-FILE-OUT
005800         ASSIGN TO INVNFILO
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS IOCODE.
006100
006200     SELECT APPT-INVENTORY-FILE
006300         ASSIGN TO APINVFIL
006400         ACCESS MODE IS SEQUENTIAL
006500         FILE STATUS IS NFCODE.
006600
006700     SELECT APPT-INVENTORY-FILE-OUT
006800         ASSIGN TO APINVFLO
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS NOCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 100 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC                  PIC X(100).
008100
008200 FD  USEPOST-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS USAGE-POST-REC.
008700     COPY USEPOST.
008800
008900 FD  APPOINTMENT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS APPOINTMENT-REC.
009400     COPY APPTREC.
009500
009600 FD  INVENTORY-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS INVENTORY-REC.
010100     COPY INVNTREC.
010200
010300 FD  INVENTORY-FILE-OUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS INVENTORY-REC-OUT.
010800 01  INVENTORY-REC-OUT           PIC X(192).
010900
011000*    APPOINTMENT-INVENTORY IS TABLE-LOADED AT THE TOP OF THIS RUN     *
011100*    (SEE APINVTAB) AND MATCHED/BUMPED IN 300-POST-USAGE, THEN         *
011200*    REWRITTEN IN FULL IN 900-CLEANUP - SAME SHAPE AS THE INVENTORY    *
011300*    MASTER'S IN/OUT PAIR.                                            *
011400 FD  APPT-INVENTORY-FILE
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS APPT-INVENTORY-REC.
011900     COPY APINVREC.
012000
012100 FD  APPT-INVENTORY-FILE-OUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS APPT-INVENTORY-REC-OUT.
012600 01  APPT-INVENTORY-REC-OUT      PIC X(20).
012700
012800 WORKING-STORAGE SECTION.
012900 77  PARA-NAME                   PIC X(32) VALUE SPACES.
013000 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
013100 77  ONE-VAL                     PIC 9(01) VALUE 1.
013200 01  FILE-STATUS-CODES.
013300     05  OFCODE                  PIC X(02).
013400         88  NO-MORE-REQUESTS        VALUE "10".
013500     05  AFCODE                  PIC X(02).
013600         88  NO-MORE-APPTS           VALUE "10".
013700     05  IFCODE                  PIC X(02).
013800         88  NO-MORE-ITEMS           VALUE "10".
013900     05  IOCODE                  PIC X(02).
014000     05  NFCODE                  PIC X(02).
014100         88  NO-MORE-USAGE           VALUE "10".
014200     05  NOCODE                  PIC X(02).
014300
014400     COPY APPTTAB.
014500     COPY INVNTAB.
014600     COPY APINVTAB.
014700
014800 01  WS-MISC-FIELDS.
014900     05  WS-RUN-DATE             PIC 9(06).
015000 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
015100     05  WS-RUN-YY               PIC 9(02).
015200     05  WS-RUN-MM               PIC 9(02).
015300     05  WS-RUN-DD               PIC 9(02).
015400
015500 01  WS-REQUEST-FIELDS.
015600     05  WS-APPT-ID              PIC 9(08).
015700     05  WS-ITEM-COUNT           PIC 9(02) COMP.
015800     05  WS-APPT-FOUND-SW        PIC X(01) VALUE "N".
015900         88  WS-APPT-FOUND           VALUE "Y".
016000     05  WS-SUFFICIENT-SW        PIC X(01) VALUE "Y".
016100         88  WS-SUFFICIENT           VALUE "Y".
016200     05  WS-USAGE-FOUND-SW       PIC X(01) VALUE "N".
016300         88  WS-FOUND                VALUE "Y".
016400         88  WS-NOT-FOUND            VALUE "N".
016500     05  W01-SUB                 PIC 9(02) COMP VALUE ZERO.
016600     05  FILLER                  PIC X(06).
016700
016800 01  WS-OUTPUT-REC.
016900     05  WO-KEY-ID               PIC 9(08).
017000     05  FILLER                  PIC X(02) VALUE SPACES.
017100     05  WO-ITEM-NAME            PIC X(40).
017200     05  FILLER                  PIC X(02) VALUE SPACES.
017300     05  WO-RESULT-MSG           PIC X(50).
017400 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
017500     05  WO-RAW-LINE             PIC X(100).
017600
017700 01  WS-COUNTERS-AND-ACCUMULATORS.
017800     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
017900     05  POSTINGS-ACCEPTED       PIC S9(07) COMP VALUE ZERO.
018000     05  POSTINGS-REJECTED       PIC S9(07) COMP VALUE ZERO.
018100
018200 01  WS-DEBUG-COUNTS.
018300     05  WS-DEBUG-ACCEPTED       PIC 9(04).
018400     05  WS-DEBUG-REJECTED       PIC 9(04).
018500 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
018600     05  WS-DEBUG-COUNTS-LINE    PIC X(08).
018700
018800 COPY ABENDREC.
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 050-LOAD-APPOINTMENT-TABLE THRU 050-EXIT
019300         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
019400     PERFORM 060-LOAD-INVENTORY-TABLE THRU 060-EXIT
019500         VARYING ITM-IDX FROM 1 BY 1 UNTIL NO-MORE-ITEMS.
019600     PERFORM 070-LOAD-USAGE-TABLE THRU 070-EXIT
019700         VARYING AIV-IDX FROM 1 BY 1 UNTIL NO-MORE-USAGE.
019800
019900     PERFORM 100-MAINLINE THRU 100-EXIT
020000         UNTIL NO-MORE-REQUESTS.
020100
020200     PERFORM 900-CLEANUP THRU 900-EXIT.
020300     MOVE ZERO TO RETURN-CODE.
020400     GOBACK.
020500
020600 000-HOUSEKEEPING.
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** BEGIN JOB INVNUSE ********".
020900     ACCEPT WS-RUN-DATE FROM DATE.
021000     OPEN INPUT  APPOINTMENT-FILE, INVENTORY-FILE, USEPOST-FILE,
021100         APPT-INVENTORY-FILE.
021200     OPEN OUTPUT SYSOUT.
021300     MOVE ZERO TO APPT-TABLE-COUNT, INVN-TABLE-COUNT,
021400         APPT-INVENTORY-COUNT.
021500 000-EXIT.
021600     EXIT.
021700
021800 050-LOAD-APPOINTMENT-TABLE.
021900     MOVE "050-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
022000     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
022100         AT END
022200         MOVE "10" TO AFCODE
022300     END-READ.
022400     IF NOT NO-MORE-APPTS
022500         ADD 1 TO APPT-TABLE-COUNT
022600     END-IF.
022700 050-EXIT.
022800     EXIT.
022900
023000 060-LOAD-INVENTORY-TABLE.
023100     MOVE "060-LOAD-INVENTORY-TABLE" TO PARA-NAME.
023200     READ INVENTORY-FILE INTO INVN-TABLE-ROW (ITM-IDX)
023300         AT END
023400         MOVE "10" TO IFCODE
023500     END-READ.
023600     IF NOT NO-MORE-ITEMS
023700         ADD 1 TO INVN-TABLE-COUNT
023800     END-IF.
023900 060-EXIT.
024000     EXIT.
024100
024200 070-LOAD-USAGE-TABLE.
024300*    030217 AK  LOAD THE USAGE LOG INTO WORKING-STORAGE SO       *
024400*    300-POST-USAGE CAN MATCH AN INCOMING POSTING AGAINST A      *
024500*    PRIOR ONE FOR THE SAME APPOINTMENT/ITEM BEFORE DECIDING     *
024600*    WHETHER TO ADD A NEW ROW OR BUMP AN OLD ONE.                *
024700     MOVE "070-LOAD-USAGE-TABLE" TO PARA-NAME.
024800     READ APPT-INVENTORY-FILE INTO APPT-INVENTORY-ROW (AIV-IDX)
024900         AT END
025000         MOVE "10" TO NFCODE
025100     END-READ.
025200     IF NOT NO-MORE-USAGE
025300         ADD 1 TO APPT-INVENTORY-COUNT
025400     END-IF.
025500 070-EXIT.
025600     EXIT.
025700
025800 100-MAINLINE.
025900     MOVE "100-MAINLINE" TO PARA-NAME.
026000     READ USEPOST-FILE
026100         AT END
026200         MOVE "10" TO OFCODE
026300         GO TO 100-EXIT
026400     END-READ.
026500     ADD 1 TO RECORDS-READ.
026600
026700     MOVE UP-APPT-ID     TO WS-APPT-ID.
026800     MOVE UP-ITEM-COUNT  TO WS-ITEM-COUNT.
026900     MOVE "Y"            TO WS-SUFFICIENT-SW.
027000
027100     PERFORM 200-VALIDATE-APPT THRU 200-EXIT.
027200
027300     IF NOT WS-APPT-FOUND
027400         MOVE WS-APPT-ID  TO WO-KEY-ID
027500         MOVE SPACES      TO WO-ITEM-NAME
027600         MOVE "*** APPOINTMENT NOT FOUND - POSTING REJECTED" TO
027700             WO-RESULT-MSG
027800         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
027900         ADD 1 TO POSTINGS-REJECTED
028000         GO TO 100-EXIT.
028100
028200     PERFORM 250-CHECK-SUFFICIENCY THRU 250-EXIT
028300         VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > WS-ITEM-COUNT.
028400
028500     IF NOT WS-SUFFICIENT
028600         ADD 1 TO POSTINGS-REJECTED
028700         GO TO 100-EXIT.
028800
028900     PERFORM 300-POST-USAGE THRU 300-EXIT
029000         VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > WS-ITEM-COUNT.
029100     PERFORM 350-REORDER-ALERTS THRU 350-EXIT
029200         VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > WS-ITEM-COUNT.
029300     ADD 1 TO POSTINGS-ACCEPTED.
029400 100-EXIT.
029500     EXIT.
029600
029700 200-VALIDATE-APPT.
029800     MOVE "200-VALIDATE-APPT" TO PARA-NAME.
029900     MOVE "N" TO WS-APPT-FOUND-SW.
030000     IF APPT-TABLE-COUNT > ZERO
030100         SEARCH ALL APPT-TABLE-ROW
030200             AT END
030300                 CONTINUE
030400             WHEN TAB-APPT-ID (APT-IDX) = WS-APPT-ID
030500                 SET WS-APPT-FOUND TO TRUE
030600         END-SEARCH
030700     END-IF.
030800 200-EXIT.
030900     EXIT.
031000
031100 250-CHECK-SUFFICIENCY.
031200     MOVE "250-CHECK-SUFFICIENCY" TO PARA-NAME.
031300*    RULE - CHECKED FOR ALL REQUESTED ITEMS BEFORE ANY STOCK IS       *
031400*    DECREMENTED (ALL-OR-NOTHING WITHIN THE TRANSACTION).             *
031500     IF INVN-TABLE-COUNT > ZERO
031600         SEARCH ALL INVN-TABLE-ROW
031700             AT END
031800                 MOVE "N" TO WS-SUFFICIENT-SW
031900                 MOVE UP-ITEM-ID (W01-SUB) TO WO-KEY-ID
032000                 MOVE SPACES TO WO-ITEM-NAME
032100                 MOVE "*** ITEM NOT FOUND - POSTING REJECTED" TO
032200                     WO-RESULT-MSG
032300                 WRITE SYSOUT-REC FROM WS-OUTPUT-REC
032400             WHEN TAB-ITEM-ID (ITM-IDX) = UP-ITEM-ID (W01-SUB)
032500                 IF NOT TAB-ITEM-ACTIVE (ITM-IDX)
032600                    OR TAB-ITEM-STOCK-QTY (ITM-IDX) <
032700                       UP-ITEM-QTY (W01-SUB)
032800                     MOVE "N" TO WS-SUFFICIENT-SW
032900                     MOVE TAB-ITEM-ID (ITM-IDX)   TO WO-KEY-ID
033000                     MOVE TAB-ITEM-NAME (ITM-IDX) TO WO-ITEM-NAME
033100                     MOVE "*** INSUFFICIENT INVENTORY - POSTING REJECTED"
033200                         TO WO-RESULT-MSG
033300                     WRITE SYSOUT-REC FROM WS-OUTPUT-REC
033400                 END-IF
033500         END-SEARCH
033600     ELSE
033700         MOVE "N" TO WS-SUFFICIENT-SW
033800     END-IF.
033900 250-EXIT.
034000     EXIT.
034100
034200 300-POST-USAGE.
034300     MOVE "300-POST-USAGE" TO PARA-NAME.
034400*    030217 AK  USAGE IS ADDITIVE - A SECOND POSTING FOR THE      *
034500*    SAME APPOINTMENT/ITEM BUMPS THE ROW ALREADY IN THE TABLE     *
034600*    (SEE 305-FIND-OR-ADD-USAGE) RATHER THAN APPENDING A NEW ONE. *
034700     IF INVN-TABLE-COUNT > ZERO
034800         SEARCH ALL INVN-TABLE-ROW
034900             AT END
035000                 CONTINUE
035100             WHEN TAB-ITEM-ID (ITM-IDX) = UP-ITEM-ID (W01-SUB)
035200                 SUBTRACT UP-ITEM-QTY (W01-SUB) FROM
035300                     TAB-ITEM-STOCK-QTY (ITM-IDX)
035400                 PERFORM 305-FIND-OR-ADD-USAGE THRU 305-EXIT
035500                 MOVE TAB-ITEM-ID (ITM-IDX)   TO WO-KEY-ID
035600                 MOVE TAB-ITEM-NAME (ITM-IDX) TO WO-ITEM-NAME
035700                 STRING "USED: " DELIMITED BY SIZE
035800                     UP-ITEM-QTY (W01-SUB) DELIMITED BY SIZE
035900                     INTO WO-RESULT-MSG
036000                 WRITE SYSOUT-REC FROM WS-OUTPUT-REC
036100         END-SEARCH
036200     END-IF.
036300 300-EXIT.
036400     EXIT.
036500
036600 305-FIND-OR-ADD-USAGE.
036700     SET WS-NOT-FOUND TO TRUE.
036800     IF APPT-INVENTORY-COUNT > ZERO
036900         PERFORM 307-SCAN-USAGE-ROW THRU 307-EXIT
037000             VARYING AIV-IDX FROM 1 BY 1
037100             UNTIL AIV-IDX > APPT-INVENTORY-COUNT
037200     END-IF.
037300     IF WS-NOT-FOUND
037400         ADD 1 TO APPT-INVENTORY-COUNT
037500         SET AIV-IDX TO APPT-INVENTORY-COUNT
037600         MOVE WS-APPT-ID            TO TAB-AI-APPT-ID (AIV-IDX)
037700         MOVE UP-ITEM-ID (W01-SUB)  TO TAB-AI-ITEM-ID (AIV-IDX)
037800         MOVE UP-ITEM-QTY (W01-SUB) TO TAB-AI-QTY-USED (AIV-IDX)
037900     END-IF.
038000 305-EXIT.
038100     EXIT.
038200
038300 307-SCAN-USAGE-ROW.
038400     IF TAB-AI-APPT-ID (AIV-IDX) = WS-APPT-ID AND
038500        TAB-AI-ITEM-ID (AIV-IDX) = UP-ITEM-ID (W01-SUB)
038600         ADD UP-ITEM-QTY (W01-SUB) TO TAB-AI-QTY-USED (AIV-IDX)
038700         SET WS-FOUND TO TRUE
038800     END-IF.
038900 307-EXIT.
039000     EXIT.
039100
039200 350-REORDER-ALERTS.
039300     MOVE "350-REORDER-ALERTS" TO PARA-NAME.
039400*    RULE - RECOMPUTED STRICTLY AFTER ALL DECREMENTS FOR THE          *
039500*    TRANSACTION ARE APPLIED.                                        *
039600     IF INVN-TABLE-COUNT > ZERO
039700         SEARCH ALL INVN-TABLE-ROW
039800             AT END
039900                 CONTINUE
040000             WHEN TAB-ITEM-ID (ITM-IDX) = UP-ITEM-ID (W01-SUB)
040100                 IF TAB-ITEM-STOCK-QTY (ITM-IDX) NOT >
040200                    TAB-ITEM-REORDER-THR (ITM-IDX)
040300                     MOVE TAB-ITEM-ID (ITM-IDX)   TO WO-KEY-ID
040400                     MOVE TAB-ITEM-NAME (ITM-IDX) TO WO-ITEM-NAME
040500                     MOVE "*** REORDER ALERT - AT OR BELOW THRESHOLD"
040600                         TO WO-RESULT-MSG
040700                     WRITE SYSOUT-REC FROM WS-OUTPUT-REC
040800                 END-IF
040900         END-SEARCH
041000     END-IF.
041100 350-EXIT.
041200     EXIT.
041300
041400 700-CLOSE-FILES.
041500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
041600     CLOSE APPOINTMENT-FILE, INVENTORY-FILE, USEPOST-FILE, SYSOUT,
041700           APPT-INVENTORY-FILE, INVENTORY-FILE-OUT,
041800           APPT-INVENTORY-FILE-OUT.
041900 700-EXIT.
042000     EXIT.
042100
042200 900-CLEANUP.
042300     MOVE "900-CLEANUP" TO PARA-NAME.
042400     MOVE POSTINGS-ACCEPTED TO WS-DEBUG-ACCEPTED.
042500     MOVE POSTINGS-REJECTED TO WS-DEBUG-REJECTED.
042600*    THE INVENTORY TABLE IS THE SYSTEM OF RECORD FOR THE REST OF THE *
042700*    RUN - REWRITE IT IN FULL, ASCENDING ITEM-ID ORDER UNCHANGED.     *
042800     OPEN OUTPUT INVENTORY-FILE-OUT.
042900     PERFORM 910-WRITE-ONE-ITEM THRU 910-EXIT
043000         VARYING ITM-IDX FROM 1 BY 1 UNTIL ITM-IDX > INVN-TABLE-COUNT.
043100*    030217 AK  USAGE LOG REWRITTEN IN FULL OFF THE TABLE - SEE    *
043200*    305-FIND-OR-ADD-USAGE FOR WHERE THE BUMPED QUANTITIES CAME FROM.*
043300     OPEN OUTPUT APPT-INVENTORY-FILE-OUT.
043400     PERFORM 920-WRITE-ONE-USAGE-ROW THRU 920-EXIT
043500         VARYING AIV-IDX FROM 1 BY 1
043600         UNTIL AIV-IDX > APPT-INVENTORY-COUNT.
043700
043800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
043900     DISPLAY "** USAGE POSTINGS READ **".
044000     DISPLAY RECORDS-READ.
044100     DISPLAY "** POSTINGS ACCEPTED **".
044200     DISPLAY POSTINGS-ACCEPTED.
044300     DISPLAY "** POSTINGS REJECTED **".
044400     DISPLAY POSTINGS-REJECTED.
044500     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
044600     DISPLAY "******** NORMAL END OF JOB INVNUSE ********".
044700 900-EXIT.
044800     EXIT.
044900
045000 910-WRITE-ONE-ITEM.
045100     WRITE INVENTORY-REC-OUT FROM INVN-TABLE-ROW (ITM-IDX).
045200 910-EXIT.
045300     EXIT.
045400
045500 920-WRITE-ONE-USAGE-ROW.
045600     WRITE APPT-INVENTORY-REC-OUT FROM APPT-INVENTORY-ROW (AIV-IDX).
045700 920-EXIT.
045800     EXIT.
045900
046000 1000-ABEND-RTN.
046100     WRITE SYSOUT-REC FROM ABEND-REC.
046200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046300     DISPLAY "*** ABNORMAL END OF JOB-INVNUSE ***" UPON CONSOLE.
046400     DIVIDE ZERO-VAL INTO ONE-VAL.
