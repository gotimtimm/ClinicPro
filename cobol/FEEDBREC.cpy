000100******************************************************************
000200*    FEEDBREC  -  PATIENT FEEDBACK - EXTERNAL INPUT TO RPTDOCPF   *
000300*    ONLY.  ZERO-OR-MORE ROWS PER APPOINTMENT, NOT MAINTAINED BY  *
000400*    ANY CLINPRO UPDATE STEP - FED IN FROM THE SURVEY SYSTEM.      *
000500*    022011 AK  ORIGINAL LAYOUT.                                  *
000600******************************************************************
000700 01  FEEDBACK-REC.
000800     05  FB-APPT-ID              PIC 9(08).
000900     05  FB-RATING               PIC 9(01).
001000     05  FILLER                  PIC X(02).
