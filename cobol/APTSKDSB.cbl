000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    APTSKDSB  -  SCHEDULE-APPOINTMENT ENGINE.  CALLED BY         *
000400*    APPTSKED (THE DAILY APPOINTMENT-REQUEST JOB STEP) AND BY     *
000500*    VISTPROC (THE FOLLOW-UP STEP OF VISIT PROCESSING) SO THE     *
000600*    DOCTOR-AVAILABILITY / FEE / BILLING LOGIC LIVES IN ONE       *
000700*    PLACE.  NO FILE I/O IN THIS MODULE - THE CALLER LOADS AND    *
000800*    REWRITES THE MASTERS, THIS MODULE ONLY WORKS THE TABLES      *
000900*    PASSED TO IT IN THE LINKAGE SECTION.                         *
001000*                                                                 *
001100*    CHANGE LOG                                                   *
001200*    -------------------------------------------------------------*
001300*    042697 MM  ORIGINAL - SPLIT OUT OF THE APPTSKED MAINLINE SO   *
001400*                VISTPROC COULD SHARE THE SAME FEE/BILLING RULES  *
001500*                FOR FOLLOW-UP BOOKINGS.                          *
001600*    091503 RDM ADDED 210-CHECK-WORKING-DAYS - BLANK WORKING-DAYS *
001700*                ON THE STAFF ROW NOW REJECTS THE REQUEST.        *
001800*    020816 AK  FEE SCHEDULE PULLED OUT OF 450 INTO ITS OWN       *
001900*                EVALUATE SO PRICING CHANGES DON'T TOUCH THE      *
002000*                BILLING-WRITE LOGIC.                             *
002100*    110399 JS  Y2K CLEANUP - BILL-AMOUNT CONFIRMED COMP-3.       *
002200*    030217 AK  490-LOG-NOTIFICATION NOW PULLS THE PATIENT'S      *
002300*                NAME/PHONE/E-MAIL OFF THE TABLE FOR THE CONSOLE   *
002400*                LINE INSTEAD OF JUST THE IDS.                     *
002500******************************************************************
002600 PROGRAM-ID.  APTSKDSB.
002700 AUTHOR. JON SAYLES.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 04/26/97.
003000 DATE-COMPILED.
003100 SECURITY. NON-CONFIDENTIAL.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 77  PARA-NAME                   PIC X(32) VALUE SPACES.
004600 01  WS-MISC-FIELDS.
004700     05  WS-FEE                  PIC S9(07)V99 COMP-3 VALUE ZERO.
004800     05  WS-NEW-BILL-ID          PIC 9(08) VALUE ZERO.
004900     05  WS-NEW-BILL-ID-R REDEFINES WS-NEW-BILL-ID.
005000         10  WS-NEW-BILL-ID-X    PIC X(08).
005100     05  WS-FOUND-SW             PIC X(01) VALUE "N".
005200         88  WS-FOUND                VALUE "Y".
005300         88  WS-NOT-FOUND            VALUE "N".
005400
005500 01  WS-FEE-SCHEDULE-TABLE.
005600*    FEE SCHEDULE REDEFINED TWO WAYS - ONE FOR THE EVALUATE IN    *
005700*    420-LOOK-UP-FEE, ONE FOR A QUICK DUMP OF THE SCHEDULE TO     *
005800*    SYSOUT WHEN W01-FEE-DUMP-SW IS TURNED ON AT THE CONSOLE.     *
005900     05  WS-FEE-CHECKUP          PIC S9(07)V99 COMP-3 VALUE 500.00.
006000     05  WS-FEE-PROCEDURE        PIC S9(07)V99 COMP-3 VALUE 1500.00.
006100     05  WS-FEE-EMERGENCY        PIC S9(07)V99 COMP-3 VALUE 2000.00.
006200 01  WS-FEE-SCHEDULE-DUMP REDEFINES WS-FEE-SCHEDULE-TABLE.
006300     05  WS-FEE-DUMP-LINE        PIC X(24).
006400
006500 01  WS-COUNTERS-AND-SWITCHES.
006600     05  W01-SUB                 PIC 9(05) COMP VALUE ZERO.
006700     05  W01-FEE-DUMP-SW         PIC X(01) VALUE "N".
006800
006900 01  WS-NOTIFY-FIELDS.
007000     05  WS-NOTIFY-NAME          PIC X(40).
007100     05  WS-NOTIFY-PHONE         PIC X(20).
007200     05  WS-NOTIFY-EMAIL         PIC X(50).
007300
007400 LINKAGE SECTION.
007500     COPY PATTAB.
007600     COPY STAFTAB.
007700     COPY APPTTAB.
007800     COPY BILLTAB.
007900
008000 01  SKD-REQUEST.
008100     05  SKD-PATIENT-ID          PIC 9(06).
008200     05  SKD-DOCTOR-ID           PIC 9(06).
008300     05  SKD-DATE                PIC 9(08).
008400     05  SKD-DATE-R REDEFINES SKD-DATE.
008500         10  SKD-DATE-YYYY       PIC 9(04).
008600         10  SKD-DATE-MM         PIC 9(02).
008700         10  SKD-DATE-DD         PIC 9(02).
008800     05  SKD-TIME                PIC 9(06).
008900     05  SKD-DURATION            PIC 9(03).
009000     05  SKD-VISIT-TYPE          PIC X(12).
009100     05  SKD-NOTES               PIC X(500).
009200
009300 01  SKD-RESULT.
009400     05  SKD-RETURN-CODE         PIC 9(02) COMP.
009500         88  SKD-OK                  VALUE 0.
009600     05  SKD-RESULT-MSG          PIC X(60).
009700     05  SKD-NEW-APPT-ID         PIC 9(08).
009800
009900 PROCEDURE DIVISION USING PATIENT-TABLE, STAFF-TABLE,
010000     APPOINTMENT-TABLE, BILLING-TABLE, SKD-REQUEST, SKD-RESULT.
010100
010200 000-SKD-MAIN.
010300     MOVE "000-SKD-MAIN" TO PARA-NAME.
010400     MOVE ZERO TO SKD-RETURN-CODE.
010500     MOVE SPACES TO SKD-RESULT-MSG.
010600     MOVE ZERO TO SKD-NEW-APPT-ID.
010700
010800     PERFORM 200-CHECK-SLOT-CONFLICT THRU 200-EXIT.
010900     IF SKD-OK
011000         PERFORM 210-CHECK-WORKING-DAYS THRU 210-EXIT.
011100     IF SKD-OK
011200         PERFORM 220-VALIDATE-PATIENT THRU 220-EXIT.
011300     IF SKD-OK
011400         PERFORM 230-VALIDATE-DOCTOR-ACTIVE THRU 230-EXIT.
011500     IF SKD-OK
011600         PERFORM 400-ASSIGN-APPOINTMENT THRU 400-EXIT.
011700     IF SKD-OK
011800         PERFORM 450-CALC-FEE-AND-BILL THRU 450-EXIT.
011900     IF SKD-OK
012000         PERFORM 480-LOG-CALENDAR THRU 480-EXIT.
012100     IF SKD-OK
012200         PERFORM 490-LOG-NOTIFICATION THRU 490-EXIT.
012300
012400     GOBACK.
012500
012600 200-CHECK-SLOT-CONFLICT.
012700     MOVE "200-CHECK-SLOT-CONFLICT" TO PARA-NAME.
012800*    RULE - THE DOCTOR MAY NOT HAVE TWO NON-CANCELED APPOINTMENTS *
012900*    AT THE SAME DATE/TIME.  APPOINTMENT-TABLE IS KEYED ON        *
013000*    APPT-ID, NOT DOCTOR/DATE, SO THIS IS A STRAIGHT SCAN.        *
013100     PERFORM 205-SCAN-ONE-APPT THRU 205-EXIT
013200         VARYING W01-SUB FROM 1 BY 1
013300         UNTIL W01-SUB > APPT-TABLE-COUNT.
013400 200-EXIT.
013500     EXIT.
013600
013700 205-SCAN-ONE-APPT.
013800     IF TAB-APPT-DOCTOR-ID (W01-SUB) = SKD-DOCTOR-ID
013900        AND TAB-APPT-DATE (W01-SUB)     = SKD-DATE
014000        AND TAB-APPT-TIME (W01-SUB)     = SKD-TIME
014100        AND NOT TAB-APPT-CANCELED (W01-SUB)
014200         MOVE 10 TO SKD-RETURN-CODE
014300         MOVE "DOCTOR IS NOT AVAILABLE AT THAT DATE/TIME"
014400             TO SKD-RESULT-MSG
014500     END-IF.
014600 205-EXIT.
014700     EXIT.
014800
014900 210-CHECK-WORKING-DAYS.
015000     MOVE "210-CHECK-WORKING-DAYS" TO PARA-NAME.
015100*    RULE - THE DOCTOR MUST BE ON STAFF, JOB-TYPE DOCTOR, WITH A  *
015200*    NON-BLANK WORKING-DAYS FIELD, OR THE REQUEST IS REJECTED.    *
015300     SET WS-NOT-FOUND TO TRUE.
015400     SEARCH ALL STAFF-TABLE-ROW
015500         AT END
015600             MOVE 20 TO SKD-RETURN-CODE
015700             MOVE "DOCTOR NOT ON FILE" TO SKD-RESULT-MSG
015800         WHEN TAB-STAFF-ID (STF-IDX) = SKD-DOCTOR-ID
015900             SET WS-FOUND TO TRUE
016000     END-SEARCH.
016100     IF WS-FOUND
016200         IF NOT TAB-STAFF-IS-DR (STF-IDX)
016300             MOVE 21 TO SKD-RETURN-CODE
016400             MOVE "STAFF MEMBER IS NOT A DOCTOR" TO SKD-RESULT-MSG
016500         ELSE
016600             IF TAB-STAFF-WORK-DAYS (STF-IDX) = SPACES
016700                 MOVE 22 TO SKD-RETURN-CODE
016800                 MOVE "DOCTOR HAS NO WORKING DAYS ON FILE"
016900                     TO SKD-RESULT-MSG
017000             END-IF
017100         END-IF
017200     END-IF.
017300 210-EXIT.
017400     EXIT.
017500
017600 220-VALIDATE-PATIENT.
017700     MOVE "220-VALIDATE-PATIENT" TO PARA-NAME.
017800*    RULE - THE PATIENT MUST BE ON FILE AND ACTIVE.               *
017900     SET WS-NOT-FOUND TO TRUE.
018000     SEARCH ALL PATIENT-TABLE-ROW
018100         AT END
018200             MOVE 30 TO SKD-RETURN-CODE
018300             MOVE "PATIENT NOT ON FILE" TO SKD-RESULT-MSG
018400         WHEN TAB-PATIENT-ID (PAT-IDX) = SKD-PATIENT-ID
018500             SET WS-FOUND TO TRUE
018600     END-SEARCH.
018700     IF WS-FOUND AND NOT TAB-PATIENT-ACTIVE (PAT-IDX)
018800         MOVE 31 TO SKD-RETURN-CODE
018900         MOVE "PATIENT IS NOT ACTIVE" TO SKD-RESULT-MSG
019000     END-IF.
019100 220-EXIT.
019200     EXIT.
019300
019400 230-VALIDATE-DOCTOR-ACTIVE.
019500     MOVE "230-VALIDATE-DOCTOR-ACTIVE" TO PARA-NAME.
019600*    RULE - THE DOCTOR'S STAFF ROW MUST ALSO SHOW ACTIVE.  STILL  *
019700*    INDEXED FROM 210 SINCE NO MASTER UPDATE COMES BETWEEN.       *
019800     IF NOT TAB-STAFF-ACTIVE (STF-IDX)
019900         MOVE 23 TO SKD-RETURN-CODE
020000         MOVE "DOCTOR IS NOT ACTIVE" TO SKD-RESULT-MSG
020100     END-IF.
020200 230-EXIT.
020300     EXIT.
020400
020500 400-ASSIGN-APPOINTMENT.
020600     MOVE "400-ASSIGN-APPOINTMENT" TO PARA-NAME.
020700*    APPT-ID IS ASSIGNED AS ONE HIGHER THAN THE LAST ROW IN THE   *
020800*    TABLE AND APPENDED AT THE END - THE TABLE STAYS IN ASCENDING *
020900*    APPT-ID SEQUENCE FOR SEARCH ALL WITHOUT A RE-SORT.           *
021000     IF APPT-TABLE-COUNT = ZERO
021100         MOVE 1 TO SKD-NEW-APPT-ID
021200     ELSE
021300         COMPUTE SKD-NEW-APPT-ID =
021400             TAB-APPT-ID (APPT-TABLE-COUNT) + 1
021500     END-IF.
021600     ADD 1 TO APPT-TABLE-COUNT.
021700     MOVE SKD-NEW-APPT-ID    TO TAB-APPT-ID (APPT-TABLE-COUNT).
021800     MOVE SKD-PATIENT-ID     TO TAB-APPT-PATIENT-ID (APPT-TABLE-COUNT).
021900     MOVE SKD-DOCTOR-ID      TO TAB-APPT-DOCTOR-ID (APPT-TABLE-COUNT).
022000     MOVE SKD-DATE           TO TAB-APPT-DATE (APPT-TABLE-COUNT).
022100     MOVE SKD-TIME           TO TAB-APPT-TIME (APPT-TABLE-COUNT).
022200     IF SKD-DURATION > ZERO
022300         MOVE SKD-DURATION   TO TAB-APPT-DURATION (APPT-TABLE-COUNT)
022400     ELSE
022500         MOVE 30             TO TAB-APPT-DURATION (APPT-TABLE-COUNT)
022600     END-IF.
022700     MOVE SKD-VISIT-TYPE     TO TAB-APPT-VISIT-TYPE (APPT-TABLE-COUNT).
022800     SET TAB-APPT-NOT-DONE (APPT-TABLE-COUNT) TO TRUE.
022900     MOVE SKD-NOTES          TO TAB-APPT-NOTES (APPT-TABLE-COUNT).
023000 400-EXIT.
023100     EXIT.
023200
023300 450-CALC-FEE-AND-BILL.
023400     MOVE "450-CALC-FEE-AND-BILL" TO PARA-NAME.
023500     PERFORM 420-LOOK-UP-FEE THRU 420-EXIT.
023600     IF BILL-TABLE-COUNT = ZERO
023700         MOVE 1 TO WS-NEW-BILL-ID
023800     ELSE
023900         COMPUTE WS-NEW-BILL-ID = TAB-BILL-ID (BILL-TABLE-COUNT) + 1
024000     END-IF.
024100     ADD 1 TO BILL-TABLE-COUNT.
024200     MOVE WS-NEW-BILL-ID     TO TAB-BILL-ID (BILL-TABLE-COUNT).
024300     MOVE SKD-NEW-APPT-ID    TO TAB-BILL-APPT-ID (BILL-TABLE-COUNT).
024400     MOVE WS-FEE             TO TAB-BILL-AMOUNT (BILL-TABLE-COUNT).
024500     SET TAB-BILL-IS-PAID (BILL-TABLE-COUNT) TO FALSE.
024600     MOVE "N"                TO TAB-BILL-PAID-SW (BILL-TABLE-COUNT).
024700     MOVE ZERO               TO TAB-BILL-PAYMENT-DT (BILL-TABLE-COUNT).
024800 450-EXIT.
024900     EXIT.
025000
025100 420-LOOK-UP-FEE.
025200*    FEE SCHEDULE BY VISIT-TYPE - SEE WS-FEE-SCHEDULE-TABLE.      020816AK
025300     EVALUATE SKD-VISIT-TYPE
025400         WHEN "Check-up"
025500             MOVE WS-FEE-CHECKUP     TO WS-FEE
025600         WHEN "Procedure"
025700             MOVE WS-FEE-PROCEDURE   TO WS-FEE
025800         WHEN "Emergency"
025900             MOVE WS-FEE-EMERGENCY   TO WS-FEE
026000         WHEN OTHER
026100             MOVE WS-FEE-CHECKUP     TO WS-FEE
026200     END-EVALUATE.
026300 420-EXIT.
026400     EXIT.
026500
026600 480-LOG-CALENDAR.
026700*    PLACEHOLDER - NO DOCTOR-CALENDAR FILE EXISTS IN THIS SYSTEM, *
026800*    THE CONSOLE LINE STANDS IN FOR IT THE WAY DALYUPDT USED TO   *
026900*    STAND IN FOR THE MISSING APPOINTMENT-CONFIRM PRINTER.        *
027000     DISPLAY "APTSKDSB - CALENDAR LOG - APPT " SKD-NEW-APPT-ID
027100         " DR " SKD-DOCTOR-ID " ON " SKD-DATE " AT " SKD-TIME
027200         UPON CONSOLE.
027300 480-EXIT.
027400     EXIT.
027500
027600 490-LOG-NOTIFICATION.
027700*    PLACEHOLDER - NO PATIENT-NOTIFICATION FACILITY EXISTS.  WE     *
027800*    STILL PULL THE PATIENT'S NAME/PHONE/E-MAIL OFF THE TABLE SO    *
027900*    THE CONSOLE LINE READS THE WAY THE REAL NOTICE WOULD.  030217AK
028000     SET WS-NOT-FOUND TO TRUE.
028100     SEARCH ALL PATIENT-TABLE-ROW
028200         AT END
028300             MOVE SPACES TO WS-NOTIFY-NAME
028400             MOVE SPACES TO WS-NOTIFY-PHONE
028500             MOVE SPACES TO WS-NOTIFY-EMAIL
028600         WHEN TAB-PATIENT-ID (PAT-IDX) = SKD-PATIENT-ID
028700             SET WS-FOUND TO TRUE
028800             MOVE TAB-PATIENT-NAME  (PAT-IDX) TO WS-NOTIFY-NAME
028900             MOVE TAB-PATIENT-PHONE (PAT-IDX) TO WS-NOTIFY-PHONE
029000             MOVE TAB-PATIENT-EMAIL (PAT-IDX) TO WS-NOTIFY-EMAIL
029100     END-SEARCH.
029200     MOVE "APPOINTMENT SCHEDULED" TO SKD-RESULT-MSG.
029300     DISPLAY "APTSKDSB - NOTIFY PATIENT " SKD-PATIENT-ID
029400         " OF APPT " SKD-NEW-APPT-ID UPON CONSOLE.
029500     DISPLAY "APTSKDSB - NOTIFY NAME  - " WS-NOTIFY-NAME
029600         UPON CONSOLE.
029700     DISPLAY "APTSKDSB - NOTIFY PHONE - " WS-NOTIFY-PHONE
029800         UPON CONSOLE.
029900     DISPLAY "APTSKDSB - NOTIFY EMAIL - " WS-NOTIFY-EMAIL
030000         UPON CONSOLE.
030100 490-EXIT.
030200     EXIT.
