000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RPTRESUT  -  REPORT-SERVICE RESOURCE UTILIZATION REPORT.    *
000400*    READ-ONLY - NO MASTER FILE IS EVER REWRITTEN.  SCORES EACH   *
000500*    ACTIVE INVENTORY ITEM AGAINST THE APPOINTMENT-INVENTORY      *
000600*    USAGE LOG FOR THE SELECTED YEAR AND FLAGS STOCK POSITION.    *
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    -------------------------------------------------------------*
001000*    012389 JS  ORIGINAL - STOREROOM WANTED A YEARLY PICTURE OF  *
001100*                WHAT WAS ACTUALLY BEING CONSUMED.                 *
001200*    091503 RDM VSAM MASTERS REPLACED BY INVNTAB/APPTTAB TABLE     *
001300*                LOADS.  USAGE LOG STAYS LINE-SEQUENTIAL AND IS    *
001400*                LOADED TO ITS OWN WORKING-STORAGE TABLE.          *
001500*    110399 JS  Y2K CLEANUP PASS - CENTURY WINDOWING ADDED.        *
001600*    030217 AK  UTILIZATION-FREQUENCY ADDED FOR EQUIPMENT ROWS -   *
001700*                BIOMED WANTED TO SEE DUTY CYCLE AGAINST A 52-     *
001800*                WEEK YEAR.                                        *
001900*    031017 AK  DL-ITEM-NAME/DL-ITEM-TYPE/DL-PURPOSE WIDENED TO    *
002000*                MATCH RU-ITEM-NAME/RU-ITEM-TYPE/RU-PURPOSE - THE  *
002100*                SHORTER PRINT-LINE FIELDS WERE TRUNCATING REAL    *
002200*                DATA ON EVERY LINE.  DL-UTIL-FREQ IS NOW NUMERIC- *
002300*                EDITED SO THE DUTY-CYCLE COLUMN PRINTS WITH A     *
002400*                DECIMAL POINT INSTEAD OF A BARE DIGIT RUN.         *
002500******************************************************************
002600 PROGRAM-ID.  RPTRESUT.
002700 AUTHOR. JON SAYLES.
002800 INSTALLATION. COBOL DEVELOPMENT CENTER.
002900 DATE-WRITTEN. 01/23/89.
003000 DATE-COMPILED.
003100 SECURITY. NON-CONFIDENTIAL.
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT SYSOUT
004200         ASSIGN TO UT-S-SYSOUT
004300         ORGANIZATION IS SEQUENTIAL.
004400
004500     SELECT RPTPARM-FILE
004600         ASSIGN TO UT-S-RPTPARM
004700         ACCESS MODE IS SEQUENTIAL
004800         FILE STATUS IS PCODE.
004900
005000     SELECT INVENTORY-FILE
005100         ASSIGN TO INVNFILE
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS IFCODE.
005400
005500     SELECT APPOINTMENT-FILE
005600         ASSIGN TO APPTFILE
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS AFCODE.
005900
006000     SELECT APPT-INVENTORY-FILE
006100         ASSIGN TO APINVFIL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS VFCODE.
006400
006500     SELECT RPTFILE
006600         ASSIGN TO UT-S-RPTRESUT
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS RFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                  PIC X(100).
007900
008000 FD  RPTPARM-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS REPORT-PARM-REC.
008500     COPY RPTPARM.
008600
008700 FD  INVENTORY-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS INVENTORY-REC.
009200     COPY INVNTREC.
009300
009400 FD  APPOINTMENT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS APPOINTMENT-REC.
009900     COPY APPTREC.
010000
010100 FD  APPT-INVENTORY-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS APPT-INVENTORY-REC.
010600     COPY APINVREC.
010700
010800 FD  RPTFILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 188 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS RPT-REC.
011400 01  RPT-REC                     PIC X(188).
011500
011600 WORKING-STORAGE SECTION.
011700 77  PARA-NAME                   PIC X(32) VALUE SPACES.
011800 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
011900 77  ONE-VAL                     PIC 9(01) VALUE 1.
012000 01  FILE-STATUS-CODES.
012100     05  PCODE                   PIC X(02).
012200         88  NO-MORE-PARMS           VALUE "10".
012300     05  IFCODE                  PIC X(02).
012400         88  NO-MORE-INVN             VALUE "10".
012500     05  AFCODE                  PIC X(02).
012600         88  NO-MORE-APPTS            VALUE "10".
012700     05  VFCODE                  PIC X(02).
012800         88  NO-MORE-USAGE            VALUE "10".
012900     05  RFCODE                  PIC X(02).
013000
013100     COPY INVNTAB.
013200     COPY APPTTAB.
013300     COPY APINVTAB.
013400
013500 01  WS-MISC-FIELDS.
013600     05  WS-RUN-DATE             PIC 9(06).
013700 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
013800     05  WS-RUN-YY               PIC 9(02).
013900     05  WS-RUN-MM               PIC 9(02).
014000     05  WS-RUN-DD               PIC 9(02).
014100
014200 01  WS-CENTURY-FIELDS.
014300     05  WS-RUN-CENTURY          PIC 9(02) COMP.
014400     05  WS-RUN-CCYY             PIC 9(04) COMP.
014500
014600 01  WS-REQUEST-FIELDS.
014700     05  WS-SEL-YEAR             PIC 9(04).
014800     05  FILLER                  PIC X(02).
014900
015000 01  WS-SEL-YEAR-FIELDS.
015100     05  WS-SEL-YEAR-D           PIC 9(04).
015200 01  WS-SEL-YEAR-REDEF REDEFINES WS-SEL-YEAR-FIELDS.
015300     05  WS-SEL-YEAR-LINE        PIC X(04).
015400
015500 01  WS-APPT-DATE-FIELDS.
015600     05  WS-APPT-CCYY            PIC 9(04).
015700     05  WS-APPT-MM              PIC 9(02).
015800     05  WS-APPT-DD              PIC 9(02).
015900
016000 01  WS-RESUT-ACCUM-TABLE.
016100     05  RU-COUNT                PIC 9(04) COMP VALUE ZERO.
016200     05  RU-ROW OCCURS 1 TO 2000 TIMES
016300                     DEPENDING ON RU-COUNT
016400                     INDEXED BY RU-IDX.
016500         10  RU-ITEM-ID            PIC 9(06).
016600         10  RU-ITEM-NAME          PIC X(40).
016700         10  RU-ITEM-TYPE          PIC X(20).
016800             88  RU-IS-EQUIPMENT       VALUE "Equipment".
016900         10  RU-PURPOSE            PIC X(40).
017000         10  RU-STOCK-QTY          PIC S9(07).
017100         10  RU-REORDER-THR        PIC S9(07).
017200         10  RU-UNIT-PRICE         PIC S9(07)V99 COMP-3.
017300         10  RU-TOTAL-USED         PIC 9(07) COMP.
017400         10  RU-APPTS-USED         PIC 9(05) COMP.
017500
017600 01  WS-SWAP-ROW.
017700     05  SW-ITEM-ID              PIC 9(06).
017800     05  SW-ITEM-NAME            PIC X(40).
017900     05  SW-ITEM-TYPE            PIC X(20).
018000     05  SW-PURPOSE              PIC X(40).
018100     05  SW-STOCK-QTY            PIC S9(07).
018200     05  SW-REORDER-THR          PIC S9(07).
018300     05  SW-UNIT-PRICE           PIC S9(07)V99 COMP-3.
018400     05  SW-TOTAL-USED           PIC 9(07) COMP.
018500     05  SW-APPTS-USED           PIC 9(05) COMP.
018600
018700 01  WS-SEEN-APPTS-TABLE.
018800     05  SA-COUNT                PIC 9(05) COMP VALUE ZERO.
018900     05  SA-ROW OCCURS 1 TO 20000 TIMES
019000                     DEPENDING ON SA-COUNT
019100                     INDEXED BY SA-IDX.
019200         10  SA-APPT-ID            PIC 9(08).
019300
019400 01  WS-FOUND-FIELDS.
019500     05  WS-SEEN-FOUND-SW        PIC X(01).
019600         88  WS-SEEN-FOUND           VALUE "Y".
019700     05  WS-APPT-QUALIFY-SW      PIC X(01).
019800         88  WS-APPT-QUALIFIES       VALUE "Y".
019900     05  W01-SUB                 PIC 9(05) COMP.
020000     05  W02-SUB                 PIC 9(05) COMP.
020100     05  W03-SUB                 PIC 9(05) COMP.
020200
020300 01  WS-RATE-FIELDS.
020400     05  WS-TOTAL-COST           PIC S9(07)V99 COMP-3.
020500     05  WS-MONTHLY-RATE         PIC S9(05)V99 COMP-3.
020600     05  WS-UTIL-FREQ            PIC S9(05)V99 COMP-3.
020700
020800 01  WS-HDR-REC.
020900     05  FILLER                  PIC X(01) VALUE SPACES.
021000     05  HDR-DATE.
021100         10  HDR-CCYY            PIC 9(04).
021200         10  FILLER              PIC X(01) VALUE "-".
021300         10  HDR-MM              PIC 9(02).
021400         10  FILLER              PIC X(01) VALUE "-".
021500         10  HDR-DD              PIC 9(02).
021600     05  FILLER                  PIC X(20) VALUE SPACES.
021700     05  FILLER                  PIC X(60) VALUE
021800         "RESOURCE UTILIZATION REPORT".
021900     05  FILLER                  PIC X(28) VALUE
022000         "PAGE NUMBER:" JUSTIFIED RIGHT.
022100     05  HDR-PAGE-NBR-O          PIC ZZ9.
022200     05  FILLER                  PIC X(11) VALUE SPACES.
022300
022400 01  WS-PARM-HDR-REC.
022500     05  FILLER                  PIC X(01) VALUE SPACES.
022600     05  FILLER                  PIC X(16) VALUE
022700         "SELECTED YEAR: ".
022800     05  PHDR-YEAR-O             PIC 9(04).
022900     05  FILLER                  PIC X(112) VALUE SPACES.
023000
023100 01  WS-COLM-HDR-REC.
023200     05  FILLER                  PIC X(07) VALUE "ITEM-ID".
023300     05  FILLER                  PIC X(41) VALUE "NAME".
023400     05  FILLER                  PIC X(21) VALUE "TYPE".
023500     05  FILLER                  PIC X(41) VALUE "PURPOSE".
023600     05  FILLER                  PIC X(08) VALUE "STOCK".
023700     05  FILLER                  PIC X(08) VALUE "REORDER".
023800     05  FILLER                  PIC X(08) VALUE "PRICE".
023900     05  FILLER                  PIC X(08) VALUE "USED".
024000     05  FILLER                  PIC X(06) VALUE "APPTS".
024100     05  FILLER                  PIC X(10) VALUE "TOT-COST".
024200     05  FILLER                  PIC X(08) VALUE "MO-RATE".
024300     05  FILLER                  PIC X(13) VALUE "STOCK-STATUS".
024400     05  FILLER                  PIC X(09) VALUE "UTIL-FRQ".
024500
024600 01  WS-DETAIL-LINE.
024700*    031017 AK  NAME/TYPE/PURPOSE KEPT AT THE SAME WIDTH AS THE    *
024800*                ACCUMULATOR ROW (SEE WS-RESUT-ACCUM-TABLE) SO     *
024900*                750-WRITE-ONE-ITEM'S MOVES STOP TRUNCATING THE    *
025000*                PRINTED LINE.                                     *
025100     05  DL-ITEM-ID              PIC 9(06).
025200     05  FILLER                  PIC X(01) VALUE SPACE.
025300     05  DL-ITEM-NAME            PIC X(40).
025400     05  FILLER                  PIC X(01) VALUE SPACE.
025500     05  DL-ITEM-TYPE            PIC X(20).
025600     05  FILLER                  PIC X(01) VALUE SPACE.
025700     05  DL-PURPOSE              PIC X(40).
025800     05  FILLER                  PIC X(01) VALUE SPACE.
025900     05  DL-STOCK-QTY            PIC 9(07).
026000     05  FILLER                  PIC X(01) VALUE SPACE.
026100     05  DL-REORDER-THR          PIC 9(07).
026200     05  FILLER                  PIC X(01) VALUE SPACE.
026300     05  DL-UNIT-PRICE           PIC 9999.99.
026400     05  FILLER                  PIC X(01) VALUE SPACE.
026500     05  DL-TOTAL-USED           PIC 9(07).
026600     05  FILLER                  PIC X(01) VALUE SPACE.
026700     05  DL-APPTS-USED           PIC 9(05).
026800     05  FILLER                  PIC X(01) VALUE SPACE.
026900     05  DL-TOTAL-COST           PIC 999999.99.
027000     05  FILLER                  PIC X(01) VALUE SPACE.
027100     05  DL-MONTHLY-RATE         PIC 9999.99.
027200     05  FILLER                  PIC X(01) VALUE SPACE.
027300     05  DL-STOCK-STATUS         PIC X(12).
027400     05  FILLER                  PIC X(01) VALUE SPACE.
027500     05  DL-UTIL-FREQ            PIC ZZZZ9.99.
027600     05  DL-UTIL-FREQ-R REDEFINES DL-UTIL-FREQ
027700                             PIC X(08).
027800     05  FILLER                  PIC X(01) VALUE SPACES.
027900
028000 01  WS-BLANK-LINE.
028100     05  FILLER                  PIC X(188) VALUE SPACES.
028200
028300 01  WS-COUNTERS-AND-ACCUMULATORS.
028400     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
028500     05  ITEMS-WRITTEN           PIC S9(07) COMP VALUE ZERO.
028600     05  WS-PAGES                PIC S9(05) COMP VALUE 1.
028700     05  WS-LINES                PIC S9(05) COMP VALUE ZERO.
028800
028900 01  WS-DEBUG-COUNTS.
029000     05  WS-DEBUG-ITEMS          PIC 9(04).
029100 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
029200     05  WS-DEBUG-COUNTS-LINE    PIC X(04).
029300
029400 COPY ABENDREC.
029500
029600 PROCEDURE DIVISION.
029700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029800     PERFORM 040-LOAD-INVN-TABLE THRU 040-EXIT
029900         VARYING ITM-IDX FROM 1 BY 1 UNTIL NO-MORE-INVN.
030000     PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT
030100         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
030200     PERFORM 060-LOAD-USAGE-TABLE THRU 060-EXIT
030300         VARYING AIV-IDX FROM 1 BY 1 UNTIL NO-MORE-USAGE.
030400
030500     IF INVN-TABLE-COUNT > ZERO
030600         PERFORM 100-SCORE-ONE-ITEM THRU 100-EXIT
030700             VARYING ITM-IDX FROM 1 BY 1
030800             UNTIL ITM-IDX > INVN-TABLE-COUNT
030900     END-IF.
031000
031100     PERFORM 500-SORT-ACCUM-TABLE THRU 500-EXIT.
031200     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
031300
031400     PERFORM 900-CLEANUP THRU 900-EXIT.
031500     MOVE ZERO TO RETURN-CODE.
031600     GOBACK.
031700
031800 000-HOUSEKEEPING.
031900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032000     DISPLAY "******** BEGIN JOB RPTRESUT ********".
032100     ACCEPT WS-RUN-DATE FROM DATE.
032200     IF WS-RUN-YY < 50
032300         MOVE 20 TO WS-RUN-CENTURY
032400     ELSE
032500         MOVE 19 TO WS-RUN-CENTURY
032600     END-IF.
032700     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
032800     MOVE WS-RUN-CCYY TO HDR-CCYY.
032900     MOVE WS-RUN-MM   TO HDR-MM.
033000     MOVE WS-RUN-DD   TO HDR-DD.
033100
033200     OPEN INPUT RPTPARM-FILE, INVENTORY-FILE, APPOINTMENT-FILE,
033300         APPT-INVENTORY-FILE.
033400     OPEN OUTPUT SYSOUT, RPTFILE.
033500     MOVE ZERO TO INVN-TABLE-COUNT.
033600     MOVE ZERO TO APPT-TABLE-COUNT.
033700     MOVE ZERO TO APPT-INVENTORY-COUNT.
033800     MOVE ZERO TO RU-COUNT.
033900
034000     READ RPTPARM-FILE
034100         AT END
034200         MOVE "EMPTY REPORT PARAMETER FILE" TO ABEND-REASON
034300         GO TO 1000-ABEND-RTN
034400     END-READ.
034500     MOVE RP-YEAR TO WS-SEL-YEAR.
034600     MOVE WS-SEL-YEAR TO PHDR-YEAR-O.
034700     MOVE WS-SEL-YEAR TO WS-SEL-YEAR-D.
034800     DISPLAY "SELECTION YEAR - " WS-SEL-YEAR-LINE.
034900 000-EXIT.
035000     EXIT.
035100
035200 040-LOAD-INVN-TABLE.
035300     MOVE "040-LOAD-INVN-TABLE" TO PARA-NAME.
035400     READ INVENTORY-FILE INTO INVN-TABLE-ROW (ITM-IDX)
035500         AT END
035600         MOVE "10" TO IFCODE
035700     END-READ.
035800     IF NOT NO-MORE-INVN
035900         ADD 1 TO INVN-TABLE-COUNT
036000         ADD 1 TO RECORDS-READ
036100     END-IF.
036200 040-EXIT.
036300     EXIT.
036400
036500 050-LOAD-APPT-TABLE.
036600     MOVE "050-LOAD-APPT-TABLE" TO PARA-NAME.
036700     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
036800         AT END
036900         MOVE "10" TO AFCODE
037000     END-READ.
037100     IF NOT NO-MORE-APPTS
037200         ADD 1 TO APPT-TABLE-COUNT
037300         ADD 1 TO RECORDS-READ
037400     END-IF.
037500 050-EXIT.
037600     EXIT.
037700
037800 060-LOAD-USAGE-TABLE.
037900     MOVE "060-LOAD-USAGE-TABLE" TO PARA-NAME.
038000     READ APPT-INVENTORY-FILE INTO APPT-INVENTORY-ROW (AIV-IDX)
038100         AT END
038200         MOVE "10" TO VFCODE
038300     END-READ.
038400     IF NOT NO-MORE-USAGE
038500         ADD 1 TO APPT-INVENTORY-COUNT
038600         ADD 1 TO RECORDS-READ
038700     END-IF.
038800 060-EXIT.
038900     EXIT.
039000
039100 100-SCORE-ONE-ITEM.
039200     IF TAB-ITEM-ACTIVE (ITM-IDX)
039300         ADD 1 TO RU-COUNT
039400         SET RU-IDX TO RU-COUNT
039500         MOVE TAB-ITEM-ID (ITM-IDX)        TO RU-ITEM-ID (RU-IDX)
039600         MOVE TAB-ITEM-NAME (ITM-IDX)      TO RU-ITEM-NAME (RU-IDX)
039700         MOVE TAB-ITEM-TYPE (ITM-IDX)      TO RU-ITEM-TYPE (RU-IDX)
039800         MOVE TAB-ITEM-PURPOSE (ITM-IDX)   TO RU-PURPOSE (RU-IDX)
039900         MOVE TAB-ITEM-STOCK-QTY (ITM-IDX) TO RU-STOCK-QTY (RU-IDX)
040000         MOVE TAB-ITEM-REORDER-THR (ITM-IDX)
040100                                           TO RU-REORDER-THR (RU-IDX)
040200         MOVE TAB-ITEM-UNIT-PRICE (ITM-IDX)
040300                                           TO RU-UNIT-PRICE (RU-IDX)
040400         MOVE ZERO TO RU-TOTAL-USED (RU-IDX)
040500         MOVE ZERO TO RU-APPTS-USED (RU-IDX)
040600         MOVE ZERO TO SA-COUNT
040700
040800         IF APPT-INVENTORY-COUNT > ZERO
040900             PERFORM 150-SCAN-USAGE-LOG THRU 150-EXIT
041000                 VARYING W01-SUB FROM 1 BY 1
041100                 UNTIL W01-SUB > APPT-INVENTORY-COUNT
041200         END-IF
041300     END-IF.
041400 100-EXIT.
041500     EXIT.
041600
041700 150-SCAN-USAGE-LOG.
041800     IF TAB-AI-ITEM-ID (W01-SUB) = TAB-ITEM-ID (ITM-IDX)
041900         PERFORM 160-CHECK-APPT-YEAR THRU 160-EXIT
042000         IF WS-APPT-QUALIFIES
042100             ADD TAB-AI-QTY-USED (W01-SUB) TO RU-TOTAL-USED (RU-IDX)
042200             PERFORM 170-TRACK-APPT THRU 170-EXIT
042300         END-IF
042400     END-IF.
042500 150-EXIT.
042600     EXIT.
042700
042800 160-CHECK-APPT-YEAR.
042900     MOVE "N" TO WS-APPT-QUALIFY-SW.
043000     MOVE "N" TO WS-SEEN-FOUND-SW.
043100     IF APPT-TABLE-COUNT > ZERO
043200         SEARCH ALL APPT-TABLE-ROW
043300             AT END
043400             SET WS-APPT-QUALIFIES TO TRUE
043500             WHEN TAB-APPT-ID (APT-IDX) = TAB-AI-APPT-ID (W01-SUB)
043600             MOVE TAB-APPT-DATE (APT-IDX) (1:4) TO WS-APPT-CCYY
043700             IF WS-APPT-CCYY = WS-SEL-YEAR
043800                 SET WS-APPT-QUALIFIES TO TRUE
043900             END-IF
044000         END-SEARCH
044100     ELSE
044200         SET WS-APPT-QUALIFIES TO TRUE
044300     END-IF.
044400 160-EXIT.
044500     EXIT.
044600
044700 170-TRACK-APPT.
044800     IF SA-COUNT > ZERO
044900         PERFORM 175-SCAN-SEEN THRU 175-EXIT
045000             VARYING W02-SUB FROM 1 BY 1
045100             UNTIL W02-SUB > SA-COUNT OR WS-SEEN-FOUND
045200     END-IF.
045300     IF NOT WS-SEEN-FOUND
045400         ADD 1 TO SA-COUNT
045500         SET SA-IDX TO SA-COUNT
045600         MOVE TAB-AI-APPT-ID (W01-SUB) TO SA-APPT-ID (SA-IDX)
045700         ADD 1 TO RU-APPTS-USED (RU-IDX)
045800     END-IF.
045900 170-EXIT.
046000     EXIT.
046100
046200 175-SCAN-SEEN.
046300     IF SA-APPT-ID (W02-SUB) = TAB-AI-APPT-ID (W01-SUB)
046400         SET WS-SEEN-FOUND TO TRUE
046500     END-IF.
046600 175-EXIT.
046700     EXIT.
046800
046900 500-SORT-ACCUM-TABLE.
047000     MOVE "500-SORT-ACCUM-TABLE" TO PARA-NAME.
047100     IF RU-COUNT > 1
047200         PERFORM 510-EXCHANGE-PASS THRU 510-EXIT
047300             VARYING W01-SUB FROM 1 BY 1
047400             UNTIL W01-SUB >= RU-COUNT
047500     END-IF.
047600 500-EXIT.
047700     EXIT.
047800
047900 510-EXCHANGE-PASS.
048000     PERFORM 520-EXCHANGE-COMPARE THRU 520-EXIT
048100         VARYING W02-SUB FROM 1 BY 1
048200         UNTIL W02-SUB >= RU-COUNT.
048300 510-EXIT.
048400     EXIT.
048500
048600 520-EXCHANGE-COMPARE.
048700     IF RU-TOTAL-USED (W02-SUB) < RU-TOTAL-USED (W02-SUB + 1)
048800         PERFORM 530-SWAP-ROWS THRU 530-EXIT
048900     ELSE
049000         IF RU-TOTAL-USED (W02-SUB) = RU-TOTAL-USED (W02-SUB + 1)
049100             IF RU-ITEM-NAME (W02-SUB) > RU-ITEM-NAME (W02-SUB + 1)
049200                 PERFORM 530-SWAP-ROWS THRU 530-EXIT
049300             END-IF
049400         END-IF
049500     END-IF.
049600 520-EXIT.
049700     EXIT.
049800
049900 530-SWAP-ROWS.
050000     MOVE RU-ROW (W02-SUB)     TO WS-SWAP-ROW.
050100     MOVE RU-ROW (W02-SUB + 1) TO RU-ROW (W02-SUB).
050200     MOVE WS-SWAP-ROW          TO RU-ROW (W02-SUB + 1).
050300 530-EXIT.
050400     EXIT.
050500
050600 600-WRITE-REPORT.
050700     MOVE "600-WRITE-REPORT" TO PARA-NAME.
050800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
050900     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
051000
051100     IF RU-COUNT > ZERO
051200         PERFORM 750-WRITE-ONE-ITEM THRU 750-EXIT
051300             VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > RU-COUNT
051400     END-IF.
051500 600-EXIT.
051600     EXIT.
051700
051800 700-WRITE-PAGE-HDR.
051900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
052000     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
052100     WRITE RPT-REC FROM WS-HDR-REC
052200         AFTER ADVANCING TOP-OF-FORM.
052300     WRITE RPT-REC FROM WS-PARM-HDR-REC
052400         AFTER ADVANCING 1.
052500     WRITE RPT-REC FROM WS-BLANK-LINE
052600         AFTER ADVANCING 1.
052700     ADD 1 TO WS-PAGES.
052800     MOVE ZERO TO WS-LINES.
052900 700-EXIT.
053000     EXIT.
053100
053200 720-WRITE-COLM-HDR.
053300     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
053400     WRITE RPT-REC FROM WS-COLM-HDR-REC
053500         AFTER ADVANCING 1.
053600     WRITE RPT-REC FROM WS-BLANK-LINE
053700         AFTER ADVANCING 1.
053800 720-EXIT.
053900     EXIT.
054000
054100 750-WRITE-ONE-ITEM.
054200     SET RU-IDX TO W01-SUB.
054300     MOVE RU-ITEM-ID (RU-IDX)     TO DL-ITEM-ID.
054400     MOVE RU-ITEM-NAME (RU-IDX)   TO DL-ITEM-NAME.
054500     MOVE RU-ITEM-TYPE (RU-IDX)   TO DL-ITEM-TYPE.
054600     MOVE RU-PURPOSE (RU-IDX)     TO DL-PURPOSE.
054700     MOVE RU-STOCK-QTY (RU-IDX)   TO DL-STOCK-QTY.
054800     MOVE RU-REORDER-THR (RU-IDX) TO DL-REORDER-THR.
054900     MOVE RU-UNIT-PRICE (RU-IDX)  TO DL-UNIT-PRICE.
055000     MOVE RU-TOTAL-USED (RU-IDX)  TO DL-TOTAL-USED.
055100     MOVE RU-APPTS-USED (RU-IDX)  TO DL-APPTS-USED.
055200
055300     COMPUTE WS-TOTAL-COST ROUNDED =
055400         RU-TOTAL-USED (RU-IDX) * RU-UNIT-PRICE (RU-IDX).
055500     MOVE WS-TOTAL-COST TO DL-TOTAL-COST.
055600
055700     COMPUTE WS-MONTHLY-RATE ROUNDED =
055800         RU-TOTAL-USED (RU-IDX) / 12.
055900     MOVE WS-MONTHLY-RATE TO DL-MONTHLY-RATE.
056000
056100*    RULE - STOCK-STATUS IS LOW IF ON-HAND IS AT OR BELOW THE     *
056200*    REORDER THRESHOLD, MEDIUM IF AT OR BELOW TWICE THE REORDER   *
056300*    THRESHOLD, HIGH OTHERWISE - A DOCUMENTED SIMPLIFICATION WITH *
056400*    NO PER-ITEM-TYPE OVERRIDE.                                   *
056500     IF RU-STOCK-QTY (RU-IDX) <= RU-REORDER-THR (RU-IDX)
056600         MOVE "Low Stock"    TO DL-STOCK-STATUS
056700     ELSE
056800         IF RU-STOCK-QTY (RU-IDX) <= RU-REORDER-THR (RU-IDX) * 2
056900             MOVE "Medium Stock" TO DL-STOCK-STATUS
057000         ELSE
057100             MOVE "High Stock"   TO DL-STOCK-STATUS
057200         END-IF
057300     END-IF.
057400
057500     IF RU-IS-EQUIPMENT (RU-IDX)
057600         COMPUTE WS-UTIL-FREQ ROUNDED =
057700             RU-APPTS-USED (RU-IDX) / 52
057800         MOVE WS-UTIL-FREQ TO DL-UTIL-FREQ
057900     ELSE
058000         MOVE SPACES TO DL-UTIL-FREQ-R
058100     END-IF.
058200
058300     WRITE RPT-REC FROM WS-DETAIL-LINE.
058400     ADD 1 TO ITEMS-WRITTEN.
058500     ADD 1 TO WS-LINES.
058600 750-EXIT.
058700     EXIT.
058800
058900 700A-CLOSE-FILES.
059000     MOVE "700A-CLOSE-FILES" TO PARA-NAME.
059100     CLOSE RPTPARM-FILE, INVENTORY-FILE, APPOINTMENT-FILE,
059200         APPT-INVENTORY-FILE, RPTFILE, SYSOUT.
059300 700A-EXIT.
059400     EXIT.
059500
059600 900-CLEANUP.
059700     MOVE "900-CLEANUP" TO PARA-NAME.
059800     MOVE ITEMS-WRITTEN TO WS-DEBUG-ITEMS.
059900     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
060000     DISPLAY "** INVENTORY/APPOINTMENT/USAGE RECORDS READ **".
060100     DISPLAY RECORDS-READ.
060200     DISPLAY "** ITEMS WRITTEN **".
060300     DISPLAY ITEMS-WRITTEN.
060400     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
060500     DISPLAY "******** NORMAL END OF JOB RPTRESUT ********".
060600 900-EXIT.
060700     EXIT.
060800
060900 1000-ABEND-RTN.
061000     WRITE SYSOUT-REC FROM ABEND-REC.
061100     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
061200     DISPLAY "*** ABNORMAL END OF JOB-RPTRESUT ***" UPON CONSOLE.
061300     DIVIDE ZERO-VAL INTO ONE-VAL.
