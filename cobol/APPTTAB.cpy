000100******************************************************************
000200*    APPTTAB   -  APPOINTMENT MASTER LOADED TO A TABLE FOR        *
000300*    SEARCH ALL BY APPT-ID.  DOCTOR/DATE AND PATIENT LOOKUPS ARE  *
000400*    STRAIGHT VARYING SCANS OF THIS SAME TABLE - THERE IS NO      *
000500*    SECONDARY INDEX ON A SEQUENTIAL MASTER IN THIS SHOP.         *
000600*    042697 MM  ORIGINAL LAYOUT.                                  *
000700******************************************************************
000800 01  APPOINTMENT-TABLE.
000900     05  APPT-TABLE-COUNT        PIC 9(05) COMP VALUE ZERO.
001000     05  APPT-TABLE-ROW OCCURS 1 TO 20000 TIMES
001100                     DEPENDING ON APPT-TABLE-COUNT
001200                     ASCENDING KEY IS TAB-APPT-ID
001300                     INDEXED BY APT-IDX.
001400         10  TAB-APPT-ID           PIC 9(08).
001500         10  TAB-APPT-PATIENT-ID   PIC 9(06).
001600         10  TAB-APPT-DOCTOR-ID    PIC 9(06).
001700         10  TAB-APPT-DATE         PIC 9(08).
001800         10  TAB-APPT-TIME         PIC 9(06).
001900         10  TAB-APPT-DURATION     PIC 9(03).
002000         10  TAB-APPT-VISIT-TYPE   PIC X(12).
002100         10  TAB-APPT-STATUS       PIC X(10).
002200             88  TAB-APPT-NOT-DONE     VALUE "Not Done".
002300             88  TAB-APPT-DONE         VALUE "Done".
002400             88  TAB-APPT-CANCELED     VALUE "Canceled".
002500         10  TAB-APPT-NOTES        PIC X(500).
