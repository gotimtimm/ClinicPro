000100******************************************************************
000200*    RPTPARM   -  REPORT RUN PARAMETER CARD, SHARED LAYOUT FOR    *
000300*    THE FOUR REPORTSERVICE PROGRAMS.  NOT EVERY FIELD IS USED    *
000400*    BY EVERY REPORT - SEE EACH PROGRAM'S 000-HOUSEKEEPING.       *
000500*    022011 AK  ORIGINAL LAYOUT.                                  *
000600******************************************************************
000700 01  REPORT-PARM-REC.
000800     05  RP-YEAR                 PIC 9(04).
000900     05  RP-MONTH                PIC 9(02).
001000     05  RP-QUARTER              PIC 9(01).
001100     05  FILLER                  PIC X(03).
