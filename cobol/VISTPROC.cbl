000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    VISTPROC  -  VISIT-PROCESSING-SERVICE DAILY JOB.            *
000400*    READS THE VISIT-TRANSACTION FILE ONE VISIT AT A TIME,       *
000500*    MARKS THE MATCHING APPOINTMENT DONE, APPENDS THE VITALS/     *
000600*    DIAGNOSIS/TREATMENT NOTES, POSTS ITEM USAGE AGAINST THE      *
000700*    INVENTORY MASTER (ALL-OR-NOTHING PER VISIT), RE-TOTALS THE   *
000800*    BILLING RECORD, AND OPTIONALLY CALLS APTSKDSB TO BOOK A      *
000900*    FOLLOW-UP.  MASTERS ARE LOADED TO TABLE AT THE TOP OF THE    *
001000*    RUN AND REWRITTEN IN FULL AT THE BOTTOM - SAME SHAPE AS      *
001100*    APPTSKED SINCE BOTH STEPS SHARE APTSKDSB.                    *
001200*                                                                 *
001300*    CHANGE LOG                                                   *
001400*    -------------------------------------------------------------*
001500*    042697 MM  ORIGINAL.                                         *
001600*    091503 RDM SWITCHED THE FIVE MASTERS FROM VSAM TO SORTED     *
001700*                SEQUENTIAL LOADED-TO-TABLE ACCESS - VSAM PATMSTR *
001800*                RETIRED WITH THE OLD HOSPITAL-APP GENERATION.    *
001900*    020816 AK  ADDED 500-FOLLOWUP-RTN - CLINIC WANTED THE VISIT  *
002000*                DESK TO BOOK A RETURN VISIT WITHOUT A SEPARATE   *
002100*                SCREEN.                                          *
002200*    110399 JS  Y2K CLEANUP PASS - WS-TOTAL-AMOUNT CONFIRMED      *
002300*                COMP-3, NO DATE LOGIC CHANGED HERE.              *
002400*    030217 AK  USAGE LOG TABLE-LOADED/MATCH-BEFORE-POST (SEE      *
002500*                365-FIND-OR-ADD-USAGE); NOTES APPEND NO LONGER    *
002600*                OVERLAYS EXISTING TEXT; FOLLOW-UP VISIT-TYPE AND  *
002700*                NOTES DEFAULTS CORRECTED TO MATCH THE STANDING    *
002800*                FOLLOW-UP POLICY.                                *
002900*    031017 AK  310-CHECK-ONE-ITEM NOW REJECTS A RETIRED ITEM      *
003000*                REGARDLESS OF STOCK ON HAND; 450-UPSERT-BILLING   *
003100*                NOW REPLACES AN EXISTING BILL'S AMOUNT INSTEAD    *
003200*                OF ADDING ON TOP OF WHAT WAS ALREADY BILLED;     *
003300*                100-MAINLINE NOW REJECTS THE WHOLE VISIT ON       *
003400*                INSUFFICIENT INVENTORY INSTEAD OF FALLING         *
003500*                THROUGH TO BILLING.                               *
003600******************************************************************
003700 PROGRAM-ID.  VISTPROC.
003800 AUTHOR. JON SAYLES.
003900 INSTALLATION. COBOL DEVELOPMENT CENTER.
004000 DATE-WRITTEN. 04/26/97.
004100 DATE-COMPILED.
004200 SECURITY. NON-CONFIDENTIAL.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800 SPECIAL-NAMES.
004900    C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200    SELECT SYSOUT
005300        ASSIGN TO UT-S-SYSOUT
005400        ORGANIZATION IS SEQUENTIAL.
005500
005600    SELECT VISTTRN-FILE
005700        ASSIGN TO UT-S-VISTTRN
005800        ACCESS MODE IS SEQUENTIAL
005900        FILE STATUS IS VFCODE.
006000
006100    SELECT PATIENT-FILE
006200        ASSIGN TO PATFILE
006300        ACCESS MODE IS SEQUENTIAL
006400        FILE STATUS IS PFCODE.
006500
006600    SELECT STAFF-FILE
006700        ASSIGN TO STAFFILE
006800        ACCESS MODE IS SEQUENTIAL
006900        FILE STATUS IS SFCODE.
007000
007100    SELECT APPOINTMENT-FILE
007200        ASSIGN TO APPTFILE
007300        ACCESS MODE IS SEQUENTIAL
007400        FILE STATUS IS AFCODE.
007500
007600    SELECT APPOINTMENT-FILE-OUT
007700        ASSIGN TO APPTFILO
007800        ACCESS MODE IS SEQUENTIAL
007900        FILE STATUS IS AOCODE.
008000
008100    SELECT INVENTORY-FILE
008200        ASSIGN TO INVTFILE
008300        ACCESS MODE IS SEQUENTIAL
008400        FILE STATUS IS IFCODE.
008500
008600    SELECT INVENTORY-FILE-OUT
008700        ASSIGN TO INVTFILO
008800        ACCESS MODE IS SEQUENTIAL
008900        FILE STATUS IS IOCODE.
009000
009100    SELECT BILLING-FILE
009200        ASSIGN TO BILLFILE
009300        ACCESS MODE IS SEQUENTIAL
009400        FILE STATUS IS BFCODE.
009500
009600    SELECT BILLING-FILE-OUT
009700        ASSIGN TO BILLFILO
009800        ACCESS MODE IS SEQUENTIAL
009900        FILE STATUS IS BOCODE.
010000
010100    SELECT APPT-INVENTORY-FILE
010200        ASSIGN TO APINVFIL
010300        ACCESS MODE IS SEQUENTIAL
010400        FILE STATUS IS NFCODE.
010500
010600    SELECT APPT-INVENTORY-FILE-OUT
010700        ASSIGN TO APINVFLO
010800        ACCESS MODE IS SEQUENTIAL
010900        FILE STATUS IS NOCODE.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300 FD  SYSOUT
011400    RECORDING MODE IS F
011500    LABEL RECORDS ARE STANDARD
011600    RECORD CONTAINS 100 CHARACTERS
011700    BLOCK CONTAINS 0 RECORDS
011800    DATA RECORD IS SYSOUT-REC.
011900 01  SYSOUT-REC                  PIC X(100).
012000
012100 FD  VISTTRN-FILE
012200    RECORDING MODE IS F
012300    LABEL RECORDS ARE STANDARD
012400    BLOCK CONTAINS 0 RECORDS
012500    DATA RECORD IS VISIT-TRANSACTION-REC.
012600    COPY VISTTRN.
012700
012800 FD  PATIENT-FILE
012900    RECORDING MODE IS F
013000    LABEL RECORDS ARE STANDARD
013100    BLOCK CONTAINS 0 RECORDS
013200    DATA RECORD IS PATIENT-REC.
013300    COPY PATIENT.
013400
013500 FD  STAFF-FILE
013600    RECORDING MODE IS F
013700    LABEL RECORDS ARE STANDARD
013800    BLOCK CONTAINS 0 RECORDS
013900    DATA RECORD IS STAFF-REC.
014000    COPY STAFFREC.
014100
014200 FD  APPOINTMENT-FILE
014300    RECORDING MODE IS F
014400    LABEL RECORDS ARE STANDARD
014500    BLOCK CONTAINS 0 RECORDS
014600    DATA RECORD IS APPOINTMENT-REC.
014700    COPY APPTREC.
014800
014900 FD  APPOINTMENT-FILE-OUT
015000    RECORDING MODE IS F
015100    LABEL RECORDS ARE STANDARD
015200    BLOCK CONTAINS 0 RECORDS
015300    DATA RECORD IS APPOINTMENT-REC-OUT.
015400 01  APPOINTMENT-REC-OUT         PIC X(567).
015500
015600 FD  INVENTORY-FILE
015700    RECORDING MODE IS F
015800    LABEL RECORDS ARE STANDARD
015900    BLOCK CONTAINS 0 RECORDS
016000    DATA RECORD IS INVENTORY-REC.
016100    COPY INVNTREC.
016200
016300 FD  INVENTORY-FILE-OUT
016400    RECORDING MODE IS F
016500    LABEL RECORDS ARE STANDARD
016600    BLOCK CONTAINS 0 RECORDS
016700    DATA RECORD IS INVENTORY-REC-OUT.
016800 01  INVENTORY-REC-OUT           PIC X(197).
016900
017000 FD  BILLING-FILE
017100    RECORDING MODE IS F
017200    LABEL RECORDS ARE STANDARD
017300    BLOCK CONTAINS 0 RECORDS
017400    DATA RECORD IS BILLING-REC.
017500    COPY BILLREC.
017600
017700 FD  BILLING-FILE-OUT
017800    RECORDING MODE IS F
017900    LABEL RECORDS ARE STANDARD
018000    BLOCK CONTAINS 0 RECORDS
018100    DATA RECORD IS BILLING-REC-OUT.
018200 01  BILLING-REC-OUT             PIC X(032).
018300
018400 FD  APPT-INVENTORY-FILE
018500    RECORDING MODE IS F
018600    LABEL RECORDS ARE STANDARD
018700    BLOCK CONTAINS 0 RECORDS
018800    DATA RECORD IS APPT-INVENTORY-REC.
018900    COPY APINVREC.
019000
019100 FD  APPT-INVENTORY-FILE-OUT
019200    RECORDING MODE IS F
019300    LABEL RECORDS ARE STANDARD
019400    BLOCK CONTAINS 0 RECORDS
019500    DATA RECORD IS APPT-INVENTORY-REC-OUT.
019600 01  APPT-INVENTORY-REC-OUT      PIC X(20).
019700
019800 WORKING-STORAGE SECTION.
019900 77  PARA-NAME                   PIC X(32) VALUE SPACES.
020000 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
020100 77  ONE-VAL                     PIC 9(01) VALUE 1.
020200
020300 01  FILE-STATUS-CODES.
020400    05  VFCODE                  PIC X(02).
020500        88  NO-MORE-VISITS          VALUE "10".
020600    05  PFCODE                  PIC X(02).
020700        88  NO-MORE-PATIENTS        VALUE "10".
020800    05  SFCODE                  PIC X(02).
020900        88  NO-MORE-STAFF           VALUE "10".
021000    05  AFCODE                  PIC X(02).
021100        88  NO-MORE-APPTS           VALUE "10".
021200    05  AOCODE                  PIC X(02).
021300    05  IFCODE                  PIC X(02).
021400        88  NO-MORE-ITEMS           VALUE "10".
021500    05  IOCODE                  PIC X(02).
021600    05  BFCODE                  PIC X(02).
021700        88  NO-MORE-BILLS           VALUE "10".
021800    05  BOCODE                  PIC X(02).
021900    05  NFCODE                  PIC X(02).
022000        88  NO-MORE-USAGE           VALUE "10".
022100    05  NOCODE                  PIC X(02).
022200
022300    COPY PATTAB.
022400    COPY STAFTAB.
022500    COPY APPTTAB.
022600    COPY BILLTAB.
022700    COPY INVNTAB.
022800    COPY APINVTAB.
022900
023000 01  SKD-REQUEST.
023100    05  SKD-PATIENT-ID          PIC 9(06).
023200    05  SKD-DOCTOR-ID           PIC 9(06).
023300    05  SKD-DATE                PIC 9(08).
023400    05  SKD-TIME                PIC 9(06).
023500    05  SKD-DURATION            PIC 9(03).
023600    05  SKD-VISIT-TYPE          PIC X(12).
023700    05  SKD-NOTES               PIC X(500).
023800
023900 01  SKD-RESULT.
024000    05  SKD-RETURN-CODE         PIC 9(02) COMP.
024100        88  SKD-OK                  VALUE 0.
024200    05  SKD-RESULT-MSG          PIC X(60).
024300    05  SKD-NEW-APPT-ID         PIC 9(08).
024400
024500 01  WS-MISC-FIELDS.
024600*    WS-TOTAL-AMOUNT/WS-ITEM-COST ARE COMP-3 PER THE BILLING-      *
024700*    SERVICE RULE (SEE 400/410) - SAME WIDTH AS BILL-AMOUNT.       *
024800    05  WS-TOTAL-AMOUNT         PIC S9(07)V99 COMP-3 VALUE ZERO.
024900    05  WS-ITEM-COST            PIC S9(07)V99 COMP-3 VALUE ZERO.
025000    05  WS-NEW-BILL-ID          PIC 9(08) VALUE ZERO.
025100    05  WS-NEW-BILL-ID-R REDEFINES WS-NEW-BILL-ID.
025200        10  WS-NEW-BILL-ID-X    PIC X(08).
025300    05  WS-REJECT-REASON        PIC X(40) VALUE SPACES.
025400    05  WS-FOLLOWUP-DATE        PIC 9(08) VALUE ZERO.
025500    05  WS-FOLLOWUP-DATE-R REDEFINES WS-FOLLOWUP-DATE.
025600        10  WS-FOLLOWUP-CCYY    PIC 9(04).
025700        10  WS-FOLLOWUP-MM      PIC 9(02).
025800        10  WS-FOLLOWUP-DD      PIC 9(02).
025900    05  WS-FOUND-SW             PIC X(01) VALUE "N".
026000        88  WS-FOUND                VALUE "Y".
026100        88  WS-NOT-FOUND            VALUE "N".
026200    05  WS-VISIT-SW             PIC X(01) VALUE "N".
026300        88  WS-VISIT-OK             VALUE "Y".
026400        88  WS-VISIT-NOT-OK         VALUE "N".
026500    05  WS-INVENTORY-SW         PIC X(01) VALUE "Y".
026600        88  WS-INVENTORY-OK         VALUE "Y".
026700        88  WS-INVENTORY-NOT-OK     VALUE "N".
026800
026900 01  WS-OUTPUT-REC.
027000    05  WO-APPT-ID              PIC 9(08).
027100    05  FILLER                  PIC X(02) VALUE SPACES.
027200    05  WO-PATIENT-ID           PIC 9(06).
027300    05  FILLER                  PIC X(02) VALUE SPACES.
027400    05  WO-RESULT               PIC X(08).
027500    05  FILLER                  PIC X(02) VALUE SPACES.
027600    05  WO-TOTAL-AMOUNT         PIC ZZZ,ZZ9.99.
027700    05  FILLER                  PIC X(02) VALUE SPACES.
027800    05  WO-REASON               PIC X(40).
027900    05  FILLER                  PIC X(20) VALUE SPACES.
028000 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
028100    05  WO-RAW-LINE             PIC X(92).
028200    05  FILLER                  PIC X(08).
028300
028400 01  WS-COUNTERS-AND-ACCUMULATORS.
028500    05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
028600    05  VISITS-ACCEPTED         PIC S9(07) COMP VALUE ZERO.
028700    05  VISITS-REJECTED         PIC S9(07) COMP VALUE ZERO.
028800    05  W01-SUB                 PIC 9(05) COMP VALUE ZERO.
028900    05  WS-NOTES-LEN            PIC 9(03) COMP VALUE ZERO.
029000
029100 COPY ABENDREC.
029200
029300 PROCEDURE DIVISION.
029400    PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029500    PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
029600        VARYING PAT-IDX FROM 1 BY 1 UNTIL NO-MORE-PATIENTS.
029700    PERFORM 060-LOAD-STAFF-TABLE THRU 060-EXIT
029800        VARYING STF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
029900    PERFORM 070-LOAD-APPOINTMENT-TABLE THRU 070-EXIT
030000        VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
030100    PERFORM 080-LOAD-BILLING-TABLE THRU 080-EXIT
030200        VARYING BIL-IDX FROM 1 BY 1 UNTIL NO-MORE-BILLS.
030300    PERFORM 090-LOAD-INVENTORY-TABLE THRU 090-EXIT
030400        VARYING ITM-IDX FROM 1 BY 1 UNTIL NO-MORE-ITEMS.
030500    PERFORM 095-LOAD-USAGE-TABLE THRU 095-EXIT
030600        VARYING AIV-IDX FROM 1 BY 1 UNTIL NO-MORE-USAGE.
030700
030800    PERFORM 100-MAINLINE THRU 100-EXIT
030900        UNTIL NO-MORE-VISITS.
031000
031100    PERFORM 900-CLEANUP THRU 900-EXIT.
031200    MOVE ZERO TO RETURN-CODE.
031300    GOBACK.
031400
031500 000-HOUSEKEEPING.
031600    MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031700    DISPLAY "******** BEGIN JOB VISTPROC ********".
031800    OPEN INPUT  PATIENT-FILE, STAFF-FILE, APPOINTMENT-FILE,
031900                BILLING-FILE, INVENTORY-FILE, VISTTRN-FILE,
032000                APPT-INVENTORY-FILE.
032100    OPEN OUTPUT SYSOUT.
032200    MOVE ZERO TO PATIENT-TABLE-COUNT, STAFF-TABLE-COUNT,
032300                 APPT-TABLE-COUNT, BILL-TABLE-COUNT,
032400                 INVN-TABLE-COUNT, APPT-INVENTORY-COUNT.
032500 000-EXIT.
032600    EXIT.
032700
032800 050-LOAD-PATIENT-TABLE.
032900    MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
033000    READ PATIENT-FILE INTO PATIENT-TABLE-ROW (PAT-IDX)
033100        AT END MOVE "10" TO PFCODE
033200    END-READ.
033300    IF NOT NO-MORE-PATIENTS
033400        ADD 1 TO PATIENT-TABLE-COUNT
033500    END-IF.
033600 050-EXIT.
033700    EXIT.
033800
033900 060-LOAD-STAFF-TABLE.
034000    MOVE "060-LOAD-STAFF-TABLE" TO PARA-NAME.
034100    READ STAFF-FILE INTO STAFF-TABLE-ROW (STF-IDX)
034200        AT END MOVE "10" TO SFCODE
034300    END-READ.
034400    IF NOT NO-MORE-STAFF
034500        ADD 1 TO STAFF-TABLE-COUNT
034600    END-IF.
034700 060-EXIT.
034800    EXIT.
034900
035000 070-LOAD-APPOINTMENT-TABLE.
035100    MOVE "070-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
035200    READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
035300        AT END MOVE "10" TO AFCODE
035400    END-READ.
035500    IF NOT NO-MORE-APPTS
035600        ADD 1 TO APPT-TABLE-COUNT
035700    END-IF.
035800 070-EXIT.
035900    EXIT.
036000
036100 080-LOAD-BILLING-TABLE.
036200    MOVE "080-LOAD-BILLING-TABLE" TO PARA-NAME.
036300    READ BILLING-FILE INTO BILL-TABLE-ROW (BIL-IDX)
036400        AT END MOVE "10" TO BFCODE
036500    END-READ.
036600    IF NOT NO-MORE-BILLS
036700        ADD 1 TO BILL-TABLE-COUNT
036800    END-IF.
036900 080-EXIT.
037000    EXIT.
037100
037200 090-LOAD-INVENTORY-TABLE.
037300    MOVE "090-LOAD-INVENTORY-TABLE" TO PARA-NAME.
037400    READ INVENTORY-FILE INTO INVN-TABLE-ROW (ITM-IDX)
037500        AT END MOVE "10" TO IFCODE
037600    END-READ.
037700    IF NOT NO-MORE-ITEMS
037800        ADD 1 TO INVN-TABLE-COUNT
037900    END-IF.
038000 090-EXIT.
038100    EXIT.
038200
038300 095-LOAD-USAGE-TABLE.
038400*    030217 AK  USAGE LOG LOADED SO 360-POST-ONE-ITEM CAN MATCH    *
038500*    AN INCOMING POSTING AGAINST ONE ALREADY ON FILE FOR THE SAME  *
038600*    APPOINTMENT/ITEM BEFORE DECIDING TO ADD OR BUMP.              *
038700    MOVE "095-LOAD-USAGE-TABLE" TO PARA-NAME.
038800    READ APPT-INVENTORY-FILE INTO APPT-INVENTORY-ROW (AIV-IDX)
038900        AT END MOVE "10" TO NFCODE
039000    END-READ.
039100    IF NOT NO-MORE-USAGE
039200        ADD 1 TO APPT-INVENTORY-COUNT
039300    END-IF.
039400 095-EXIT.
039500    EXIT.
039600
039700 100-MAINLINE.
039800    MOVE "100-MAINLINE" TO PARA-NAME.
039900    ADD 1 TO RECORDS-READ.
040000    SET WS-VISIT-NOT-OK TO TRUE.
040100    MOVE SPACES TO WS-REJECT-REASON.
040200    MOVE ZERO TO WS-TOTAL-AMOUNT.
040300
040400    PERFORM 200-MARK-VISIT-DONE THRU 200-EXIT.
040500    IF WS-VISIT-OK
040600        PERFORM 250-APPEND-NOTES THRU 250-EXIT
040700        PERFORM 300-CHECK-INVENTORY THRU 300-EXIT
040800*    031017 AK  INSUFFICIENT INVENTORY NOW REJECTS THE WHOLE       *
040900*                VISIT, ALL-OR-NOTHING, THE SAME AS EVERY OTHER    *
041000*                REJECTION PATH BELOW - THE APPOINTMENT-DONE       *
041100*                STATUS SET BY 200 IS BACKED OUT AND NO BILLING    *
041200*                IS POSTED WHEN THE INVENTORY CHECK COMES UP       *
041300*                SHORT.                                           *
041400        IF WS-INVENTORY-OK
041500            PERFORM 350-POST-INVENTORY THRU 350-EXIT
041600            PERFORM 400-CALC-TOTAL-AMOUNT THRU 400-EXIT
041700            PERFORM 450-UPSERT-BILLING THRU 450-EXIT
041800            IF VT-FOLLOWUP-REQUESTED
041900                PERFORM 500-FOLLOWUP-RTN THRU 500-EXIT
042000            END-IF
042100            ADD 1 TO VISITS-ACCEPTED
042200        ELSE
042300            SET WS-VISIT-NOT-OK TO TRUE
042400            SET TAB-APPT-NOT-DONE (APT-IDX) TO TRUE
042500            MOVE "INSUFFICIENT INVENTORY - VISIT REJECTED"
042600                TO WS-REJECT-REASON
042700            ADD 1 TO VISITS-REJECTED
042800        END-IF
042900    ELSE
043000        ADD 1 TO VISITS-REJECTED
043100    END-IF.
043200
043300    PERFORM 550-LOG-RESULT THRU 550-EXIT.
043400
043500    READ VISTTRN-FILE INTO VISIT-TRANSACTION-REC
043600        AT END
043700        MOVE "10" TO VFCODE
043800    END-READ.
043900 100-EXIT.
044000    EXIT.
044100
044200 200-MARK-VISIT-DONE.
044300    MOVE "200-MARK-VISIT-DONE" TO PARA-NAME.
044400*    RULE - THE APPOINTMENT MUST BE ON FILE AND STILL NOT-DONE, OR  *
044500*    THE WHOLE VISIT TRANSACTION IS REJECTED.                       *
044600    SET WS-NOT-FOUND TO TRUE.
044700    SEARCH ALL APPT-TABLE-ROW
044800        AT END
044900            MOVE "APPOINTMENT NOT ON FILE" TO WS-REJECT-REASON
045000        WHEN TAB-APPT-ID (APT-IDX) = VT-APPT-ID
045100            SET WS-FOUND TO TRUE
045200    END-SEARCH.
045300    IF WS-FOUND
045400        IF TAB-APPT-NOT-DONE (APT-IDX)
045500            SET TAB-APPT-DONE (APT-IDX) TO TRUE
045600            SET WS-VISIT-OK TO TRUE
045700        ELSE
045800            MOVE "APPOINTMENT ALREADY DONE OR CANCELED"
045900                TO WS-REJECT-REASON
046000        END-IF
046100    END-IF.
046200 200-EXIT.
046300    EXIT.
046400
046500 250-APPEND-NOTES.
046600    MOVE "250-APPEND-NOTES" TO PARA-NAME.
046700*    030217 AK  VITALS/DIAGNOSIS/TREATMENT ARE APPENDED BEHIND     *
046800*    WHATEVER NOTES ARE ALREADY ON FILE - NOT OVERLAID ON TOP OF   *
046900*    THEM.  WS-NOTES-LEN IS SCANNED BACKWARD TO FIND WHERE THE     *
047000*    EXISTING TEXT ACTUALLY ENDS SO THE NEW TEXT LANDS RIGHT       *
047100*    BEHIND IT, NOT OUT PAST A FIELD-FULL OF TRAILING BLANKS.      *
047200    MOVE 500 TO WS-NOTES-LEN.
047300    PERFORM 255-SCAN-NOTES-CHAR THRU 255-EXIT
047400        VARYING WS-NOTES-LEN FROM 500 BY -1
047500        UNTIL WS-NOTES-LEN = ZERO OR
047600            TAB-APPT-NOTES (APT-IDX) (WS-NOTES-LEN:1) NOT = SPACE.
047700    IF WS-NOTES-LEN = ZERO
047800        STRING "VITALS: "     DELIMITED BY SIZE
047900               VT-VITALS      DELIMITED BY SIZE
048000               " DIAGNOSIS: " DELIMITED BY SIZE
048100               VT-DIAGNOSIS   DELIMITED BY SIZE
048200               " TREATMENT: " DELIMITED BY SIZE
048300               VT-TREATMENT   DELIMITED BY SIZE
048400            INTO TAB-APPT-NOTES (APT-IDX)
048500        END-STRING
048600    ELSE
048700        STRING TAB-APPT-NOTES (APT-IDX) (1:WS-NOTES-LEN)
048800                                        DELIMITED BY SIZE
048900               "  VITALS: "   DELIMITED BY SIZE
049000               VT-VITALS      DELIMITED BY SIZE
049100               " DIAGNOSIS: " DELIMITED BY SIZE
049200               VT-DIAGNOSIS   DELIMITED BY SIZE
049300               " TREATMENT: " DELIMITED BY SIZE
049400               VT-TREATMENT   DELIMITED BY SIZE
049500            INTO TAB-APPT-NOTES (APT-IDX)
049600        END-STRING
049700    END-IF.
049800 250-EXIT.
049900    EXIT.
050000
050100 255-SCAN-NOTES-CHAR.
050200    CONTINUE.
050300 255-EXIT.
050400    EXIT.
050500
050600 300-CHECK-INVENTORY.
050700    MOVE "300-CHECK-INVENTORY" TO PARA-NAME.
050800*    RULE - ALL-OR-NOTHING.  IF ANY ITEM ON THE VISIT IS SHORT, NO  *
050900*    ITEM ON THE VISIT IS POSTED - SEE 350.                         *
051000    SET WS-INVENTORY-OK TO TRUE.
051100    IF VT-ITEM-COUNT > ZERO
051200        PERFORM 310-CHECK-ONE-ITEM THRU 310-EXIT
051300            VARYING VT-ITEM-IDX FROM 1 BY 1
051400            UNTIL VT-ITEM-IDX > VT-ITEM-COUNT
051500    END-IF.
051600 300-EXIT.
051700    EXIT.
051800
051900 310-CHECK-ONE-ITEM.
052000*    030217 AK  RETIRED ITEMS ARE NEVER SUFFICIENT, STOCK ON HAND  *
052100*                OR NOT - WS-INVENTORY-NOT-OK NOW ALSO FIRES WHEN  *
052200*                THE ITEM'S ACTIVE SWITCH IS OFF, SAME AS          *
052300*                INVNUSE'S 250-CHECK-SUFFICIENCY.                  *
052400    SET WS-NOT-FOUND TO TRUE.
052500    SEARCH ALL INVN-TABLE-ROW
052600        AT END
052700            SET WS-INVENTORY-NOT-OK TO TRUE
052800        WHEN TAB-ITEM-ID (ITM-IDX) = VT-ITEM-ID (VT-ITEM-IDX)
052900            SET WS-FOUND TO TRUE
053000    END-SEARCH.
053100    IF WS-FOUND
053200        IF NOT TAB-ITEM-ACTIVE (ITM-IDX)
053300           OR TAB-ITEM-STOCK-QTY (ITM-IDX) < VT-ITEM-QTY (VT-ITEM-IDX)
053400            SET WS-INVENTORY-NOT-OK TO TRUE
053500        END-IF
053600    END-IF.
053700 310-EXIT.
053800    EXIT.
053900
054000 350-POST-INVENTORY.
054100    MOVE "350-POST-INVENTORY" TO PARA-NAME.
054200    IF VT-ITEM-COUNT > ZERO
054300        PERFORM 360-POST-ONE-ITEM THRU 360-EXIT
054400            VARYING VT-ITEM-IDX FROM 1 BY 1
054500            UNTIL VT-ITEM-IDX > VT-ITEM-COUNT
054600    END-IF.
054700 350-EXIT.
054800    EXIT.
054900
055000 360-POST-ONE-ITEM.
055100*    030217 AK  USAGE IS ADDITIVE - A SECOND POSTING FOR THE SAME  *
055200*    APPOINTMENT/ITEM BUMPS THE ROW ALREADY ON THE TABLE (SEE      *
055300*    365-FIND-OR-ADD-USAGE) RATHER THAN APPENDING A NEW ONE.       *
055400    SEARCH ALL INVN-TABLE-ROW
055500        AT END
055600            CONTINUE
055700        WHEN TAB-ITEM-ID (ITM-IDX) = VT-ITEM-ID (VT-ITEM-IDX)
055800            SUBTRACT VT-ITEM-QTY (VT-ITEM-IDX)
055900                FROM TAB-ITEM-STOCK-QTY (ITM-IDX)
056000    END-SEARCH.
056100    PERFORM 365-FIND-OR-ADD-USAGE THRU 365-EXIT.
056200 360-EXIT.
056300    EXIT.
056400
056500 365-FIND-OR-ADD-USAGE.
056600    SET WS-NOT-FOUND TO TRUE.
056700    IF APPT-INVENTORY-COUNT > ZERO
056800        PERFORM 367-SCAN-USAGE-ROW THRU 367-EXIT
056900            VARYING AIV-IDX FROM 1 BY 1
057000            UNTIL AIV-IDX > APPT-INVENTORY-COUNT
057100    END-IF.
057200    IF WS-NOT-FOUND
057300        ADD 1 TO APPT-INVENTORY-COUNT
057400        SET AIV-IDX TO APPT-INVENTORY-COUNT
057500        MOVE VT-APPT-ID                TO TAB-AI-APPT-ID (AIV-IDX)
057600        MOVE VT-ITEM-ID (VT-ITEM-IDX)  TO TAB-AI-ITEM-ID (AIV-IDX)
057700        MOVE VT-ITEM-QTY (VT-ITEM-IDX) TO TAB-AI-QTY-USED (AIV-IDX)
057800    END-IF.
057900 365-EXIT.
058000    EXIT.
058100
058200 367-SCAN-USAGE-ROW.
058300    IF TAB-AI-APPT-ID (AIV-IDX) = VT-APPT-ID AND
058400       TAB-AI-ITEM-ID (AIV-IDX) = VT-ITEM-ID (VT-ITEM-IDX)
058500        ADD VT-ITEM-QTY (VT-ITEM-IDX)
058600            TO TAB-AI-QTY-USED (AIV-IDX)
058700        SET WS-FOUND TO TRUE
058800    END-IF.
058900 367-EXIT.
059000    EXIT.
059100
059200 400-CALC-TOTAL-AMOUNT.
059300    MOVE "400-CALC-TOTAL-AMOUNT" TO PARA-NAME.
059400*    RULE - TOTAL = BASE-AMOUNT + SUM OF (UNIT-PRICE * QTY) FOR      *
059500*    EVERY ITEM ACTUALLY POSTED IN 350.  SEE 410.                    *
059600    MOVE VT-BASE-AMOUNT TO WS-TOTAL-AMOUNT.
059700    IF WS-INVENTORY-OK AND VT-ITEM-COUNT > ZERO
059800        PERFORM 410-ADD-ONE-ITEM-COST THRU 410-EXIT
059900            VARYING VT-ITEM-IDX FROM 1 BY 1
060000            UNTIL VT-ITEM-IDX > VT-ITEM-COUNT
060100    END-IF.
060200 400-EXIT.
060300    EXIT.
060400
060500 410-ADD-ONE-ITEM-COST.
060600    SEARCH ALL INVN-TABLE-ROW
060700        AT END
060800            CONTINUE
060900        WHEN TAB-ITEM-ID (ITM-IDX) = VT-ITEM-ID (VT-ITEM-IDX)
061000            COMPUTE WS-ITEM-COST ROUNDED =
061100                TAB-ITEM-UNIT-PRICE (ITM-IDX) * VT-ITEM-QTY (VT-ITEM-IDX)
061200            ADD WS-ITEM-COST TO WS-TOTAL-AMOUNT
061300    END-SEARCH.
061400 410-EXIT.
061500    EXIT.
061600
061700 450-UPSERT-BILLING.
061800    MOVE "450-UPSERT-BILLING" TO PARA-NAME.
061900*    BILLING-TABLE IS KEYED ON BILL-ID, NOT APPT-ID, SO THE LOOKUP   *
062000*    BY APPT-ID IS A STRAIGHT SCAN (SAME AS THE COPYBOOK SAYS).      *
062100*    030217 AK  AN EXISTING BILL ROW'S AMOUNT IS REPLACED, NOT       *
062200*                ADDED TO - THE PRIOR AMOUNT WAS ALREADY BILLED AT   *
062300*                SCHEDULING TIME, SO STACKING THE NEW TOTAL ON TOP   *
062400*                OF IT WAS DOUBLE-BILLING EVERY RE-BILLED VISIT.     *
062500    SET WS-NOT-FOUND TO TRUE.
062600    IF BILL-TABLE-COUNT > ZERO
062700        PERFORM 460-SCAN-ONE-BILL THRU 460-EXIT
062800            VARYING W01-SUB FROM 1 BY 1
062900            UNTIL W01-SUB > BILL-TABLE-COUNT OR WS-FOUND
063000    END-IF.
063100    IF WS-FOUND
063200        MOVE WS-TOTAL-AMOUNT TO TAB-BILL-AMOUNT (W01-SUB)
063300    ELSE
063400        IF BILL-TABLE-COUNT = ZERO
063500            MOVE 1 TO WS-NEW-BILL-ID
063600        ELSE
063700            COMPUTE WS-NEW-BILL-ID = TAB-BILL-ID (BILL-TABLE-COUNT) + 1
063800        END-IF
063900        ADD 1 TO BILL-TABLE-COUNT
064000        MOVE WS-NEW-BILL-ID TO TAB-BILL-ID (BILL-TABLE-COUNT)
064100        MOVE VT-APPT-ID     TO TAB-BILL-APPT-ID (BILL-TABLE-COUNT)
064200        MOVE WS-TOTAL-AMOUNT TO TAB-BILL-AMOUNT (BILL-TABLE-COUNT)
064300        MOVE "N"            TO TAB-BILL-PAID-SW (BILL-TABLE-COUNT)
064400        MOVE ZERO           TO TAB-BILL-PAYMENT-DT (BILL-TABLE-COUNT)
064500    END-IF.
064600 450-EXIT.
064700    EXIT.
064800
064900 460-SCAN-ONE-BILL.
065000    IF TAB-BILL-APPT-ID (W01-SUB) = VT-APPT-ID
065100        SET WS-FOUND TO TRUE
065200    END-IF.
065300 460-EXIT.
065400    EXIT.
065500
065600 500-FOLLOWUP-RTN.
065700    MOVE "500-FOLLOWUP-RTN" TO PARA-NAME.
065800*    THE FOLLOW-UP RIDES THE SAME PATIENT/DOCTOR AS THE VISIT       *
065900*    JUST CLOSED - APT-IDX IS STILL POSITIONED FROM 200.  VISIT     *
066000*    TYPE DEFAULTS TO A PLAIN CHECK-UP REGARDLESS OF WHAT THE       *
066100*    ORIGINAL VISIT WAS, AND THE NOTES CARRY THE ORIGINAL           *
066200*    APPOINTMENT NUMBER SO THE FRONT DESK CAN TRACE IT BACK.  030217AK
066300    MOVE VT-FOLLOWUP-DATE              TO WS-FOLLOWUP-DATE.
066400    MOVE TAB-APPT-PATIENT-ID (APT-IDX) TO SKD-PATIENT-ID.
066500    MOVE TAB-APPT-DOCTOR-ID (APT-IDX)  TO SKD-DOCTOR-ID.
066600    MOVE VT-FOLLOWUP-DATE              TO SKD-DATE.
066700    MOVE VT-FOLLOWUP-TIME              TO SKD-TIME.
066800    MOVE 30                            TO SKD-DURATION.
066900    MOVE "Check-up"                    TO SKD-VISIT-TYPE.
067000    STRING "Follow-up for appointment #" DELIMITED BY SIZE
067100           VT-APPT-ID                    DELIMITED BY SIZE
067200        INTO SKD-NOTES
067300    END-STRING.
067400
067500    CALL "APTSKDSB" USING PATIENT-TABLE, STAFF-TABLE,
067600        APPOINTMENT-TABLE, BILLING-TABLE, SKD-REQUEST, SKD-RESULT.
067700
067800    IF NOT SKD-OK
067900        DISPLAY "VISTPROC - FOLLOW-UP BOOKING REJECTED - "
068000            SKD-RESULT-MSG UPON CONSOLE
068100    END-IF.
068200 500-EXIT.
068300    EXIT.
068400
068500 550-LOG-RESULT.
068600    MOVE "550-LOG-RESULT" TO PARA-NAME.
068700    MOVE VT-APPT-ID TO WO-APPT-ID.
068800    IF WS-VISIT-OK
068900        MOVE "ACCEPTED" TO WO-RESULT
069000        MOVE WS-TOTAL-AMOUNT TO WO-TOTAL-AMOUNT
069100        MOVE SPACES TO WO-REASON
069200    ELSE
069300        MOVE "REJECTED" TO WO-RESULT
069400        MOVE ZERO TO WO-TOTAL-AMOUNT
069500        MOVE WS-REJECT-REASON TO WO-REASON
069600    END-IF.
069700    WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
069800 550-EXIT.
069900    EXIT.
070000
070100 700-CLOSE-FILES.
070200    MOVE "700-CLOSE-FILES" TO PARA-NAME.
070300    CLOSE VISTTRN-FILE, PATIENT-FILE, STAFF-FILE, APPOINTMENT-FILE,
070400          APPOINTMENT-FILE-OUT, INVENTORY-FILE, INVENTORY-FILE-OUT,
070500          BILLING-FILE, BILLING-FILE-OUT, APPT-INVENTORY-FILE, SYSOUT.
070600 700-EXIT.
070700    EXIT.
070800
070900 900-CLEANUP.
071000    MOVE "900-CLEANUP" TO PARA-NAME.
071100    OPEN OUTPUT APPOINTMENT-FILE-OUT, INVENTORY-FILE-OUT,
071200                BILLING-FILE-OUT, APPT-INVENTORY-FILE-OUT.
071300
071400    IF APPT-TABLE-COUNT > ZERO
071500        PERFORM 910-WRITE-ONE-APPT THRU 910-EXIT
071600            VARYING APT-IDX FROM 1 BY 1
071700            UNTIL APT-IDX > APPT-TABLE-COUNT
071800    END-IF.
071900
072000    IF INVN-TABLE-COUNT > ZERO
072100        PERFORM 920-WRITE-ONE-ITEM THRU 920-EXIT
072200            VARYING ITM-IDX FROM 1 BY 1
072300            UNTIL ITM-IDX > INVN-TABLE-COUNT
072400    END-IF.
072500
072600    IF BILL-TABLE-COUNT > ZERO
072700        PERFORM 930-WRITE-ONE-BILL THRU 930-EXIT
072800            VARYING BIL-IDX FROM 1 BY 1
072900            UNTIL BIL-IDX > BILL-TABLE-COUNT
073000    END-IF.
073100
073200    IF APPT-INVENTORY-COUNT > ZERO
073300        PERFORM 940-WRITE-ONE-USAGE-ROW THRU 940-EXIT
073400            VARYING AIV-IDX FROM 1 BY 1
073500            UNTIL AIV-IDX > APPT-INVENTORY-COUNT
073600    END-IF.
073700
073800    PERFORM 700-CLOSE-FILES THRU 700-EXIT.
073900
074000    DISPLAY "** RECORDS READ **".
074100    DISPLAY RECORDS-READ.
074200    DISPLAY "** VISITS ACCEPTED **".
074300    DISPLAY VISITS-ACCEPTED.
074400    DISPLAY "** VISITS REJECTED **".
074500    DISPLAY VISITS-REJECTED.
074600    DISPLAY "******** NORMAL END OF JOB VISTPROC ********".
074700 900-EXIT.
074800    EXIT.
074900
075000 910-WRITE-ONE-APPT.
075100    WRITE APPOINTMENT-REC-OUT FROM APPT-TABLE-ROW (APT-IDX).
075200 910-EXIT.
075300    EXIT.
075400
075500 920-WRITE-ONE-ITEM.
075600    WRITE INVENTORY-REC-OUT FROM INVN-TABLE-ROW (ITM-IDX).
075700 920-EXIT.
075800    EXIT.
075900
076000 930-WRITE-ONE-BILL.
076100    WRITE BILLING-REC-OUT FROM BILL-TABLE-ROW (BIL-IDX).
076200 930-EXIT.
076300    EXIT.
076400
076500 940-WRITE-ONE-USAGE-ROW.
076600    WRITE APPT-INVENTORY-REC-OUT FROM APPT-INVENTORY-ROW (AIV-IDX).
076700 940-EXIT.
076800    EXIT.
076900
077000 1000-ABEND-RTN.
077100    WRITE SYSOUT-REC FROM ABEND-REC.
077200    PERFORM 700-CLOSE-FILES THRU 700-EXIT.
077300    DISPLAY "*** ABNORMAL END OF JOB-VISTPROC ***" UPON CONSOLE.
077400    DIVIDE ZERO-VAL INTO ONE-VAL.
