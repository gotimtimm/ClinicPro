000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RPTVISIT  -  REPORT-SERVICE PATIENT VISIT ANALYSIS REPORT.  *
000400*    READ-ONLY - NO MASTER FILE IS EVER REWRITTEN.  GROUPS        *
000500*    COMPLETED VISITS IN THE SELECTED YEAR/MONTH BY PATIENT AND   *
000600*    WEEK-OF-YEAR AND LISTS THE DISTINCT VISIT TYPES SEEN.        *
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    -------------------------------------------------------------*
001000*    012389 JS  ORIGINAL - SCHEDULING DESK WANTED A MONTHLY TALLY  *
001100*                OF WHO CAME IN AND HOW OFTEN, BY WEEK.            *
001200*    091503 RDM VSAM PATMSTR REPLACED BY PATTAB TABLE LOAD.        *
001300*    110399 JS  Y2K CLEANUP PASS - CENTURY WINDOWING ADDED ON THE  *
001400*                JOB DATE SO AGE COMES OUT RIGHT PAST 1999.        *
001500*    020816 AK  RAN WITH EMPTY INPUT MONTH - VISIT-TYPES LIST NOW  *
001600*                BLANKS OUT CLEANLY WHEN A PATIENT HAS NO VISITS.  *
001700******************************************************************
001800 PROGRAM-ID.  RPTVISIT.
001900 AUTHOR. JON SAYLES.
002000 INSTALLATION. COBOL DEVELOPMENT CENTER.
002100 DATE-WRITTEN. 01/23/89.
002200 DATE-COMPILED.
002300 SECURITY. NON-CONFIDENTIAL.
002400
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER. IBM-390.
002800 OBJECT-COMPUTER. IBM-390.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT SYSOUT
003400         ASSIGN TO UT-S-SYSOUT
003500         ORGANIZATION IS SEQUENTIAL.
003600
003700     SELECT RPTPARM-FILE
003800         ASSIGN TO UT-S-RPTPARM
003900         ACCESS MODE IS SEQUENTIAL
004000         FILE STATUS IS PCODE.
004100
004200     SELECT PATIENT-FILE
004300         ASSIGN TO PATFILE
004400         ACCESS MODE IS SEQUENTIAL
004500         FILE STATUS IS PFCODE.
004600
004700     SELECT APPOINTMENT-FILE
004800         ASSIGN TO APPTFILE
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS AFCODE.
005100
005200     SELECT RPTFILE
005300         ASSIGN TO UT-S-RPTVISIT
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS RFCODE.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 100 CHARACTERS
006300     BLOCK CONTAINS 0 RECORDS
006400     DATA RECORD IS SYSOUT-REC.
006500 01  SYSOUT-REC                  PIC X(100).
006600
006700 FD  RPTPARM-FILE
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS REPORT-PARM-REC.
007200     COPY RPTPARM.
007300
007400 FD  PATIENT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS PATIENT-REC.
007900     COPY PATIENT.
008000
008100 FD  APPOINTMENT-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS APPOINTMENT-REC.
008600     COPY APPTREC.
008700
008800 FD  RPTFILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 133 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS RPT-REC.
009400 01  RPT-REC                     PIC X(133).
009500
009600 WORKING-STORAGE SECTION.
009700 77  PARA-NAME                   PIC X(32) VALUE SPACES.
009800 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
009900 77  ONE-VAL                     PIC 9(01) VALUE 1.
010000 01  FILE-STATUS-CODES.
010100     05  PCODE                   PIC X(02).
010200         88  NO-MORE-PARMS           VALUE "10".
010300     05  PFCODE                  PIC X(02).
010400         88  NO-MORE-PATIENTS        VALUE "10".
010500     05  AFCODE                  PIC X(02).
010600         88  NO-MORE-APPTS            VALUE "10".
010700     05  RFCODE                  PIC X(02).
010800
010900     COPY PATTAB.
011000
011100 01  WS-MISC-FIELDS.
011200     05  WS-RUN-DATE             PIC 9(06).
011300 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
011400     05  WS-RUN-YY               PIC 9(02).
011500     05  WS-RUN-MM               PIC 9(02).
011600     05  WS-RUN-DD               PIC 9(02).
011700
011800 01  WS-CENTURY-FIELDS.
011900     05  WS-RUN-CENTURY          PIC 9(02) COMP.
012000     05  WS-RUN-CCYY             PIC 9(04) COMP.
012100
012200 01  WS-REQUEST-FIELDS.
012300     05  WS-SEL-YEAR             PIC 9(04).
012400     05  WS-SEL-MONTH            PIC 9(02).
012500     05  FILLER                  PIC X(02).
012600
012700 01  WS-CUM-DAYS-TABLE.
012800     05  FILLER                  PIC 9(03) VALUE 000.
012900     05  FILLER                  PIC 9(03) VALUE 031.
013000     05  FILLER                  PIC 9(03) VALUE 059.
013100     05  FILLER                  PIC 9(03) VALUE 090.
013200     05  FILLER                  PIC 9(03) VALUE 120.
013300     05  FILLER                  PIC 9(03) VALUE 151.
013400     05  FILLER                  PIC 9(03) VALUE 181.
013500     05  FILLER                  PIC 9(03) VALUE 212.
013600     05  FILLER                  PIC 9(03) VALUE 243.
013700     05  FILLER                  PIC 9(03) VALUE 273.
013800     05  FILLER                  PIC 9(03) VALUE 304.
013900     05  FILLER                  PIC 9(03) VALUE 334.
014000 01  WS-CUM-DAYS-REDEF REDEFINES WS-CUM-DAYS-TABLE.
014100     05  WS-CUM-DAYS             PIC 9(03) OCCURS 12 TIMES.
014200
014300 01  WS-WEEK-CALC-FIELDS.
014400     05  WS-APPT-CCYY             PIC 9(04).
014500     05  WS-APPT-MM               PIC 9(02).
014600     05  WS-APPT-DD               PIC 9(02).
014700     05  WS-DAY-OF-YEAR           PIC 9(03) COMP.
014800     05  WS-LEAP-SW               PIC X(01).
014900         88  WS-IS-LEAP-YEAR          VALUE "Y".
015000     05  WS-YEAR-R4               PIC 9(04) COMP.
015100     05  WS-YEAR-R100             PIC 9(04) COMP.
015200     05  WS-YEAR-R400             PIC 9(04) COMP.
015300     05  WS-WEEK-NUMBER           PIC 9(02) COMP.
015400
015500 01  WS-VISIT-ACCUM-TABLE.
015600     05  VA-COUNT                PIC 9(04) COMP VALUE ZERO.
015700     05  VA-ROW OCCURS 1 TO 2000 TIMES
015800                     DEPENDING ON VA-COUNT
015900                     INDEXED BY VA-IDX.
016000         10  VA-PATIENT-ID         PIC 9(06).
016100         10  VA-PATIENT-NAME       PIC X(40).
016200         10  VA-WEEK-NUMBER        PIC 9(02).
016300         10  VA-VISIT-COUNT        PIC 9(04) COMP.
016400         10  VA-SEEN-CHECKUP-SW    PIC X(01).
016500         10  VA-SEEN-PROCEDURE-SW  PIC X(01).
016600         10  VA-SEEN-EMERGENCY-SW  PIC X(01).
016700
016800 01  WS-SWAP-ROW.
016900     05  SW-PATIENT-ID           PIC 9(06).
017000     05  SW-PATIENT-NAME         PIC X(40).
017100     05  SW-WEEK-NUMBER          PIC 9(02).
017200     05  SW-VISIT-COUNT          PIC 9(04) COMP.
017300     05  SW-SEEN-CHECKUP-SW      PIC X(01).
017400     05  SW-SEEN-PROCEDURE-SW    PIC X(01).
017500     05  SW-SEEN-EMERGENCY-SW    PIC X(01).
017600
017700 01  WS-TYPES-BUILD-FIELDS.
017800     05  WS-TYPES-BUILD          PIC X(60).
017900     05  WS-TYPES-POS            PIC 9(02) COMP.
018000     05  WS-TYPES-LAST-CHAR      PIC X(01).
018100
018200 01  WS-FOUND-FIELDS.
018300     05  WS-GROUP-FOUND-SW       PIC X(01).
018400         88  WS-GROUP-FOUND           VALUE "Y".
018500     05  WS-PATIENT-FOUND-SW     PIC X(01).
018600         88  WS-PATIENT-FOUND         VALUE "Y".
018700     05  W01-SUB                 PIC 9(04) COMP.
018800     05  W02-SUB                 PIC 9(04) COMP.
018900     05  FILLER                  PIC X(04).
019000
019100 01  WS-HDR-REC.
019200     05  FILLER                  PIC X(01) VALUE SPACES.
019300     05  HDR-DATE.
019400         10  HDR-CCYY            PIC 9(04).
019500         10  FILLER              PIC X(01) VALUE "-".
019600         10  HDR-MM              PIC 9(02).
019700         10  FILLER              PIC X(01) VALUE "-".
019800         10  HDR-DD              PIC 9(02).
019900     05  FILLER                  PIC X(20) VALUE SPACES.
020000     05  FILLER                  PIC X(60) VALUE
020100         "PATIENT VISIT ANALYSIS".
020200     05  FILLER                  PIC X(28) VALUE
020300         "PAGE NUMBER:" JUSTIFIED RIGHT.
020400     05  HDR-PAGE-NBR-O          PIC ZZ9.
020500     05  FILLER                  PIC X(13) VALUE SPACES.
020600
020700 01  WS-PARM-HDR-REC.
020800     05  FILLER                  PIC X(01) VALUE SPACES.
020900     05  FILLER                  PIC X(16) VALUE
021000         "SELECTED YEAR: ".
021100     05  PHDR-YEAR-O             PIC 9(04).
021200     05  FILLER                  PIC X(16) VALUE
021300         "  SELECTED MONTH: ".
021400     05  PHDR-MONTH-O            PIC 99.
021500     05  FILLER                  PIC X(94) VALUE SPACES.
021600
021700 01  WS-COLM-HDR-REC.
021800     05  FILLER                  PIC X(08) VALUE "PAT-ID".
021900     05  FILLER                  PIC X(42) VALUE "PATIENT NAME".
022000     05  FILLER                  PIC X(05) VALUE "AGE".
022100     05  FILLER                  PIC X(06) VALUE "WEEK".
022200     05  FILLER                  PIC X(06) VALUE "VISITS".
022300     05  FILLER                  PIC X(66) VALUE "VISIT TYPES".
022400
022500 01  WS-DETAIL-LINE.
022600     05  DL-PATIENT-ID           PIC 9(06).
022700     05  FILLER                  PIC X(02) VALUE SPACES.
022800     05  DL-PATIENT-NAME         PIC X(40).
022900     05  FILLER                  PIC X(02) VALUE SPACES.
023000     05  DL-AGE                  PIC 9(03).
023100     05  FILLER                  PIC X(02) VALUE SPACES.
023200     05  DL-WEEK-NUMBER          PIC 9(02).
023300     05  FILLER                  PIC X(02) VALUE SPACES.
023400     05  DL-VISIT-COUNT          PIC 9(04).
023500     05  FILLER                  PIC X(02) VALUE SPACES.
023600     05  DL-VISIT-TYPES          PIC X(60).
023700     05  FILLER                  PIC X(08) VALUE SPACES.
023800
023900 01  WS-BLANK-LINE.
024000     05  FILLER                  PIC X(133) VALUE SPACES.
024100
024200 01  WS-COUNTERS-AND-ACCUMULATORS.
024300     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
024400     05  RECORDS-SELECTED        PIC S9(07) COMP VALUE ZERO.
024500     05  GROUPS-WRITTEN           PIC S9(07) COMP VALUE ZERO.
024600     05  WS-PAGES                PIC S9(05) COMP VALUE 1.
024700     05  WS-LINES                PIC S9(05) COMP VALUE ZERO.
024800
024900 01  WS-DEBUG-COUNTS.
025000     05  WS-DEBUG-GROUPS         PIC 9(04).
025100 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
025200     05  WS-DEBUG-COUNTS-LINE    PIC X(04).
025300
025400 COPY ABENDREC.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
025900         VARYING PAT-IDX FROM 1 BY 1 UNTIL NO-MORE-PATIENTS.
026000
026100     PERFORM 100-MAINLINE THRU 100-EXIT
026200         UNTIL NO-MORE-APPTS.
026300
026400     PERFORM 500-SORT-ACCUM-TABLE THRU 500-EXIT.
026500     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
026600
026700     PERFORM 900-CLEANUP THRU 900-EXIT.
026800     MOVE ZERO TO RETURN-CODE.
026900     GOBACK.
027000
027100 000-HOUSEKEEPING.
027200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027300     DISPLAY "******** BEGIN JOB RPTVISIT ********".
027400     ACCEPT WS-RUN-DATE FROM DATE.
027500     IF WS-RUN-YY < 50
027600         MOVE 20 TO WS-RUN-CENTURY
027700     ELSE
027800         MOVE 19 TO WS-RUN-CENTURY
027900     END-IF.
028000     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
028100     MOVE WS-RUN-CCYY TO HDR-CCYY.
028200     MOVE WS-RUN-MM   TO HDR-MM.
028300     MOVE WS-RUN-DD   TO HDR-DD.
028400
028500     OPEN INPUT RPTPARM-FILE, PATIENT-FILE, APPOINTMENT-FILE.
028600     OPEN OUTPUT SYSOUT, RPTFILE.
028700     MOVE ZERO TO PATIENT-TABLE-COUNT.
028800     MOVE ZERO TO VA-COUNT.
028900
029000     READ RPTPARM-FILE
029100         AT END
029200         MOVE "EMPTY REPORT PARAMETER FILE" TO ABEND-REASON
029300         GO TO 1000-ABEND-RTN
029400     END-READ.
029500     MOVE RP-YEAR  TO WS-SEL-YEAR.
029600     MOVE RP-MONTH TO WS-SEL-MONTH.
029700     MOVE WS-SEL-YEAR  TO PHDR-YEAR-O.
029800     MOVE WS-SEL-MONTH TO PHDR-MONTH-O.
029900 000-EXIT.
030000     EXIT.
030100
030200 050-LOAD-PATIENT-TABLE.
030300     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
030400     READ PATIENT-FILE INTO PATIENT-TABLE-ROW (PAT-IDX)
030500         AT END
030600         MOVE "10" TO PFCODE
030700     END-READ.
030800     IF NOT NO-MORE-PATIENTS
030900         ADD 1 TO PATIENT-TABLE-COUNT
031000     END-IF.
031100 050-EXIT.
031200     EXIT.
031300
031400 100-MAINLINE.
031500     MOVE "100-MAINLINE" TO PARA-NAME.
031600     READ APPOINTMENT-FILE
031700         AT END
031800         MOVE "10" TO AFCODE
031900         GO TO 100-EXIT
032000     END-READ.
032100     ADD 1 TO RECORDS-READ.
032200
032300     MOVE APPT-DATE (1:4) TO WS-APPT-CCYY.
032400     MOVE APPT-DATE (5:2) TO WS-APPT-MM.
032500     MOVE APPT-DATE (7:2) TO WS-APPT-DD.
032600
032700     IF WS-APPT-CCYY = WS-SEL-YEAR
032800         AND WS-APPT-MM = WS-SEL-MONTH
032900         AND APPT-DONE
033000         ADD 1 TO RECORDS-SELECTED
033100         PERFORM 200-ACCUM-VISIT THRU 200-EXIT
033200     END-IF.
033300 100-EXIT.
033400     EXIT.
033500
033600 200-ACCUM-VISIT.
033700     MOVE "200-ACCUM-VISIT" TO PARA-NAME.
033800     PERFORM 250-CALC-WEEK-NUMBER THRU 250-EXIT.
033900     PERFORM 300-FIND-OR-ADD-GROUP THRU 300-EXIT.
034000
034100     ADD 1 TO VA-VISIT-COUNT (VA-IDX).
034200     IF APPT-IS-CHECKUP
034300         MOVE "Y" TO VA-SEEN-CHECKUP-SW (VA-IDX)
034400     END-IF.
034500     IF APPT-IS-PROCEDURE
034600         MOVE "Y" TO VA-SEEN-PROCEDURE-SW (VA-IDX)
034700     END-IF.
034800     IF APPT-IS-EMERGENCY
034900         MOVE "Y" TO VA-SEEN-EMERGENCY-SW (VA-IDX)
035000     END-IF.
035100 200-EXIT.
035200     EXIT.
035300
035400 250-CALC-WEEK-NUMBER.
035500     MOVE "250-CALC-WEEK-NUMBER" TO PARA-NAME.
035600     MOVE "N" TO WS-LEAP-SW.
035700     DIVIDE WS-APPT-CCYY BY 4   GIVING WS-YEAR-R4   REMAINDER WS-YEAR-R4.
035800     DIVIDE WS-APPT-CCYY BY 100 GIVING WS-YEAR-R100
035900         REMAINDER WS-YEAR-R100.
036000     DIVIDE WS-APPT-CCYY BY 400 GIVING WS-YEAR-R400
036100         REMAINDER WS-YEAR-R400.
036200     IF WS-YEAR-R4 = ZERO
036300         AND (WS-YEAR-R100 NOT = ZERO OR WS-YEAR-R400 = ZERO)
036400         MOVE "Y" TO WS-LEAP-SW
036500     END-IF.
036600
036700     MOVE WS-CUM-DAYS (WS-APPT-MM) TO WS-DAY-OF-YEAR.
036800     ADD WS-APPT-DD TO WS-DAY-OF-YEAR.
036900     IF WS-APPT-MM > 2 AND WS-IS-LEAP-YEAR
037000         ADD 1 TO WS-DAY-OF-YEAR
037100     END-IF.
037200
037300*    RULE - WEEK-OF-YEAR IS A SIMPLE DAY-IN-YEAR / 7 CALCULATION -      *
037400*    A DOCUMENTED SIMPLIFICATION - THERE IS NO ISO CALENDAR LIBRARY     *
037500*    IN THIS SHOP'S BUILD.                                              *
037600     COMPUTE WS-WEEK-NUMBER =
037700         ((WS-DAY-OF-YEAR - 1) / 7) + 1.
037800 250-EXIT.
037900     EXIT.
038000
038100 300-FIND-OR-ADD-GROUP.
038200     MOVE "300-FIND-OR-ADD-GROUP" TO PARA-NAME.
038300     MOVE "N" TO WS-GROUP-FOUND-SW.
038400     PERFORM 310-SCAN-GROUPS THRU 310-EXIT
038500         VARYING W01-SUB FROM 1 BY 1
038600         UNTIL W01-SUB > VA-COUNT OR WS-GROUP-FOUND.
038700
038800     IF NOT WS-GROUP-FOUND
038900         ADD 1 TO VA-COUNT
039000         SET VA-IDX TO VA-COUNT
039100         PERFORM 320-VALIDATE-PATIENT THRU 320-EXIT
039200         MOVE APPT-PATIENT-ID     TO VA-PATIENT-ID (VA-IDX)
039300         MOVE WS-WEEK-NUMBER      TO VA-WEEK-NUMBER (VA-IDX)
039400         MOVE ZERO                TO VA-VISIT-COUNT (VA-IDX)
039500         MOVE "N"                 TO VA-SEEN-CHECKUP-SW (VA-IDX)
039600         MOVE "N"                 TO VA-SEEN-PROCEDURE-SW (VA-IDX)
039700         MOVE "N"                 TO VA-SEEN-EMERGENCY-SW (VA-IDX)
039800         IF WS-PATIENT-FOUND
039900             MOVE TAB-PATIENT-NAME (PAT-IDX) TO VA-PATIENT-NAME (VA-IDX)
040000         ELSE
040100             MOVE "*** UNKNOWN PATIENT ***" TO VA-PATIENT-NAME (VA-IDX)
040200         END-IF
040300     END-IF.
040400 300-EXIT.
040500     EXIT.
040600
040700 310-SCAN-GROUPS.
040800     IF VA-PATIENT-ID (W01-SUB) = APPT-PATIENT-ID
040900         AND VA-WEEK-NUMBER (W01-SUB) = WS-WEEK-NUMBER
041000         SET VA-IDX TO W01-SUB
041100         SET WS-GROUP-FOUND TO TRUE
041200     END-IF.
041300 310-EXIT.
041400     EXIT.
041500
041600 320-VALIDATE-PATIENT.
041700     MOVE "N" TO WS-PATIENT-FOUND-SW.
041800     SEARCH ALL PATIENT-TABLE-ROW
041900         WHEN TAB-PATIENT-ID (PAT-IDX) = APPT-PATIENT-ID
042000             SET WS-PATIENT-FOUND TO TRUE
042100     END-SEARCH.
042200 320-EXIT.
042300     EXIT.
042400
042500 500-SORT-ACCUM-TABLE.
042600     MOVE "500-SORT-ACCUM-TABLE" TO PARA-NAME.
042700     IF VA-COUNT > 1
042800         PERFORM 510-EXCHANGE-PASS THRU 510-EXIT
042900             VARYING W01-SUB FROM 1 BY 1
043000             UNTIL W01-SUB >= VA-COUNT
043100     END-IF.
043200 500-EXIT.
043300     EXIT.
043400
043500 510-EXCHANGE-PASS.
043600     PERFORM 520-EXCHANGE-COMPARE THRU 520-EXIT
043700         VARYING W02-SUB FROM 1 BY 1
043800         UNTIL W02-SUB >= VA-COUNT.
043900 510-EXIT.
044000     EXIT.
044100
044200 520-EXCHANGE-COMPARE.
044300     IF VA-PATIENT-NAME (W02-SUB) > VA-PATIENT-NAME (W02-SUB + 1)
044400         OR (VA-PATIENT-NAME (W02-SUB) = VA-PATIENT-NAME (W02-SUB + 1)
044500             AND VA-WEEK-NUMBER (W02-SUB) > VA-WEEK-NUMBER (W02-SUB + 1))
044600         PERFORM 530-SWAP-ROWS THRU 530-EXIT
044700     END-IF.
044800 520-EXIT.
044900     EXIT.
045000
045100 530-SWAP-ROWS.
045200     MOVE VA-ROW (W02-SUB)     TO WS-SWAP-ROW.
045300     MOVE VA-ROW (W02-SUB + 1) TO VA-ROW (W02-SUB).
045400     MOVE WS-SWAP-ROW          TO VA-ROW (W02-SUB + 1).
045500 530-EXIT.
045600     EXIT.
045700
045800 600-WRITE-REPORT.
045900     MOVE "600-WRITE-REPORT" TO PARA-NAME.
046000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
046100     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
046200
046300     IF VA-COUNT > ZERO
046400         PERFORM 750-WRITE-ONE-GROUP THRU 750-EXIT
046500             VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > VA-COUNT
046600     END-IF.
046700 600-EXIT.
046800     EXIT.
046900
047000 700-WRITE-PAGE-HDR.
047100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
047200     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
047300     WRITE RPT-REC FROM WS-HDR-REC
047400         AFTER ADVANCING TOP-OF-FORM.
047500     WRITE RPT-REC FROM WS-PARM-HDR-REC
047600         AFTER ADVANCING 1.
047700     WRITE RPT-REC FROM WS-BLANK-LINE
047800         AFTER ADVANCING 1.
047900     ADD 1 TO WS-PAGES.
048000     MOVE ZERO TO WS-LINES.
048100 700-EXIT.
048200     EXIT.
048300
048400 720-WRITE-COLM-HDR.
048500     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
048600     WRITE RPT-REC FROM WS-COLM-HDR-REC
048700         AFTER ADVANCING 1.
048800     WRITE RPT-REC FROM WS-BLANK-LINE
048900         AFTER ADVANCING 1.
049000 720-EXIT.
049100     EXIT.
049200
049300 750-WRITE-ONE-GROUP.
049400     SET VA-IDX TO W01-SUB.
049500     MOVE VA-PATIENT-ID (VA-IDX)   TO DL-PATIENT-ID.
049600     MOVE VA-PATIENT-NAME (VA-IDX) TO DL-PATIENT-NAME.
049700     MOVE VA-WEEK-NUMBER (VA-IDX)  TO DL-WEEK-NUMBER.
049800     MOVE VA-VISIT-COUNT (VA-IDX)  TO DL-VISIT-COUNT.
049900
050000     SEARCH ALL PATIENT-TABLE-ROW
050100         AT END
050200             MOVE ZERO TO DL-AGE
050300         WHEN TAB-PATIENT-ID (PAT-IDX) = VA-PATIENT-ID (VA-IDX)
050400             COMPUTE DL-AGE =
050500                 WS-RUN-CCYY - TAB-PATIENT-BIRTHDT (PAT-IDX) (1:4)
050600     END-SEARCH.
050700
050800     PERFORM 760-BUILD-VISIT-TYPES THRU 760-EXIT.
050900     MOVE WS-TYPES-BUILD TO DL-VISIT-TYPES.
051000
051100     WRITE RPT-REC FROM WS-DETAIL-LINE.
051200     ADD 1 TO GROUPS-WRITTEN.
051300     ADD 1 TO WS-LINES.
051400 750-EXIT.
051500     EXIT.
051600
051700 760-BUILD-VISIT-TYPES.
051800     MOVE "760-BUILD-VISIT-TYPES" TO PARA-NAME.
051900     MOVE SPACES TO WS-TYPES-BUILD.
052000     MOVE 1 TO WS-TYPES-POS.
052100     IF VA-SEEN-CHECKUP-SW (VA-IDX) = "Y"
052200         STRING "Check-up," DELIMITED BY SIZE
052300             INTO WS-TYPES-BUILD
052400             WITH POINTER WS-TYPES-POS
052500     END-IF.
052600     IF VA-SEEN-PROCEDURE-SW (VA-IDX) = "Y"
052700         STRING "Procedure," DELIMITED BY SIZE
052800             INTO WS-TYPES-BUILD
052900             WITH POINTER WS-TYPES-POS
053000     END-IF.
053100     IF VA-SEEN-EMERGENCY-SW (VA-IDX) = "Y"
053200         STRING "Emergency," DELIMITED BY SIZE
053300             INTO WS-TYPES-BUILD
053400             WITH POINTER WS-TYPES-POS
053500     END-IF.
053600     IF WS-TYPES-POS > 1
053700         MOVE WS-TYPES-BUILD (WS-TYPES-POS - 2:1) TO WS-TYPES-LAST-CHAR
053800         IF WS-TYPES-LAST-CHAR = ","
053900             MOVE SPACE TO WS-TYPES-BUILD (WS-TYPES-POS - 2:1)
054000         END-IF
054100     END-IF.
054200 760-EXIT.
054300     EXIT.
054400
054500 700A-CLOSE-FILES.
054600     MOVE "700A-CLOSE-FILES" TO PARA-NAME.
054700     CLOSE RPTPARM-FILE, PATIENT-FILE, APPOINTMENT-FILE, RPTFILE, SYSOUT.
054800 700A-EXIT.
054900     EXIT.
055000
055100 900-CLEANUP.
055200     MOVE "900-CLEANUP" TO PARA-NAME.
055300     MOVE GROUPS-WRITTEN TO WS-DEBUG-GROUPS.
055400     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
055500     DISPLAY "** APPOINTMENT RECORDS READ **".
055600     DISPLAY RECORDS-READ.
055700     DISPLAY "** RECORDS SELECTED FOR YEAR/MONTH **".
055800     DISPLAY RECORDS-SELECTED.
055900     DISPLAY "** PATIENT/WEEK GROUPS WRITTEN **".
056000     DISPLAY GROUPS-WRITTEN.
056100     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
056200     DISPLAY "******** NORMAL END OF JOB RPTVISIT ********".
056300 900-EXIT.
056400     EXIT.
056500
056600 1000-ABEND-RTN.
056700     WRITE SYSOUT-REC FROM ABEND-REC.
056800     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
056900     DISPLAY "*** ABNORMAL END OF JOB-RPTVISIT ***" UPON CONSOLE.
057000     DIVIDE ZERO-VAL INTO ONE-VAL.
