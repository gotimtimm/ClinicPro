000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RPTDOCPF  -  REPORT-SERVICE DOCTOR PERFORMANCE METRICS      *
000400*    REPORT.  READ-ONLY - NO MASTER FILE IS EVER REWRITTEN.       *
000500*    TALLIES EACH ACTIVE DOCTOR'S APPOINTMENT LOAD, PATIENT       *
000600*    SPREAD, FEEDBACK SCORE AND BILLED REVENUE FOR THE SELECTED   *
000700*    QUARTER.                                                     *
000800*                                                                 *
000900*    CHANGE LOG                                                   *
001000*    -------------------------------------------------------------*
001100*    012389 JS  ORIGINAL - ADMINISTRATION WANTED A QUARTERLY      *
001200*                SCORECARD FOR EACH DOCTOR ON STAFF.               *
001300*    091503 RDM VSAM MASTERS REPLACED BY STAFTAB/APPTTAB/BILLTAB   *
001400*                TABLE LOADS.                                      *
001500*    022011 AK  FEEDBACK SURVEY FEED ADDED - NOT A CLINPRO FILE,   *
001600*                PICKED UP AS A STRAIGHT EXTERNAL INPUT.           *
001700*    110399 JS  Y2K CLEANUP PASS - CENTURY WINDOWING ADDED.        *
001800******************************************************************
001900 PROGRAM-ID.  RPTDOCPF.
002000 AUTHOR. JON SAYLES.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 01/23/89.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500         ASSIGN TO UT-S-SYSOUT
003600         ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT RPTPARM-FILE
003900         ASSIGN TO UT-S-RPTPARM
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS PCODE.
004200
004300     SELECT STAFF-FILE
004400         ASSIGN TO STAFFILE
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS SFCODE.
004700
004800     SELECT APPOINTMENT-FILE
004900         ASSIGN TO APPTFILE
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS AFCODE.
005200
005300     SELECT FEEDBACK-FILE
005400         ASSIGN TO UT-S-FEEDBACK
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS FFCODE.
005700
005800     SELECT BILLING-FILE
005900         ASSIGN TO BILLFILE
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS BFCODE.
006200
006300     SELECT RPTFILE
006400         ASSIGN TO UT-S-RPTDOCPF
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS RFCODE.
006700
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  SYSOUT
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     RECORD CONTAINS 100 CHARACTERS
007400     BLOCK CONTAINS 0 RECORDS
007500     DATA RECORD IS SYSOUT-REC.
007600 01  SYSOUT-REC                  PIC X(100).
007700
007800 FD  RPTPARM-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS REPORT-PARM-REC.
008300     COPY RPTPARM.
008400
008500 FD  STAFF-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS STAFF-REC.
009000     COPY STAFFREC.
009100
009200 FD  APPOINTMENT-FILE
009300     RECORDING MODE IS F
009400     LABEL RECORDS ARE STANDARD
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS APPOINTMENT-REC.
009700     COPY APPTREC.
009800
009900 FD  FEEDBACK-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS FEEDBACK-REC.
010400     COPY FEEDBREC.
010500
010600 FD  BILLING-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS BILLING-REC.
011100     COPY BILLREC.
011200
011300 FD  RPTFILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 133 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS RPT-REC.
011900 01  RPT-REC                     PIC X(133).
012000
012100 WORKING-STORAGE SECTION.
012200 77  PARA-NAME                   PIC X(32) VALUE SPACES.
012300 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
012400 77  ONE-VAL                     PIC 9(01) VALUE 1.
012500 01  FILE-STATUS-CODES.
012600     05  PCODE                   PIC X(02).
012700         88  NO-MORE-PARMS           VALUE "10".
012800     05  SFCODE                  PIC X(02).
012900         88  NO-MORE-STAFF            VALUE "10".
013000     05  AFCODE                  PIC X(02).
013100         88  NO-MORE-APPTS            VALUE "10".
013200     05  FFCODE                  PIC X(02).
013300         88  NO-MORE-FEEDBACK         VALUE "10".
013400     05  BFCODE                  PIC X(02).
013500         88  NO-MORE-BILLING          VALUE "10".
013600     05  RFCODE                  PIC X(02).
013700
013800     COPY STAFTAB.
013900     COPY APPTTAB.
014000     COPY FEEDBTAB.
014100     COPY BILLTAB.
014200
014300 01  WS-MISC-FIELDS.
014400     05  WS-RUN-DATE             PIC 9(06).
014500 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
014600     05  WS-RUN-YY               PIC 9(02).
014700     05  WS-RUN-MM               PIC 9(02).
014800     05  WS-RUN-DD               PIC 9(02).
014900
015000 01  WS-CENTURY-FIELDS.
015100     05  WS-RUN-CENTURY          PIC 9(02) COMP.
015200     05  WS-RUN-CCYY             PIC 9(04) COMP.
015300
015400 01  WS-REQUEST-FIELDS.
015500     05  WS-SEL-YEAR             PIC 9(04).
015600     05  WS-SEL-QUARTER          PIC 9(01).
015700     05  WS-SEL-MONTH-LOW        PIC 9(02) COMP.
015800     05  WS-SEL-MONTH-HIGH       PIC 9(02) COMP.
015900     05  FILLER                  PIC X(02).
016000
016100 01  WS-APPT-DATE-FIELDS.
016200     05  WS-APPT-CCYY            PIC 9(04).
016300     05  WS-APPT-MM              PIC 9(02).
016400     05  WS-APPT-DD              PIC 9(02).
016500
016600 01  WS-MONTH-RANGE-FIELDS.
016700     05  WS-MONTH-RANGE-LOW-D    PIC 9(02).
016800     05  WS-MONTH-RANGE-HIGH-D   PIC 9(02).
016900 01  WS-MONTH-RANGE-REDEF REDEFINES WS-MONTH-RANGE-FIELDS.
017000     05  WS-MONTH-RANGE-LINE     PIC X(04).
017100
017200 01  WS-DOCPERF-ACCUM-TABLE.
017300     05  DP-COUNT                PIC 9(04) COMP VALUE ZERO.
017400     05  DP-ROW OCCURS 1 TO 0500 TIMES
017500                     DEPENDING ON DP-COUNT
017600                     INDEXED BY DP-IDX.
017700         10  DP-STAFF-ID           PIC 9(06).
017800         10  DP-DOCTOR-NAME        PIC X(40).
017900         10  DP-SPECIALTY          PIC X(30).
018000         10  DP-TOTAL-APPTS        PIC 9(05) COMP.
018100         10  DP-COMPLETED-APPTS    PIC 9(05) COMP.
018200         10  DP-CANCELED-APPTS     PIC 9(05) COMP.
018300         10  DP-UNIQUE-PATIENTS    PIC 9(05) COMP.
018400         10  DP-RATING-SUM         PIC 9(07) COMP.
018500         10  DP-TOTAL-FEEDBACKS    PIC 9(05) COMP.
018600         10  DP-TOTAL-REVENUE      PIC S9(09)V99 COMP-3.
018700
018800 01  WS-SWAP-ROW.
018900     05  SW-STAFF-ID             PIC 9(06).
019000     05  SW-DOCTOR-NAME          PIC X(40).
019100     05  SW-SPECIALTY            PIC X(30).
019200     05  SW-TOTAL-APPTS          PIC 9(05) COMP.
019300     05  SW-COMPLETED-APPTS      PIC 9(05) COMP.
019400     05  SW-CANCELED-APPTS       PIC 9(05) COMP.
019500     05  SW-UNIQUE-PATIENTS      PIC 9(05) COMP.
019600     05  SW-RATING-SUM           PIC 9(07) COMP.
019700     05  SW-TOTAL-FEEDBACKS      PIC 9(05) COMP.
019800     05  SW-TOTAL-REVENUE        PIC S9(09)V99 COMP-3.
019900
020000 01  WS-SEEN-PATIENTS-TABLE.
020100     05  SP-COUNT                PIC 9(04) COMP VALUE ZERO.
020200     05  SP-ROW OCCURS 1 TO 2000 TIMES
020300                     DEPENDING ON SP-COUNT
020400                     INDEXED BY SP-IDX.
020500         10  SP-PATIENT-ID         PIC 9(06).
020600
020700 01  WS-FOUND-FIELDS.
020800     05  WS-SEEN-FOUND-SW        PIC X(01).
020900         88  WS-SEEN-FOUND            VALUE "Y".
021000     05  W01-SUB                 PIC 9(05) COMP.
021100     05  W02-SUB                 PIC 9(05) COMP.
021200     05  W03-SUB                 PIC 9(05) COMP.
021300     05  FILLER                  PIC X(04).
021400
021500 01  WS-RATE-FIELDS.
021600     05  WS-AVG-RATING           PIC S9(03)V99 COMP-3.
021700     05  WS-SUCCESS-RATE         PIC S9(03)V99 COMP-3.
021800
021900 01  WS-HDR-REC.
022000     05  FILLER                  PIC X(01) VALUE SPACES.
022100     05  HDR-DATE.
022200         10  HDR-CCYY            PIC 9(04).
022300         10  FILLER              PIC X(01) VALUE "-".
022400         10  HDR-MM              PIC 9(02).
022500         10  FILLER              PIC X(01) VALUE "-".
022600         10  HDR-DD              PIC 9(02).
022700     05  FILLER                  PIC X(20) VALUE SPACES.
022800     05  FILLER                  PIC X(60) VALUE
022900         "DOCTOR PERFORMANCE METRICS".
023000     05  FILLER                  PIC X(28) VALUE
023100         "PAGE NUMBER:" JUSTIFIED RIGHT.
023200     05  HDR-PAGE-NBR-O          PIC ZZ9.
023300     05  FILLER                  PIC X(11) VALUE SPACES.
023400
023500 01  WS-PARM-HDR-REC.
023600     05  FILLER                  PIC X(01) VALUE SPACES.
023700     05  FILLER                  PIC X(16) VALUE
023800         "SELECTED YEAR: ".
023900     05  PHDR-YEAR-O             PIC 9(04).
024000     05  FILLER                  PIC X(19) VALUE
024100         "  SELECTED QUARTER: ".
024200     05  PHDR-QTR-O              PIC 9.
024300     05  FILLER                  PIC X(93) VALUE SPACES.
024400
024500 01  WS-COLM-HDR-REC.
024600     05  FILLER                  PIC X(07) VALUE "STF-ID".
024700     05  FILLER                  PIC X(41) VALUE "DOCTOR NAME".
024800     05  FILLER                  PIC X(31) VALUE "SPECIALIZATION".
024900     05  FILLER                  PIC X(06) VALUE "TOTAL".
025000     05  FILLER                  PIC X(06) VALUE "DONE".
025100     05  FILLER                  PIC X(06) VALUE "CANCL".
025200     05  FILLER                  PIC X(06) VALUE "PATS".
025300     05  FILLER                  PIC X(05) VALUE "RATE".
025400     05  FILLER                  PIC X(06) VALUE "FDBKS".
025500     05  FILLER                  PIC X(10) VALUE "REVENUE".
025600     05  FILLER                  PIC X(08) VALUE "SUCCESS%".
025700
025800 01  WS-DETAIL-LINE.
025900     05  DL-STAFF-ID             PIC 9(06).
026000     05  FILLER                  PIC X(01) VALUE SPACE.
026100     05  DL-DOCTOR-NAME          PIC X(40).
026200     05  FILLER                  PIC X(01) VALUE SPACE.
026300     05  DL-SPECIALTY            PIC X(30).
026400     05  FILLER                  PIC X(01) VALUE SPACE.
026500     05  DL-TOTAL-APPTS          PIC 9(05).
026600     05  FILLER                  PIC X(01) VALUE SPACE.
026700     05  DL-COMPLETED-APPTS      PIC 9(05).
026800     05  FILLER                  PIC X(01) VALUE SPACE.
026900     05  DL-CANCELED-APPTS       PIC 9(05).
027000     05  FILLER                  PIC X(01) VALUE SPACE.
027100     05  DL-UNIQUE-PATIENTS      PIC 9(05).
027200     05  FILLER                  PIC X(01) VALUE SPACE.
027300     05  DL-AVG-RATING           PIC 9.99.
027400     05  FILLER                  PIC X(01) VALUE SPACE.
027500     05  DL-TOTAL-FEEDBACKS      PIC 9(05).
027600     05  FILLER                  PIC X(01) VALUE SPACE.
027700     05  DL-TOTAL-REVENUE        PIC 999999.99.
027800     05  FILLER                  PIC X(01) VALUE SPACE.
027900     05  DL-SUCCESS-RATE         PIC 99.99.
028000     05  FILLER                  PIC X(04) VALUE SPACES.
028100
028200 01  WS-BLANK-LINE.
028300     05  FILLER                  PIC X(133) VALUE SPACES.
028400
028500 01  WS-COUNTERS-AND-ACCUMULATORS.
028600     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
028700     05  DOCTORS-WRITTEN          PIC S9(07) COMP VALUE ZERO.
028800     05  WS-PAGES                PIC S9(05) COMP VALUE 1.
028900     05  WS-LINES                PIC S9(05) COMP VALUE ZERO.
029000
029100 01  WS-DEBUG-COUNTS.
029200     05  WS-DEBUG-DOCTORS        PIC 9(04).
029300 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
029400     05  WS-DEBUG-COUNTS-LINE    PIC X(04).
029500
029600 COPY ABENDREC.
029700
029800 PROCEDURE DIVISION.
029900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030000     PERFORM 040-LOAD-STAFF-TABLE THRU 040-EXIT
030100         VARYING STF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
030200     PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT
030300         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
030400     PERFORM 060-LOAD-FEEDBACK-TABLE THRU 060-EXIT
030500         VARYING FBK-IDX FROM 1 BY 1 UNTIL NO-MORE-FEEDBACK.
030600     PERFORM 070-LOAD-BILLING-TABLE THRU 070-EXIT
030700         VARYING BIL-IDX FROM 1 BY 1 UNTIL NO-MORE-BILLING.
030800
030900     IF STAFF-TABLE-COUNT > ZERO
031000         PERFORM 100-SCORE-ONE-DOCTOR THRU 100-EXIT
031100             VARYING STF-IDX FROM 1 BY 1
031200             UNTIL STF-IDX > STAFF-TABLE-COUNT
031300     END-IF.
031400
031500     PERFORM 500-SORT-ACCUM-TABLE THRU 500-EXIT.
031600     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
031700
031800     PERFORM 900-CLEANUP THRU 900-EXIT.
031900     MOVE ZERO TO RETURN-CODE.
032000     GOBACK.
032100
032200 000-HOUSEKEEPING.
032300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032400     DISPLAY "******** BEGIN JOB RPTDOCPF ********".
032500     ACCEPT WS-RUN-DATE FROM DATE.
032600     IF WS-RUN-YY < 50
032700         MOVE 20 TO WS-RUN-CENTURY
032800     ELSE
032900         MOVE 19 TO WS-RUN-CENTURY
033000     END-IF.
033100     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
033200     MOVE WS-RUN-CCYY TO HDR-CCYY.
033300     MOVE WS-RUN-MM   TO HDR-MM.
033400     MOVE WS-RUN-DD   TO HDR-DD.
033500
033600     OPEN INPUT RPTPARM-FILE, STAFF-FILE, APPOINTMENT-FILE,
033700         FEEDBACK-FILE, BILLING-FILE.
033800     OPEN OUTPUT SYSOUT, RPTFILE.
033900     MOVE ZERO TO STAFF-TABLE-COUNT.
034000     MOVE ZERO TO APPT-TABLE-COUNT.
034100     MOVE ZERO TO FEEDBACK-TABLE-COUNT.
034200     MOVE ZERO TO BILL-TABLE-COUNT.
034300     MOVE ZERO TO DP-COUNT.
034400
034500     READ RPTPARM-FILE
034600         AT END
034700         MOVE "EMPTY REPORT PARAMETER FILE" TO ABEND-REASON
034800         GO TO 1000-ABEND-RTN
034900     END-READ.
035000     MOVE RP-YEAR    TO WS-SEL-YEAR.
035100     MOVE RP-QUARTER TO WS-SEL-QUARTER.
035200     COMPUTE WS-SEL-MONTH-LOW  = (WS-SEL-QUARTER - 1) * 3 + 1.
035300     COMPUTE WS-SEL-MONTH-HIGH = WS-SEL-QUARTER * 3.
035400     MOVE WS-SEL-MONTH-LOW  TO WS-MONTH-RANGE-LOW-D.
035500     MOVE WS-SEL-MONTH-HIGH TO WS-MONTH-RANGE-HIGH-D.
035600     DISPLAY "QUARTER MONTH RANGE - " WS-MONTH-RANGE-LINE.
035700     MOVE WS-SEL-YEAR    TO PHDR-YEAR-O.
035800     MOVE WS-SEL-QUARTER TO PHDR-QTR-O.
035900 000-EXIT.
036000     EXIT.
036100
036200 040-LOAD-STAFF-TABLE.
036300     MOVE "040-LOAD-STAFF-TABLE" TO PARA-NAME.
036400     READ STAFF-FILE INTO STAFF-TABLE-ROW (STF-IDX)
036500         AT END
036600         MOVE "10" TO SFCODE
036700     END-READ.
036800     IF NOT NO-MORE-STAFF
036900         ADD 1 TO STAFF-TABLE-COUNT
037000         ADD 1 TO RECORDS-READ
037100     END-IF.
037200 040-EXIT.
037300     EXIT.
037400
037500 050-LOAD-APPT-TABLE.
037600     MOVE "050-LOAD-APPT-TABLE" TO PARA-NAME.
037700     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
037800         AT END
037900         MOVE "10" TO AFCODE
038000     END-READ.
038100     IF NOT NO-MORE-APPTS
038200         ADD 1 TO APPT-TABLE-COUNT
038300         ADD 1 TO RECORDS-READ
038400     END-IF.
038500 050-EXIT.
038600     EXIT.
038700
038800 060-LOAD-FEEDBACK-TABLE.
038900     MOVE "060-LOAD-FEEDBACK-TABLE" TO PARA-NAME.
039000     READ FEEDBACK-FILE INTO FEEDBACK-TABLE-ROW (FBK-IDX)
039100         AT END
039200         MOVE "10" TO FFCODE
039300     END-READ.
039400     IF NOT NO-MORE-FEEDBACK
039500         ADD 1 TO FEEDBACK-TABLE-COUNT
039600         ADD 1 TO RECORDS-READ
039700     END-IF.
039800 060-EXIT.
039900     EXIT.
040000
040100 070-LOAD-BILLING-TABLE.
040200     MOVE "070-LOAD-BILLING-TABLE" TO PARA-NAME.
040300     READ BILLING-FILE INTO BILL-TABLE-ROW (BIL-IDX)
040400         AT END
040500         MOVE "10" TO BFCODE
040600     END-READ.
040700     IF NOT NO-MORE-BILLING
040800         ADD 1 TO BILL-TABLE-COUNT
040900         ADD 1 TO RECORDS-READ
041000     END-IF.
041100 070-EXIT.
041200     EXIT.
041300
041400 100-SCORE-ONE-DOCTOR.
041500     IF TAB-STAFF-IS-DR (STF-IDX) AND TAB-STAFF-ACTIVE (STF-IDX)
041600         ADD 1 TO DP-COUNT
041700         SET DP-IDX TO DP-COUNT
041800         MOVE TAB-STAFF-ID (STF-IDX)        TO DP-STAFF-ID (DP-IDX)
041900         MOVE TAB-STAFF-NAME (STF-IDX)      TO DP-DOCTOR-NAME (DP-IDX)
042000         MOVE TAB-STAFF-SPECIALTY (STF-IDX) TO DP-SPECIALTY (DP-IDX)
042100         MOVE ZERO TO DP-TOTAL-APPTS (DP-IDX)
042200         MOVE ZERO TO DP-COMPLETED-APPTS (DP-IDX)
042300         MOVE ZERO TO DP-CANCELED-APPTS (DP-IDX)
042400         MOVE ZERO TO DP-UNIQUE-PATIENTS (DP-IDX)
042500         MOVE ZERO TO DP-RATING-SUM (DP-IDX)
042600         MOVE ZERO TO DP-TOTAL-FEEDBACKS (DP-IDX)
042700         MOVE ZERO TO DP-TOTAL-REVENUE (DP-IDX)
042800         MOVE ZERO TO SP-COUNT
042900
043000         IF APPT-TABLE-COUNT > ZERO
043100             PERFORM 150-SCAN-ONE-APPT THRU 150-EXIT
043200                 VARYING APT-IDX FROM 1 BY 1
043300                 UNTIL APT-IDX > APPT-TABLE-COUNT
043400         END-IF
043500
043600         MOVE SP-COUNT TO DP-UNIQUE-PATIENTS (DP-IDX)
043700     END-IF.
043800 100-EXIT.
043900     EXIT.
044000
044100 150-SCAN-ONE-APPT.
044200     MOVE TAB-APPT-DATE (APT-IDX) (1:4) TO WS-APPT-CCYY.
044300     MOVE TAB-APPT-DATE (APT-IDX) (5:2) TO WS-APPT-MM.
044400     MOVE TAB-APPT-DATE (APT-IDX) (7:2) TO WS-APPT-DD.
044500
044600     IF TAB-APPT-DOCTOR-ID (APT-IDX) = DP-STAFF-ID (DP-IDX)
044700         AND WS-APPT-CCYY = WS-SEL-YEAR
044800         AND WS-APPT-MM NOT < WS-SEL-MONTH-LOW
044900         AND WS-APPT-MM NOT > WS-SEL-MONTH-HIGH
045000         ADD 1 TO DP-TOTAL-APPTS (DP-IDX)
045100         IF TAB-APPT-DONE (APT-IDX)
045200             ADD 1 TO DP-COMPLETED-APPTS (DP-IDX)
045300         END-IF
045400         IF TAB-APPT-CANCELED (APT-IDX)
045500             ADD 1 TO DP-CANCELED-APPTS (DP-IDX)
045600         END-IF
045700         PERFORM 160-TRACK-PATIENT THRU 160-EXIT
045800         PERFORM 170-TALLY-FEEDBACK THRU 170-EXIT
045900         PERFORM 180-TALLY-REVENUE THRU 180-EXIT
046000     END-IF.
046100 150-EXIT.
046200     EXIT.
046300
046400 160-TRACK-PATIENT.
046500     MOVE "N" TO WS-SEEN-FOUND-SW.
046600     IF SP-COUNT > ZERO
046700         PERFORM 165-SCAN-SEEN THRU 165-EXIT
046800             VARYING W01-SUB FROM 1 BY 1
046900             UNTIL W01-SUB > SP-COUNT OR WS-SEEN-FOUND
047000     END-IF.
047100     IF NOT WS-SEEN-FOUND
047200         ADD 1 TO SP-COUNT
047300         SET SP-IDX TO SP-COUNT
047400         MOVE TAB-APPT-PATIENT-ID (APT-IDX) TO SP-PATIENT-ID (SP-IDX)
047500     END-IF.
047600 160-EXIT.
047700     EXIT.
047800
047900 165-SCAN-SEEN.
048000     IF SP-PATIENT-ID (W01-SUB) = TAB-APPT-PATIENT-ID (APT-IDX)
048100         SET WS-SEEN-FOUND TO TRUE
048200     END-IF.
048300 165-EXIT.
048400     EXIT.
048500
048600 170-TALLY-FEEDBACK.
048700     IF FEEDBACK-TABLE-COUNT > ZERO
048800         PERFORM 175-SCAN-FEEDBACK THRU 175-EXIT
048900             VARYING W02-SUB FROM 1 BY 1
049000             UNTIL W02-SUB > FEEDBACK-TABLE-COUNT
049100     END-IF.
049200 170-EXIT.
049300     EXIT.
049400
049500 175-SCAN-FEEDBACK.
049600     IF TAB-FB-APPT-ID (W02-SUB) = TAB-APPT-ID (APT-IDX)
049700         ADD TAB-FB-RATING (W02-SUB) TO DP-RATING-SUM (DP-IDX)
049800         ADD 1 TO DP-TOTAL-FEEDBACKS (DP-IDX)
049900     END-IF.
050000 175-EXIT.
050100     EXIT.
050200
050300 180-TALLY-REVENUE.
050400     IF BILL-TABLE-COUNT > ZERO
050500         PERFORM 185-SCAN-BILLING THRU 185-EXIT
050600             VARYING W03-SUB FROM 1 BY 1
050700             UNTIL W03-SUB > BILL-TABLE-COUNT
050800     END-IF.
050900 180-EXIT.
051000     EXIT.
051100
051200 185-SCAN-BILLING.
051300     IF TAB-BILL-APPT-ID (W03-SUB) = TAB-APPT-ID (APT-IDX)
051400         ADD TAB-BILL-AMOUNT (W03-SUB) TO DP-TOTAL-REVENUE (DP-IDX)
051500     END-IF.
051600 185-EXIT.
051700     EXIT.
051800
051900 500-SORT-ACCUM-TABLE.
052000     MOVE "500-SORT-ACCUM-TABLE" TO PARA-NAME.
052100     IF DP-COUNT > 1
052200         PERFORM 510-EXCHANGE-PASS THRU 510-EXIT
052300             VARYING W01-SUB FROM 1 BY 1
052400             UNTIL W01-SUB >= DP-COUNT
052500     END-IF.
052600 500-EXIT.
052700     EXIT.
052800
052900 510-EXCHANGE-PASS.
053000     PERFORM 520-EXCHANGE-COMPARE THRU 520-EXIT
053100         VARYING W02-SUB FROM 1 BY 1
053200         UNTIL W02-SUB >= DP-COUNT.
053300 510-EXIT.
053400     EXIT.
053500
053600 520-EXCHANGE-COMPARE.
053700     IF DP-TOTAL-APPTS (W02-SUB) < DP-TOTAL-APPTS (W02-SUB + 1)
053800         PERFORM 530-SWAP-ROWS THRU 530-EXIT
053900     END-IF.
054000 520-EXIT.
054100     EXIT.
054200
054300 530-SWAP-ROWS.
054400     MOVE DP-ROW (W02-SUB)     TO WS-SWAP-ROW.
054500     MOVE DP-ROW (W02-SUB + 1) TO DP-ROW (W02-SUB).
054600     MOVE WS-SWAP-ROW          TO DP-ROW (W02-SUB + 1).
054700 530-EXIT.
054800     EXIT.
054900
055000 600-WRITE-REPORT.
055100     MOVE "600-WRITE-REPORT" TO PARA-NAME.
055200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
055300     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
055400
055500     IF DP-COUNT > ZERO
055600         PERFORM 750-WRITE-ONE-DOCTOR THRU 750-EXIT
055700             VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > DP-COUNT
055800     END-IF.
055900 600-EXIT.
056000     EXIT.
056100
056200 700-WRITE-PAGE-HDR.
056300     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
056400     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
056500     WRITE RPT-REC FROM WS-HDR-REC
056600         AFTER ADVANCING TOP-OF-FORM.
056700     WRITE RPT-REC FROM WS-PARM-HDR-REC
056800         AFTER ADVANCING 1.
056900     WRITE RPT-REC FROM WS-BLANK-LINE
057000         AFTER ADVANCING 1.
057100     ADD 1 TO WS-PAGES.
057200     MOVE ZERO TO WS-LINES.
057300 700-EXIT.
057400     EXIT.
057500
057600 720-WRITE-COLM-HDR.
057700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
057800     WRITE RPT-REC FROM WS-COLM-HDR-REC
057900         AFTER ADVANCING 1.
058000     WRITE RPT-REC FROM WS-BLANK-LINE
058100         AFTER ADVANCING 1.
058200 720-EXIT.
058300     EXIT.
058400
058500 750-WRITE-ONE-DOCTOR.
058600     SET DP-IDX TO W01-SUB.
058700     MOVE DP-STAFF-ID (DP-IDX)        TO DL-STAFF-ID.
058800     MOVE DP-DOCTOR-NAME (DP-IDX)     TO DL-DOCTOR-NAME.
058900     MOVE DP-SPECIALTY (DP-IDX)       TO DL-SPECIALTY.
059000     MOVE DP-TOTAL-APPTS (DP-IDX)     TO DL-TOTAL-APPTS.
059100     MOVE DP-COMPLETED-APPTS (DP-IDX) TO DL-COMPLETED-APPTS.
059200     MOVE DP-CANCELED-APPTS (DP-IDX)  TO DL-CANCELED-APPTS.
059300     MOVE DP-UNIQUE-PATIENTS (DP-IDX) TO DL-UNIQUE-PATIENTS.
059400     MOVE DP-TOTAL-FEEDBACKS (DP-IDX) TO DL-TOTAL-FEEDBACKS.
059500     MOVE DP-TOTAL-REVENUE (DP-IDX)   TO DL-TOTAL-REVENUE.
059600
059700*    RULE - AVERAGE RATING IS THE FEEDBACK SUM OVER THE DOCTOR'S     *
059800*    TOTAL APPOINTMENT COUNT, NOT OVER THE FEEDBACK COUNT - AN       *
059900*    APPOINTMENT WITH NO SURVEY RESPONSE COUNTS AS A ZERO.           *
060000     IF DP-TOTAL-APPTS (DP-IDX) > ZERO
060100         COMPUTE WS-AVG-RATING ROUNDED =
060200             DP-RATING-SUM (DP-IDX) / DP-TOTAL-APPTS (DP-IDX)
060300     ELSE
060400         MOVE ZERO TO WS-AVG-RATING
060500     END-IF.
060600     MOVE WS-AVG-RATING TO DL-AVG-RATING.
060700
060800     IF DP-TOTAL-APPTS (DP-IDX) > ZERO
060900         COMPUTE WS-SUCCESS-RATE ROUNDED =
061000             DP-COMPLETED-APPTS (DP-IDX) /
061100             DP-TOTAL-APPTS (DP-IDX) * 100
061200     ELSE
061300         MOVE ZERO TO WS-SUCCESS-RATE
061400     END-IF.
061500     MOVE WS-SUCCESS-RATE TO DL-SUCCESS-RATE.
061600
061700     WRITE RPT-REC FROM WS-DETAIL-LINE.
061800     ADD 1 TO DOCTORS-WRITTEN.
061900     ADD 1 TO WS-LINES.
062000 750-EXIT.
062100     EXIT.
062200
062300 700A-CLOSE-FILES.
062400     MOVE "700A-CLOSE-FILES" TO PARA-NAME.
062500     CLOSE RPTPARM-FILE, STAFF-FILE, APPOINTMENT-FILE, FEEDBACK-FILE,
062600         BILLING-FILE, RPTFILE, SYSOUT.
062700 700A-EXIT.
062800     EXIT.
062900
063000 900-CLEANUP.
063100     MOVE "900-CLEANUP" TO PARA-NAME.
063200     MOVE DOCTORS-WRITTEN TO WS-DEBUG-DOCTORS.
063300     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
063400     DISPLAY "** STAFF/APPT/FEEDBACK/BILLING RECORDS READ **".
063500     DISPLAY RECORDS-READ.
063600     DISPLAY "** DOCTORS SCORED AND WRITTEN **".
063700     DISPLAY DOCTORS-WRITTEN.
063800     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
063900     DISPLAY "******** NORMAL END OF JOB RPTDOCPF ********".
064000 900-EXIT.
064100     EXIT.
064200
064300 1000-ABEND-RTN.
064400     WRITE SYSOUT-REC FROM ABEND-REC.
064500     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
064600     DISPLAY "*** ABNORMAL END OF JOB-RPTDOCPF ***" UPON CONSOLE.
064700     DIVIDE ZERO-VAL INTO ONE-VAL.
