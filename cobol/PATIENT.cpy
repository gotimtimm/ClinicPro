000100******************************************************************
000200*    PATIENT   -  PATIENT MASTER RECORD                          *
000300*    KEYED BY PATIENT-ID.  BUILT AS A SORTED SEQUENTIAL FILE AND  *
000400*    LOADED INTO THE PATIENT-TABLE (SEE PATIENT.cpy USERS) FOR    *
000500*    SEARCH ALL ACCESS - NO ISAM/VSAM DATASET IN THIS SHOP BUILD. *
000600*    012688 JS  ORIGINAL LAYOUT.                                  *
000700*    031402 RDM ADDED FIRST-VISIT-DATE FOR NEW-PATIENT TRACKING.  *
000800******************************************************************
000900 01  PATIENT-REC.
001000     05  PATIENT-ID              PIC 9(06).
001100     05  PATIENT-NAME            PIC X(40).
001200     05  PATIENT-BIRTH-DATE      PIC 9(08).
001300     05  PATIENT-PHONE           PIC X(20).
001400     05  PATIENT-EMAIL           PIC X(50).
001500     05  PATIENT-INSURANCE-INFO  PIC X(40).
001600     05  PATIENT-1ST-VISIT-DATE  PIC 9(08).
001700     05  PATIENT-PRIMARY-DR-ID   PIC 9(06).
001800     05  PATIENT-ACTIVE-STATUS   PIC X(01).
001900         88  PATIENT-ACTIVE          VALUE "Y".
002000         88  PATIENT-INACTIVE        VALUE "N".
002100     05  FILLER                  PIC X(07).
