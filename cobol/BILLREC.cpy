000100******************************************************************
000200*    BILLREC   -  BILLING RECORD                                 *
000300*    KEYED BY BILL-ID.  ALSO SCANNED BY BILL-APPT-ID FOR THE       *
000400*    UPSERT LOGIC IN VISTPROC (SEE 450-UPSERT-BILLING).            *
000500*    042697 MM  ORIGINAL LAYOUT.                                  *
000600*    071199 AK  BILL-AMOUNT CHANGED TO COMP-3 FOR Y2K CLEANUP PASS*
000700******************************************************************
000800 01  BILLING-REC.
000900     05  BILL-ID                 PIC 9(08).
001000     05  BILL-APPT-ID            PIC 9(08).
001100     05  BILL-AMOUNT             PIC S9(07)V99 COMP-3.
001200     05  BILL-PAID               PIC X(01).
001300         88  BILL-IS-PAID            VALUE "Y".
001400         88  BILL-NOT-PAID           VALUE "N".
001500     05  BILL-PAYMENT-DATE       PIC 9(08).
001600     05  FILLER                  PIC X(02).
