000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    STFCOVCK  -  STAFF-SCHEDULING-SERVICE COVERAGE-CHECK JOB.    *
000400*    READ-ONLY - TALLIES ACTIVE STAFF BY JOB TYPE AND REPORTS      *
000500*    WHETHER MINIMUM COVERAGE IS MET.  NO MASTER FILE IS EVER      *
000600*    REWRITTEN BY THIS PROGRAM.                                    *
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    -------------------------------------------------------------*
001000*    020816 AK  ORIGINAL - SCHEDULING DESK WANTED A STANDALONE WAY *
001100*                TO CHECK COVERAGE WITHOUT SCHEDULING OR REQUESTING*
001200*                TIME OFF.                                         *
001300*    110399 JS  Y2K CLEANUP PASS.                                  *
001400******************************************************************
001500 PROGRAM-ID.  STFCOVCK.
001600 AUTHOR. JON SAYLES.
001700 INSTALLATION. COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN. 08/02/16.
001900 DATE-COMPILED.
002000 SECURITY. NON-CONFIDENTIAL.
002100
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT SYSOUT
003100         ASSIGN TO UT-S-SYSOUT
003200         ORGANIZATION IS SEQUENTIAL.
003300
003400     SELECT COVCHKRQ-FILE
003500         ASSIGN TO UT-S-COVCHKRQ
003600         ACCESS MODE IS SEQUENTIAL
003700         FILE STATUS IS OFCODE.
003800
003900     SELECT STAFF-FILE
004000         ASSIGN TO STAFFILE
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS SFCODE.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  SYSOUT
004700     RECORDING MODE IS F
004800     LABEL RECORDS ARE STANDARD
004900     RECORD CONTAINS 100 CHARACTERS
005000     BLOCK CONTAINS 0 RECORDS
005100     DATA RECORD IS SYSOUT-REC.
005200 01  SYSOUT-REC                  PIC X(100).
005300
005400 FD  COVCHKRQ-FILE
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     BLOCK CONTAINS 0 RECORDS
005800     DATA RECORD IS COVERAGE-CHECK-REC.
005900     COPY COVCHKRQ.
006000
006100 FD  STAFF-FILE
006200     RECORDING MODE IS F
006300     LABEL RECORDS ARE STANDARD
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS STAFF-REC.
006600     COPY STAFFREC.
006700
006800 WORKING-STORAGE SECTION.
006900 77  PARA-NAME                   PIC X(32) VALUE SPACES.
007000 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
007100 77  ONE-VAL                     PIC 9(01) VALUE 1.
007200 01  FILE-STATUS-CODES.
007300     05  OFCODE                  PIC X(02).
007400         88  NO-MORE-REQUESTS        VALUE "10".
007500     05  SFCODE                  PIC X(02).
007600         88  NO-MORE-STAFF           VALUE "10".
007700
007800     COPY STAFTAB.
007900
008000 01  WS-MISC-FIELDS.
008100     05  WS-RUN-DATE             PIC 9(06).
008200 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
008300     05  WS-RUN-YY               PIC 9(02).
008400     05  WS-RUN-MM               PIC 9(02).
008500     05  WS-RUN-DD               PIC 9(02).
008600
008700 01  WS-REQUEST-FIELDS.
008800     05  WS-CHECK-DATE           PIC 9(08).
008900     05  WS-SHIFT                PIC X(10).
009000     05  FILLER                  PIC X(02).
009100
009200 01  WS-OUTPUT-REC.
009300     05  WO-DR-COUNT              PIC 9(04).
009400     05  FILLER                   PIC X(02) VALUE SPACES.
009500     05  WO-NRS-COUNT             PIC 9(04).
009600     05  FILLER                   PIC X(02) VALUE SPACES.
009700     05  WO-ADM-COUNT             PIC 9(04).
009800     05  FILLER                   PIC X(02) VALUE SPACES.
009900     05  WO-RESULT-MSG            PIC X(60).
010000 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
010100     05  WO-RAW-LINE              PIC X(78).
010200
010300 01  WS-COUNTERS-AND-ACCUMULATORS.
010400     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
010500     05  CHECKS-RUN              PIC S9(07) COMP VALUE ZERO.
010600
010700 01  WS-DEBUG-COUNTS.
010800     05  WS-DEBUG-CHECKS         PIC 9(04).
010900 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
011000     05  WS-DEBUG-COUNTS-LINE    PIC X(04).
011100
011200 COPY ABENDREC.
011300
011400 LINKAGE SECTION.
011500 01  LK-CVR-RESULT.
011600     05  LK-CVR-DR-COUNT         PIC 9(04).
011700     05  LK-CVR-NRS-COUNT        PIC 9(04).
011800     05  LK-CVR-ADM-COUNT        PIC 9(04).
011900     05  LK-CVR-HAS-MIN-SW       PIC X(01).
012000         88  LK-CVR-HAS-MIN-COVERAGE  VALUE "Y".
012100     05  LK-CVR-MESSAGE          PIC X(60).
012200
012300 PROCEDURE DIVISION.
012400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
012500     PERFORM 060-LOAD-STAFF-TABLE THRU 060-EXIT
012600         VARYING STF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
012700
012800     PERFORM 100-MAINLINE THRU 100-EXIT
012900         UNTIL NO-MORE-REQUESTS.
013000
013100     PERFORM 900-CLEANUP THRU 900-EXIT.
013200     MOVE ZERO TO RETURN-CODE.
013300     GOBACK.
013400
013500 000-HOUSEKEEPING.
013600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
013700     DISPLAY "******** BEGIN JOB STFCOVCK ********".
013800     ACCEPT WS-RUN-DATE FROM DATE.
013900     OPEN INPUT STAFF-FILE, COVCHKRQ-FILE.
014000     OPEN OUTPUT SYSOUT.
014100     MOVE ZERO TO STAFF-TABLE-COUNT.
014200 000-EXIT.
014300     EXIT.
014400
014500 060-LOAD-STAFF-TABLE.
014600     MOVE "060-LOAD-STAFF-TABLE" TO PARA-NAME.
014700     READ STAFF-FILE INTO STAFF-TABLE-ROW (STF-IDX)
014800         AT END
014900         MOVE "10" TO SFCODE
015000     END-READ.
015100     IF NOT NO-MORE-STAFF
015200         ADD 1 TO STAFF-TABLE-COUNT
015300     END-IF.
015400 060-EXIT.
015500     EXIT.
015600
015700 100-MAINLINE.
015800     MOVE "100-MAINLINE" TO PARA-NAME.
015900     READ COVCHKRQ-FILE
016000         AT END
016100         MOVE "10" TO OFCODE
016200         GO TO 100-EXIT
016300     END-READ.
016400     ADD 1 TO RECORDS-READ.
016500
016600     MOVE CC-CHECK-DATE TO WS-CHECK-DATE.
016700     MOVE CC-SHIFT      TO WS-SHIFT.
016800
016900*    RULE - THE TALLY IS UNFILTERED BY DATE/SHIFT IN THIS PROGRAM -    *
017000*    A DOCUMENTED SIMPLIFICATION.  WS-CHECK-DATE/WS-SHIFT ARE CARRIED *
017100*    THROUGH ONLY SO THE SYSOUT LINE CAN ECHO WHAT WAS ASKED FOR.     *
017200     PERFORM 200-TALLY-STAFF THRU 200-EXIT.
017300     ADD 1 TO CHECKS-RUN.
017400 100-EXIT.
017500     EXIT.
017600
017700 200-TALLY-STAFF.
017800     MOVE "200-TALLY-STAFF" TO PARA-NAME.
017900     CALL "COVRCHK" USING STAFF-TABLE, LK-CVR-RESULT.
018000     MOVE LK-CVR-DR-COUNT  TO WO-DR-COUNT.
018100     MOVE LK-CVR-NRS-COUNT TO WO-NRS-COUNT.
018200     MOVE LK-CVR-ADM-COUNT TO WO-ADM-COUNT.
018300     MOVE LK-CVR-MESSAGE   TO WO-RESULT-MSG.
018400     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
018500 200-EXIT.
018600     EXIT.
018700
018800 700-CLOSE-FILES.
018900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
019000     CLOSE STAFF-FILE, COVCHKRQ-FILE, SYSOUT.
019100 700-EXIT.
019200     EXIT.
019300
019400 900-CLEANUP.
019500     MOVE "900-CLEANUP" TO PARA-NAME.
019600     MOVE CHECKS-RUN TO WS-DEBUG-CHECKS.
019700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
019800     DISPLAY "** COVERAGE CHECK REQUESTS READ **".
019900     DISPLAY RECORDS-READ.
020000     DISPLAY "** CHECKS RUN **".
020100     DISPLAY CHECKS-RUN.
020200     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
020300     DISPLAY "******** NORMAL END OF JOB STFCOVCK ********".
020400 900-EXIT.
020500     EXIT.
020600
020700 1000-ABEND-RTN.
020800     WRITE SYSOUT-REC FROM ABEND-REC.
020900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
021000     DISPLAY "*** ABNORMAL END OF JOB-STFCOVCK ***" UPON CONSOLE.
021100     DIVIDE ZERO-VAL INTO ONE-VAL.
