000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    INVNBTCH -  INVENTORY-MANAGEMENT-SERVICE NIGHTLY BATCH.      *
000400*    SCANS THE INVENTORY MASTER (LOADED TO A TABLE - NO VSAM IN    *
000500*    THIS GENERATION) FOR LOW-STOCK ITEMS AND RUNS THE AUTO-       *
000600*    REORDER LOGIC AGAINST EACH ONE.  A BAD ITEM ROW IS LOGGED AND *
000700*    SKIPPED RATHER THAN STOPPING THE WHOLE RUN - REORDERING IS AN *
000800*    OVERNIGHT JOB AND NOBODY WANTS TO RERUN IT FOR ONE BAD ROW.   *
000900*                                                                 *
001000*    CHANGE LOG                                                   *
001100*    -------------------------------------------------------------*
001200*    042697 MM  ORIGINAL.                                         *
001300*    091503 RDM SWITCHED FROM VSAM PATMSTR-STYLE ACCESS TO SORTED  *
001400*                SEQUENTIAL LOADED-TO-TABLE ACCESS.                *
001500*    110399 JS  Y2K CLEANUP PASS - WS-RUN-DATE STILL CARRIES A     *
001600*                TWO-DIGIT YEAR, BUT NOTHING IN THIS PROGRAM DOES   *
001700*                DATE ARITHMETIC ON IT.                            *
001800******************************************************************
001900 PROGRAM-ID.  INVNBTCH.
002000 AUTHOR. JON SAYLES.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 04/26/97.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500         ASSIGN TO UT-S-SYSOUT
003600         ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT INVENTORY-FILE
003900         ASSIGN TO INVNFILE
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS IFCODE.
004200
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  SYSOUT
004600     RECORDING MODE IS F
004700     LABEL RECORDS ARE STANDARD
004800     RECORD CONTAINS 100 CHARACTERS
004900     BLOCK CONTAINS 0 RECORDS
005000     DATA RECORD IS SYSOUT-REC.
005100 01  SYSOUT-REC                  PIC X(100).
005200
005300 FD  INVENTORY-FILE
005400     RECORDING MODE IS F
005500     LABEL RECORDS ARE STANDARD
005600     BLOCK CONTAINS 0 RECORDS
005700     DATA RECORD IS INVENTORY-REC.
005800     COPY INVNTREC.
005900
006000 WORKING-STORAGE SECTION.
006100 77  PARA-NAME                   PIC X(32) VALUE SPACES.
006200 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
006300 77  ONE-VAL                     PIC 9(01) VALUE 1.
006400 01  FILE-STATUS-CODES.
006500     05  IFCODE                  PIC X(02).
006600         88  NO-MORE-ITEMS           VALUE "10".
006700
006800     COPY INVNTAB.
006900
007000 01  WS-MISC-FIELDS.
007100     05  WS-RUN-DATE             PIC 9(06).
007200 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
007300     05  WS-RUN-YY               PIC 9(02).
007400     05  WS-RUN-MM               PIC 9(02).
007500     05  WS-RUN-DD               PIC 9(02).
007600
007700 01  WS-REORDER-FIELDS.
007800     05  WS-REORDER-QTY          PIC S9(07) COMP.
007900     05  WS-MIN-REORDER-QTY      PIC S9(07) COMP VALUE 50.
008000     05  WS-ITEM-BAD-SW          PIC X(01) VALUE "N".
008100         88  WS-ITEM-BAD             VALUE "Y".
008200
008300 01  WS-OUTPUT-REC.
008400     05  WO-ITEM-ID              PIC 9(06).
008500     05  FILLER                  PIC X(02) VALUE SPACES.
008600     05  WO-ITEM-NAME            PIC X(40).
008700     05  FILLER                  PIC X(02) VALUE SPACES.
008800     05  WO-RESULT-MSG           PIC X(50).
008900 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
009000     05  WO-RAW-LINE             PIC X(100).
009100
009200 01  WS-DEBUG-COUNTS.
009300     05  WS-DEBUG-LOW-STOCK      PIC 9(04).
009400     05  WS-DEBUG-ERRORS         PIC 9(04).
009500 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
009600     05  WS-DEBUG-COUNTS-LINE    PIC X(08).
009700
009800 01  WS-COUNTERS-AND-ACCUMULATORS.
009900     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
010000     05  ITEMS-LOW-STOCK         PIC S9(07) COMP VALUE ZERO.
010100     05  ITEMS-REORDERED         PIC S9(07) COMP VALUE ZERO.
010200     05  ITEMS-IN-ERROR          PIC S9(07) COMP VALUE ZERO.
010300
010400 COPY ABENDREC.
010500
010600 PROCEDURE DIVISION.
010700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
010800     PERFORM 050-LOAD-INVENTORY-TABLE THRU 050-EXIT
010900         VARYING ITM-IDX FROM 1 BY 1 UNTIL NO-MORE-ITEMS.
011000
011100     PERFORM 100-MAINLINE THRU 100-EXIT
011200         VARYING ITM-IDX FROM 1 BY 1 UNTIL ITM-IDX > INVN-TABLE-COUNT.
011300
011400     PERFORM 300-HOUSEKEEPING-MSGS THRU 300-EXIT.
011500     PERFORM 900-CLEANUP THRU 900-EXIT.
011600     MOVE ZERO TO RETURN-CODE.
011700     GOBACK.
011800
011900 000-HOUSEKEEPING.
012000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
012100     DISPLAY "******** BEGIN JOB INVNBTCH ********".
012200     ACCEPT WS-RUN-DATE FROM DATE.
012300     OPEN INPUT  INVENTORY-FILE.
012400     OPEN OUTPUT SYSOUT.
012500     MOVE ZERO TO INVN-TABLE-COUNT.
012600 000-EXIT.
012700     EXIT.
012800
012900 050-LOAD-INVENTORY-TABLE.
013000     MOVE "050-LOAD-INVENTORY-TABLE" TO PARA-NAME.
013100     READ INVENTORY-FILE INTO INVN-TABLE-ROW (ITM-IDX)
013200         AT END
013300         MOVE "10" TO IFCODE
013400     END-READ.
013500     IF NOT NO-MORE-ITEMS
013600         ADD 1 TO INVN-TABLE-COUNT
013700         ADD 1 TO RECORDS-READ
013800     END-IF.
013900 050-EXIT.
014000     EXIT.
014100
014200 100-MAINLINE.
014300     MOVE "100-MAINLINE" TO PARA-NAME.
014400     PERFORM 200-SELECT-LOW-STOCK THRU 200-EXIT.
014500 100-EXIT.
014600     EXIT.
014700
014800 200-SELECT-LOW-STOCK.
014900     MOVE "200-SELECT-LOW-STOCK" TO PARA-NAME.
015000*    RULE - TAB-ITEM-STOCK-QTY NOT > TAB-ITEM-REORDER-THR AND        *
015100*            TAB-ITEM-ACTIVE.                                        *
015200     IF TAB-ITEM-ACTIVE (ITM-IDX)
015300         AND TAB-ITEM-STOCK-QTY (ITM-IDX)
015400             NOT > TAB-ITEM-REORDER-THR (ITM-IDX)
015500         ADD 1 TO ITEMS-LOW-STOCK
015600         PERFORM 250-AUTO-REORDER THRU 250-EXIT
015700     END-IF.
015800 200-EXIT.
015900     EXIT.
016000
016100 250-AUTO-REORDER.
016200     MOVE "250-AUTO-REORDER" TO PARA-NAME.
016300     MOVE "N" TO WS-ITEM-BAD-SW.
016400*    A BLANK ITEM NAME MEANS THE ROW CAME OVER BAD - THERE IS NO WAY *
016500*    TO RAISE A PURCHASE ORDER WITHOUT ONE, SO LOG IT AS AN ERROR    *
016600*    AND MOVE ON TO THE NEXT LOW-STOCK ITEM.                        *
016700     IF TAB-ITEM-NAME (ITM-IDX) = SPACES
016800         MOVE "Y" TO WS-ITEM-BAD-SW
016900     END-IF.
017000
017100     IF WS-ITEM-BAD
017200         MOVE TAB-ITEM-ID (ITM-IDX)   TO WO-ITEM-ID
017300         MOVE SPACES                  TO WO-ITEM-NAME
017400         MOVE "*** SKIPPED - MISSING ITEM NAME ON LOW-STOCK ROW" TO
017500             WO-RESULT-MSG
017600         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
017700         ADD 1 TO ITEMS-IN-ERROR
017800         GO TO 250-EXIT.
017900
018000*    RULE - REORDER QTY IS NEVER FEWER THAN 50 UNITS, EVEN FOR A     *
018100*    ZERO OR LOW THRESHOLD.                                         *
018200     COMPUTE WS-REORDER-QTY =
018300         TAB-ITEM-REORDER-THR (ITM-IDX) * 2.
018400     IF WS-REORDER-QTY < WS-MIN-REORDER-QTY
018500         MOVE WS-MIN-REORDER-QTY TO WS-REORDER-QTY
018600     END-IF.
018700
018800     MOVE TAB-ITEM-ID (ITM-IDX)   TO WO-ITEM-ID.
018900     MOVE TAB-ITEM-NAME (ITM-IDX) TO WO-ITEM-NAME.
019000     MOVE "PURCHASE ORDER RAISED" TO WO-RESULT-MSG.
019100     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
019200
019300     MOVE "AUTO-ORDER SUBMITTED"  TO WO-RESULT-MSG.
019400     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
019500
019600     MOVE "SUPPLIER NOTIFIED"     TO WO-RESULT-MSG.
019700     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
019800
019900     ADD 1 TO ITEMS-REORDERED.
020000 250-EXIT.
020100     EXIT.
020200
020300 300-HOUSEKEEPING-MSGS.
020400     MOVE "300-HOUSEKEEPING-MSGS" TO PARA-NAME.
020500     MOVE SPACES                TO WS-OUTPUT-REC.
020600     MOVE "CHECKED FOR PENDING RESTOCKING OPERATIONS" TO WO-RESULT-MSG.
020700     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
020800
020900     MOVE "USAGE TRACKING UPDATED" TO WO-RESULT-MSG.
021000     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
021100 300-EXIT.
021200     EXIT.
021300
021400 700-CLOSE-FILES.
021500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
021600     CLOSE INVENTORY-FILE, SYSOUT.
021700 700-EXIT.
021800     EXIT.
021900
022000 900-CLEANUP.
022100     MOVE "900-CLEANUP" TO PARA-NAME.
022200     MOVE ITEMS-LOW-STOCK TO WS-DEBUG-LOW-STOCK.
022300     MOVE ITEMS-IN-ERROR  TO WS-DEBUG-ERRORS.
022400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
022500     DISPLAY "** INVENTORY RECORDS READ **".
022600     DISPLAY RECORDS-READ.
022700     DISPLAY "** LOW-STOCK ITEMS FOUND **".
022800     DISPLAY ITEMS-LOW-STOCK.
022900     DISPLAY "** ITEMS REORDERED **".
023000     DISPLAY ITEMS-REORDERED.
023100     DISPLAY "** ITEMS IN ERROR (SKIPPED) **".
023200     DISPLAY ITEMS-IN-ERROR.
023300     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
023400     DISPLAY "******** NORMAL END OF JOB INVNBTCH ********".
023500 900-EXIT.
023600     EXIT.
023700
023800 1000-ABEND-RTN.
023900     WRITE SYSOUT-REC FROM ABEND-REC.
024000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
024100     DISPLAY "*** ABNORMAL END OF JOB-INVNBTCH ***" UPON CONSOLE.
024200     DIVIDE ZERO-VAL INTO ONE-VAL.
