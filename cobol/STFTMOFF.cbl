000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    STFTMOFF  -  STAFF-SCHEDULING-SERVICE TIME-OFF-REQUEST JOB.  *
000400*    READS THE TIME-OFF-REQUEST TRANSACTION FILE ONE REQUEST AT A *
000500*    TIME, VALIDATES THE STAFF MEMBER, CHECKS FOR EXISTING         *
000600*    APPOINTMENTS DURING THE PERIOD, RUNS THE COVERAGE GATE (WHICH *
000700*    NEVER ACTUALLY BLOCKS - SEE 300-COVERAGE-GATE), AND LOGS THE   *
000800*    APPROVAL.                                                     *
000900*                                                                 *
001000*    CHANGE LOG                                                   *
001100*    -------------------------------------------------------------*
001200*    042697 MM  ORIGINAL.                                         *
001300*    091503 RDM SWITCHED STAFF/APPOINTMENT MASTERS FROM VSAM TO    *
001400*                SORTED SEQUENTIAL LOADED-TO-TABLE ACCESS.         *
001500*    020816 AK  COVERAGE GATE WIRED TO COVRCHK - SEE STFSKED FOR   *
001600*                THE SAME CHANGE ON THE SHIFT-REQUEST SIDE.        *
001700*    110399 JS  Y2K CLEANUP PASS.                                  *
001800******************************************************************
001900 PROGRAM-ID.  STFTMOFF.
002000 AUTHOR. JON SAYLES.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 09/15/03.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500         ASSIGN TO UT-S-SYSOUT
003600         ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT TMOFFRQ-FILE
003900         ASSIGN TO UT-S-TMOFFRQ
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS OFCODE.
004200
004300     SELECT STAFF-FILE
004400         ASSIGN TO STAFFILE
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS SFCODE.
004700
004800     SELECT APPOINTMENT-FILE
004900         ASSIGN TO APPTFILE
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS AFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 100 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC                  PIC X(100).
006200
006300 FD  TMOFFRQ-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS TIMEOFF-REQUEST-REC.
006800     COPY TMOFFRQ.
006900
007000 FD  STAFF-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS STAFF-REC.
007500     COPY STAFFREC.
007600
007700 FD  APPOINTMENT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS APPOINTMENT-REC.
008200     COPY APPTREC.
008300
008400 WORKING-STORAGE SECTION.
008500 77  PARA-NAME                   PIC X(32) VALUE SPACES.
008600 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
008700 77  ONE-VAL                     PIC 9(01) VALUE 1.
008800 01  FILE-STATUS-CODES.
008900     05  OFCODE                  PIC X(02).
009000         88  NO-MORE-REQUESTS        VALUE "10".
009100     05  SFCODE                  PIC X(02).
009200         88  NO-MORE-STAFF           VALUE "10".
009300     05  AFCODE                  PIC X(02).
009400         88  NO-MORE-APPTS           VALUE "10".
009500
009600     COPY STAFTAB.
009700     COPY APPTTAB.
009800
009900 01  WS-MISC-FIELDS.
010000     05  WS-RUN-DATE             PIC 9(06).
010100 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
010200     05  WS-RUN-YY               PIC 9(02).
010300     05  WS-RUN-MM               PIC 9(02).
010400     05  WS-RUN-DD               PIC 9(02).
010500
010600 01  WS-REQUEST-FIELDS.
010700     05  WS-STAFF-ID             PIC 9(06).
010800     05  WS-START-DATE           PIC 9(08).
010900     05  WS-END-DATE             PIC 9(08).
011000     05  WS-REASON               PIC X(40).
011100     05  WS-STAFF-FOUND-SW       PIC X(01) VALUE "N".
011200         88  WS-STAFF-FOUND          VALUE "Y".
011300     05  WS-EXISTING-APPT-COUNT  PIC S9(05) COMP VALUE ZERO.
011400     05  WS-STATUS-TEXT          PIC X(08) VALUE SPACES.
011500     05  FILLER                  PIC X(04).
011600
011700 01  WS-OUTPUT-REC.
011800     05  WO-STAFF-ID             PIC 9(06).
011900     05  FILLER                  PIC X(02) VALUE SPACES.
012000     05  WO-STAFF-NAME           PIC X(40).
012100     05  FILLER                  PIC X(02) VALUE SPACES.
012200     05  WO-RESULT-MSG           PIC X(50).
012300 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
012400     05  WO-RAW-LINE             PIC X(100).
012500
012600 01  WS-COUNTERS-AND-ACCUMULATORS.
012700     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
012800     05  TMOFF-APPROVED          PIC S9(07) COMP VALUE ZERO.
012900     05  TMOFF-REJECTED          PIC S9(07) COMP VALUE ZERO.
013000
013100 01  WS-DEBUG-COUNTS.
013200     05  WS-DEBUG-APPROVED       PIC 9(04).
013300     05  WS-DEBUG-REJECTED       PIC 9(04).
013400 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
013500     05  WS-DEBUG-COUNTS-LINE    PIC X(08).
013600
013700 COPY ABENDREC.
013800
013900 LINKAGE SECTION.
014000 01  LK-CVR-RESULT.
014100     05  LK-CVR-DR-COUNT         PIC 9(04).
014200     05  LK-CVR-NRS-COUNT        PIC 9(04).
014300     05  LK-CVR-ADM-COUNT        PIC 9(04).
014400     05  LK-CVR-HAS-MIN-SW       PIC X(01).
014500         88  LK-CVR-HAS-MIN-COVERAGE  VALUE "Y".
014600     05  LK-CVR-MESSAGE          PIC X(60).
014700
014800 PROCEDURE DIVISION.
014900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015000     PERFORM 060-LOAD-STAFF-TABLE THRU 060-EXIT
015100         VARYING STF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
015200     PERFORM 070-LOAD-APPOINTMENT-TABLE THRU 070-EXIT
015300         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
015400
015500     PERFORM 100-MAINLINE THRU 100-EXIT
015600         UNTIL NO-MORE-REQUESTS.
015700
015800     PERFORM 900-CLEANUP THRU 900-EXIT.
015900     MOVE ZERO TO RETURN-CODE.
016000     GOBACK.
016100
016200 000-HOUSEKEEPING.
016300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016400     DISPLAY "******** BEGIN JOB STFTMOFF ********".
016500     ACCEPT WS-RUN-DATE FROM DATE.
016600     OPEN INPUT STAFF-FILE, APPOINTMENT-FILE, TMOFFRQ-FILE.
016700     OPEN OUTPUT SYSOUT.
016800     MOVE ZERO TO STAFF-TABLE-COUNT, APPT-TABLE-COUNT.
016900 000-EXIT.
017000     EXIT.
017100
017200 060-LOAD-STAFF-TABLE.
017300     MOVE "060-LOAD-STAFF-TABLE" TO PARA-NAME.
017400     READ STAFF-FILE INTO STAFF-TABLE-ROW (STF-IDX)
017500         AT END
017600         MOVE "10" TO SFCODE
017700     END-READ.
017800     IF NOT NO-MORE-STAFF
017900         ADD 1 TO STAFF-TABLE-COUNT
018000     END-IF.
018100 060-EXIT.
018200     EXIT.
018300
018400 070-LOAD-APPOINTMENT-TABLE.
018500     MOVE "070-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
018600     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
018700         AT END
018800         MOVE "10" TO AFCODE
018900     END-READ.
019000     IF NOT NO-MORE-APPTS
019100         ADD 1 TO APPT-TABLE-COUNT
019200     END-IF.
019300 070-EXIT.
019400     EXIT.
019500
019600 100-MAINLINE.
019700     MOVE "100-MAINLINE" TO PARA-NAME.
019800     READ TMOFFRQ-FILE
019900         AT END
020000         MOVE "10" TO OFCODE
020100         GO TO 100-EXIT
020200     END-READ.
020300     ADD 1 TO RECORDS-READ.
020400
020500     MOVE TR-STAFF-ID   TO WS-STAFF-ID.
020600     MOVE TR-START-DATE TO WS-START-DATE.
020700     MOVE TR-END-DATE   TO WS-END-DATE.
020800     MOVE TR-REASON     TO WS-REASON.
020900
021000     PERFORM 200-VALIDATE-STAFF THRU 200-EXIT.
021100
021200     IF NOT WS-STAFF-FOUND
021300         MOVE WS-STAFF-ID TO WO-STAFF-ID
021400         MOVE SPACES      TO WO-STAFF-NAME
021500         MOVE "*** STAFF NOT FOUND/INACTIVE - REQUEST REJECTED"
021600             TO WO-RESULT-MSG
021700         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
021800         ADD 1 TO TMOFF-REJECTED
021900         GO TO 100-EXIT.
022000
022100     PERFORM 250-CHECK-EXISTING-APPTS THRU 250-EXIT.
022200
022300     IF WS-EXISTING-APPT-COUNT > ZERO
022400         MOVE TAB-STAFF-ID (STF-IDX)   TO WO-STAFF-ID
022500         MOVE TAB-STAFF-NAME (STF-IDX) TO WO-STAFF-NAME
022600         MOVE "*** EXISTING APPOINTMENTS DURING THIS PERIOD" TO
022700             WO-RESULT-MSG
022800         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
022900         ADD 1 TO TMOFF-REJECTED
023000         GO TO 100-EXIT.
023100
023200     PERFORM 300-COVERAGE-GATE THRU 300-EXIT.
023300     PERFORM 350-LOG-TIMEOFF THRU 350-EXIT.
023400     ADD 1 TO TMOFF-APPROVED.
023500 100-EXIT.
023600     EXIT.
023700
023800 200-VALIDATE-STAFF.
023900     MOVE "200-VALIDATE-STAFF" TO PARA-NAME.
024000     MOVE "N" TO WS-STAFF-FOUND-SW.
024100     IF STAFF-TABLE-COUNT > ZERO
024200         SEARCH ALL STAFF-TABLE-ROW
024300             AT END
024400                 CONTINUE
024500             WHEN TAB-STAFF-ID (STF-IDX) = WS-STAFF-ID
024600                 IF TAB-STAFF-ACTIVE (STF-IDX)
024700                     SET WS-STAFF-FOUND TO TRUE
024800                 END-IF
024900         END-SEARCH
025000     END-IF.
025100 200-EXIT.
025200     EXIT.
025300
025400 250-CHECK-EXISTING-APPTS.
025500     MOVE "250-CHECK-EXISTING-APPTS" TO PARA-NAME.
025600     MOVE ZERO TO WS-EXISTING-APPT-COUNT.
025700     IF APPT-TABLE-COUNT > ZERO
025800         PERFORM 260-SCAN-APPTS THRU 260-EXIT
025900             VARYING APT-IDX FROM 1 BY 1
026000             UNTIL APT-IDX > APPT-TABLE-COUNT
026100     END-IF.
026200 250-EXIT.
026300     EXIT.
026400
026500 260-SCAN-APPTS.
026600     IF TAB-APPT-DOCTOR-ID (APT-IDX) = WS-STAFF-ID
026700         AND TAB-APPT-DATE (APT-IDX) NOT < WS-START-DATE
026800         AND TAB-APPT-DATE (APT-IDX) NOT > WS-END-DATE
026900         AND NOT TAB-APPT-CANCELED (APT-IDX)
027000         ADD 1 TO WS-EXISTING-APPT-COUNT
027100     END-IF.
027200 260-EXIT.
027300     EXIT.
027400
027500 300-COVERAGE-GATE.
027600     MOVE "300-COVERAGE-GATE" TO PARA-NAME.
027700*    RULE - THE GATE IS WIRED TO A REAL COVERAGE TALLY BUT NEVER       *
027800*    ACTUALLY REJECTS A TIME-OFF REQUEST ON ITS OWN - THIS IS A        *
027900*    DOCUMENTED SIMPLIFICATION CARRIED OVER FROM THE ORIGINAL DESIGN.  *
028000     CALL "COVRCHK" USING STAFF-TABLE, LK-CVR-RESULT.
028100     IF NOT LK-CVR-HAS-MIN-COVERAGE
028200         MOVE TAB-STAFF-ID (STF-IDX)   TO WO-STAFF-ID
028300         MOVE TAB-STAFF-NAME (STF-IDX) TO WO-STAFF-NAME
028400         STRING "*** WARNING - " DELIMITED BY SIZE
028500             LK-CVR-MESSAGE DELIMITED BY SIZE
028600             INTO WO-RESULT-MSG
028700         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
028800     END-IF.
028900 300-EXIT.
029000     EXIT.
029100
029200 350-LOG-TIMEOFF.
029300     MOVE "350-LOG-TIMEOFF" TO PARA-NAME.
029400     MOVE "APPROVED" TO WS-STATUS-TEXT.
029500     MOVE TAB-STAFF-ID (STF-IDX)   TO WO-STAFF-ID.
029600     MOVE TAB-STAFF-NAME (STF-IDX) TO WO-STAFF-NAME.
029700     MOVE "TIME-OFF RECORD LOGGED - STATUS APPROVED" TO WO-RESULT-MSG.
029800     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
029900     MOVE "STAFF SCHEDULE UPDATE LOGGED" TO WO-RESULT-MSG.
030000     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
030100 350-EXIT.
030200     EXIT.
030300
030400 700-CLOSE-FILES.
030500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
030600     CLOSE STAFF-FILE, APPOINTMENT-FILE, TMOFFRQ-FILE, SYSOUT.
030700 700-EXIT.
030800     EXIT.
030900
031000 900-CLEANUP.
031100     MOVE "900-CLEANUP" TO PARA-NAME.
031200     MOVE TMOFF-APPROVED TO WS-DEBUG-APPROVED.
031300     MOVE TMOFF-REJECTED TO WS-DEBUG-REJECTED.
031400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031500     DISPLAY "** TIME-OFF REQUESTS READ **".
031600     DISPLAY RECORDS-READ.
031700     DISPLAY "** TIME-OFF APPROVED **".
031800     DISPLAY TMOFF-APPROVED.
031900     DISPLAY "** TIME-OFF REJECTED **".
032000     DISPLAY TMOFF-REJECTED.
032100     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
032200     DISPLAY "******** NORMAL END OF JOB STFTMOFF ********".
032300 900-EXIT.
032400     EXIT.
032500
032600 1000-ABEND-RTN.
032700     WRITE SYSOUT-REC FROM ABEND-REC.
032800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
032900     DISPLAY "*** ABNORMAL END OF JOB-STFTMOFF ***" UPON CONSOLE.
033000     DIVIDE ZERO-VAL INTO ONE-VAL.
