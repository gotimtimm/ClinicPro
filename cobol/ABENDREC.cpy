000100******************************************************************
000200*    ABENDREC  -  SHARED SYSOUT DUMP LINE FOR ALL CLINPRO JOB     *
000300*    STEPS.  MOVE THE FAILING KEY/CODE INTO EXPECTED-VAL/         *
000400*    ACTUAL-VAL BEFORE WRITING SYSOUT-REC FROM ABEND-REC.         *
000500*    ORIGINAL SHOP COPY (PRE-CLINPRO) CARRIED ONLY ABEND-REASON - *
000600*    THE TWO COMPARE FIELDS WERE ADDED WHEN WE STARTED RUNNING    *
000700*    THIS AGAINST INDEXED MASTERS.  JS 1988.                      *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  FILLER                  PIC X(01) VALUE '*'.
001100     05  ABEND-REASON            PIC X(40).
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  EXPECTED-VAL            PIC X(10).
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ACTUAL-VAL              PIC X(10).
001600     05  FILLER                  PIC X(67).
