000100******************************************************************
000200*    INVNTREC  -  INVENTORY MASTER RECORD                        *
000300*    KEYED BY ITEM-ID.  COVERS EQUIPMENT, MEDICATION AND SUPPLY   *
000400*    ROWS ON ONE FILE - ITEM-TYPE TELLS THE REPORTS WHICH RULES   *
000500*    APPLY (SEE RPTRESUT UTILIZATION-FREQUENCY LOGIC).            *
000600*    012688 JS  ORIGINAL LAYOUT.                                  *
000700*    071199 AK  UNIT-PRICE CHANGED TO COMP-3 FOR Y2K CLEANUP PASS.*
000800******************************************************************
000900 01  INVENTORY-REC.
001000     05  ITEM-ID                 PIC 9(06).
001100     05  ITEM-NAME               PIC X(40).
001200     05  ITEM-TYPE               PIC X(20).
001300         88  ITEM-IS-EQUIPMENT       VALUE "Equipment".
001400         88  ITEM-IS-MEDICATION      VALUE "Medication".
001500         88  ITEM-IS-SUPPLY          VALUE "Supply".
001600     05  ITEM-PURPOSE            PIC X(40).
001700     05  ITEM-STOCK-QTY          PIC S9(07).
001800     05  ITEM-REORDER-THRESHOLD  PIC S9(07).
001900     05  ITEM-UNIT-PRICE         PIC S9(07)V99 COMP-3.
002000     05  ITEM-SUPPLIER-INFO      PIC X(60).
002100     05  ITEM-EXPIRY-DATE        PIC 9(08).
002200     05  ITEM-ACTIVE-STATUS      PIC X(01).
002300         88  ITEM-ACTIVE             VALUE "Y".
002400         88  ITEM-INACTIVE           VALUE "N".
002500     05  FILLER                  PIC X(03).
