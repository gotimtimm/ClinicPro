000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    RPTFINOP  -  REPORT-SERVICE FINANCIAL OPERATIONS REPORT.    *
000400*    READ-ONLY - NO MASTER FILE IS EVER REWRITTEN.  GROUPS        *
000500*    BILLED APPOINTMENTS IN THE SELECTED YEAR/MONTH BY             *
000600*    APPOINTMENT DATE AND TALLIES PAID/UNPAID REVENUE PER DATE.   *
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    -------------------------------------------------------------*
001000*    012389 JS  ORIGINAL - BUSINESS OFFICE WANTED A DAILY REVENUE*
001100*                BREAKOUT FOR THE SELECTED MONTH.                  *
001200*    091503 RDM VSAM MASTERS REPLACED BY APPTTAB/BILLTAB TABLE     *
001300*                LOADS.                                            *
001400*    110399 JS  Y2K CLEANUP PASS - CENTURY WINDOWING ADDED.        *
001500*    020816 AK  ADDED THE END-OF-REPORT GRAND TOTAL LINE - THE     *
001600*                BUSINESS OFFICE WANTED A CHECK FIGURE WITHOUT     *
001700*                HAVING TO ADD THE PAGE UP BY HAND.                *
001800******************************************************************
001900 PROGRAM-ID.  RPTFINOP.
002000 AUTHOR. JON SAYLES.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 01/23/89.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500         ASSIGN TO UT-S-SYSOUT
003600         ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT RPTPARM-FILE
003900         ASSIGN TO UT-S-RPTPARM
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS PCODE.
004200
004300     SELECT APPOINTMENT-FILE
004400         ASSIGN TO APPTFILE
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS AFCODE.
004700
004800     SELECT BILLING-FILE
004900         ASSIGN TO BILLFILE
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS BFCODE.
005200
005300     SELECT RPTFILE
005400         ASSIGN TO UT-S-RPTFINOP
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS RFCODE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  SYSOUT
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 100 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS SYSOUT-REC.
006600 01  SYSOUT-REC                  PIC X(100).
006700
006800 FD  RPTPARM-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS REPORT-PARM-REC.
007300     COPY RPTPARM.
007400
007500 FD  APPOINTMENT-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS APPOINTMENT-REC.
008000     COPY APPTREC.
008100
008200 FD  BILLING-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS BILLING-REC.
008700     COPY BILLREC.
008800
008900 FD  RPTFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 133 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS RPT-REC.
009500 01  RPT-REC                     PIC X(133).
009600
009700 WORKING-STORAGE SECTION.
009800 77  PARA-NAME                   PIC X(32) VALUE SPACES.
009900 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
010000 77  ONE-VAL                     PIC 9(01) VALUE 1.
010100 01  FILE-STATUS-CODES.
010200     05  PCODE                   PIC X(02).
010300         88  NO-MORE-PARMS           VALUE "10".
010400     05  AFCODE                  PIC X(02).
010500         88  NO-MORE-APPTS            VALUE "10".
010600     05  BFCODE                  PIC X(02).
010700         88  NO-MORE-BILLING          VALUE "10".
010800     05  RFCODE                  PIC X(02).
010900
011000     COPY APPTTAB.
011100     COPY BILLTAB.
011200
011300 01  WS-MISC-FIELDS.
011400     05  WS-RUN-DATE             PIC 9(06).
011500 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
011600     05  WS-RUN-YY               PIC 9(02).
011700     05  WS-RUN-MM               PIC 9(02).
011800     05  WS-RUN-DD               PIC 9(02).
011900
012000 01  WS-CENTURY-FIELDS.
012100     05  WS-RUN-CENTURY          PIC 9(02) COMP.
012200     05  WS-RUN-CCYY             PIC 9(04) COMP.
012300
012400 01  WS-REQUEST-FIELDS.
012500     05  WS-SEL-YEAR             PIC 9(04).
012600     05  WS-SEL-MONTH            PIC 9(02).
012700     05  FILLER                  PIC X(02).
012800
012900 01  WS-APPT-DATE-FIELDS.
013000     05  WS-APPT-CCYY            PIC 9(04).
013100     05  WS-APPT-MM              PIC 9(02).
013200     05  WS-APPT-DD              PIC 9(02).
013300
013400 01  WS-SEL-PERIOD-FIELDS.
013500     05  WS-SEL-PERIOD-YEAR-D    PIC 9(04).
013600     05  WS-SEL-PERIOD-MONTH-D   PIC 9(02).
013700 01  WS-SEL-PERIOD-REDEF REDEFINES WS-SEL-PERIOD-FIELDS.
013800     05  WS-SEL-PERIOD-LINE      PIC X(06).
013900 01  WS-FINOP-ACCUM-TABLE.
014000     05  FO-COUNT                PIC 9(04) COMP VALUE ZERO.
014100     05  FO-ROW OCCURS 1 TO 0500 TIMES
014200                     DEPENDING ON FO-COUNT
014300                     INDEXED BY FO-IDX.
014400         10  FO-REPORT-DATE        PIC 9(08).
014500         10  FO-TOTAL-BILLS        PIC 9(05) COMP.
014600         10  FO-TOTAL-REVENUE      PIC S9(09)V99 COMP-3.
014700         10  FO-PAID-REVENUE       PIC S9(09)V99 COMP-3.
014800         10  FO-UNPAID-REVENUE     PIC S9(09)V99 COMP-3.
014900         10  FO-PAID-BILLS         PIC 9(05) COMP.
015000         10  FO-UNPAID-BILLS       PIC 9(05) COMP.
015100
015200 01  WS-SWAP-ROW.
015300     05  SW-REPORT-DATE          PIC 9(08).
015400     05  SW-TOTAL-BILLS          PIC 9(05) COMP.
015500     05  SW-TOTAL-REVENUE        PIC S9(09)V99 COMP-3.
015600     05  SW-PAID-REVENUE         PIC S9(09)V99 COMP-3.
015700     05  SW-UNPAID-REVENUE       PIC S9(09)V99 COMP-3.
015800     05  SW-PAID-BILLS           PIC 9(05) COMP.
015900     05  SW-UNPAID-BILLS         PIC 9(05) COMP.
016000
016100 01  WS-FOUND-FIELDS.
016200     05  WS-GROUP-FOUND-SW       PIC X(01).
016300         88  WS-GROUP-FOUND          VALUE "Y".
016400     05  W01-SUB                 PIC 9(05) COMP.
016500     05  W02-SUB                 PIC 9(05) COMP.
016600     05  FILLER                  PIC X(04).
016700
016800 01  WS-GRAND-TOTAL-FIELDS.
016900     05  GT-TOTAL-BILLS          PIC 9(07) COMP.
017000     05  GT-TOTAL-REVENUE        PIC S9(09)V99 COMP-3.
017100     05  GT-PAID-REVENUE         PIC S9(09)V99 COMP-3.
017200     05  GT-UNPAID-REVENUE       PIC S9(09)V99 COMP-3.
017300
017400 01  WS-RATE-FIELDS.
017500     05  WS-AVG-REVENUE          PIC S9(07)V99 COMP-3.
017600     05  WS-PAYMENT-RATE         PIC S9(03)V99 COMP-3.
017700
017800 01  WS-HDR-REC.
017900     05  FILLER                  PIC X(01) VALUE SPACES.
018000     05  HDR-DATE.
018100         10  HDR-CCYY            PIC 9(04).
018200         10  FILLER              PIC X(01) VALUE "-".
018300         10  HDR-MM              PIC 9(02).
018400         10  FILLER              PIC X(01) VALUE "-".
018500         10  HDR-DD              PIC 9(02).
018600     05  FILLER                  PIC X(20) VALUE SPACES.
018700     05  FILLER                  PIC X(60) VALUE
018800         "FINANCIAL OPERATIONS REPORT".
018900     05  FILLER                  PIC X(28) VALUE
019000         "PAGE NUMBER:" JUSTIFIED RIGHT.
019100     05  HDR-PAGE-NBR-O          PIC ZZ9.
019200     05  FILLER                  PIC X(11) VALUE SPACES.
019300
019400 01  WS-PARM-HDR-REC.
019500     05  FILLER                  PIC X(01) VALUE SPACES.
019600     05  FILLER                  PIC X(16) VALUE
019700         "SELECTED YEAR: ".
019800     05  PHDR-YEAR-O             PIC 9(04).
019900     05  FILLER                  PIC X(17) VALUE
020000         "  SELECTED MONTH: ".
020100     05  PHDR-MONTH-O            PIC 99.
020200     05  FILLER                  PIC X(93) VALUE SPACES.
020300
020400 01  WS-COLM-HDR-REC.
020500     05  FILLER                  PIC X(09) VALUE "RPT-DATE".
020600     05  FILLER                  PIC X(06) VALUE "BILLS".
020700     05  FILLER                  PIC X(10) VALUE "REVENUE".
020800     05  FILLER                  PIC X(10) VALUE "AVG-REV".
020900     05  FILLER                  PIC X(10) VALUE "PAID-REV".
021000     05  FILLER                  PIC X(10) VALUE "UNPD-REV".
021100     05  FILLER                  PIC X(06) VALUE "PAID".
021200     05  FILLER                  PIC X(06) VALUE "UNPD".
021300     05  FILLER                  PIC X(06) VALUE "PAY%".
021400
021500 01  WS-DETAIL-LINE.
021600     05  DL-REPORT-DATE          PIC 9(08).
021700     05  FILLER                  PIC X(01) VALUE SPACE.
021800     05  DL-TOTAL-BILLS          PIC 9(05).
021900     05  FILLER                  PIC X(01) VALUE SPACE.
022000     05  DL-TOTAL-REVENUE        PIC 999999.99.
022100     05  FILLER                  PIC X(01) VALUE SPACE.
022200     05  DL-AVG-REVENUE          PIC 999999.99.
022300     05  FILLER                  PIC X(01) VALUE SPACE.
022400     05  DL-PAID-REVENUE         PIC 999999.99.
022500     05  FILLER                  PIC X(01) VALUE SPACE.
022600     05  DL-UNPAID-REVENUE       PIC 999999.99.
022700     05  FILLER                  PIC X(01) VALUE SPACE.
022800     05  DL-PAID-BILLS           PIC 9(05).
022900     05  FILLER                  PIC X(01) VALUE SPACE.
023000     05  DL-UNPAID-BILLS         PIC 9(05).
023100     05  FILLER                  PIC X(01) VALUE SPACE.
023200     05  DL-PAYMENT-RATE         PIC 99.99.
023300     05  FILLER                  PIC X(61) VALUE SPACES.
023400
023500 01  WS-TOTAL-LINE.
023600     05  TL-LABEL                PIC X(08) VALUE "TOTAL".
023700     05  FILLER                  PIC X(01) VALUE SPACE.
023800     05  TL-TOTAL-BILLS          PIC 9(07).
023900     05  FILLER                  PIC X(01) VALUE SPACE.
024000     05  TL-TOTAL-REVENUE        PIC 9999999.99.
024100     05  FILLER                  PIC X(01) VALUE SPACE.
024200     05  TL-PAID-REVENUE         PIC 9999999.99.
024300     05  FILLER                  PIC X(01) VALUE SPACE.
024400     05  TL-UNPAID-REVENUE       PIC 9999999.99.
024500     05  FILLER                  PIC X(84) VALUE SPACES.
024600
024700 01  WS-BLANK-LINE.
024800     05  FILLER                  PIC X(133) VALUE SPACES.
024900
025000 01  WS-COUNTERS-AND-ACCUMULATORS.
025100     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
025200     05  GROUPS-WRITTEN           PIC S9(07) COMP VALUE ZERO.
025300     05  WS-PAGES                PIC S9(05) COMP VALUE 1.
025400     05  WS-LINES                PIC S9(05) COMP VALUE ZERO.
025500
025600 01  WS-DEBUG-COUNTS.
025700     05  WS-DEBUG-GROUPS         PIC 9(04).
025800 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
025900     05  WS-DEBUG-COUNTS-LINE    PIC X(04).
026000
026100 COPY ABENDREC.
026200
026300 PROCEDURE DIVISION.
026400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026500     PERFORM 050-LOAD-APPT-TABLE THRU 050-EXIT
026600         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
026700     PERFORM 060-LOAD-BILLING-TABLE THRU 060-EXIT
026800         VARYING BIL-IDX FROM 1 BY 1 UNTIL NO-MORE-BILLING.
026900
027000     IF APPT-TABLE-COUNT > ZERO
027100         PERFORM 100-SCAN-ONE-APPT THRU 100-EXIT
027200             VARYING APT-IDX FROM 1 BY 1
027300             UNTIL APT-IDX > APPT-TABLE-COUNT
027400     END-IF.
027500
027600     PERFORM 500-SORT-ACCUM-TABLE THRU 500-EXIT.
027700     PERFORM 600-WRITE-REPORT THRU 600-EXIT.
027800
027900     PERFORM 900-CLEANUP THRU 900-EXIT.
028000     MOVE ZERO TO RETURN-CODE.
028100     GOBACK.
028200
028300 000-HOUSEKEEPING.
028400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028500     DISPLAY "******** BEGIN JOB RPTFINOP ********".
028600     ACCEPT WS-RUN-DATE FROM DATE.
028700     IF WS-RUN-YY < 50
028800         MOVE 20 TO WS-RUN-CENTURY
028900     ELSE
029000         MOVE 19 TO WS-RUN-CENTURY
029100     END-IF.
029200     COMPUTE WS-RUN-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
029300     MOVE WS-RUN-CCYY TO HDR-CCYY.
029400     MOVE WS-RUN-MM   TO HDR-MM.
029500     MOVE WS-RUN-DD   TO HDR-DD.
029600
029700     OPEN INPUT RPTPARM-FILE, APPOINTMENT-FILE, BILLING-FILE.
029800     OPEN OUTPUT SYSOUT, RPTFILE.
029900     MOVE ZERO TO APPT-TABLE-COUNT.
030000     MOVE ZERO TO BILL-TABLE-COUNT.
030100     MOVE ZERO TO FO-COUNT.
030200     MOVE ZERO TO GT-TOTAL-BILLS.
030300     MOVE ZERO TO GT-TOTAL-REVENUE.
030400     MOVE ZERO TO GT-PAID-REVENUE.
030500     MOVE ZERO TO GT-UNPAID-REVENUE.
030600
030700     READ RPTPARM-FILE
030800         AT END
030900         MOVE "EMPTY REPORT PARAMETER FILE" TO ABEND-REASON
031000         GO TO 1000-ABEND-RTN
031100     END-READ.
031200     MOVE RP-YEAR  TO WS-SEL-YEAR.
031300     MOVE RP-MONTH TO WS-SEL-MONTH.
031400     MOVE WS-SEL-YEAR  TO PHDR-YEAR-O.
031500     MOVE WS-SEL-MONTH TO PHDR-MONTH-O.
031600     MOVE WS-SEL-YEAR  TO WS-SEL-PERIOD-YEAR-D.
031700     MOVE WS-SEL-MONTH TO WS-SEL-PERIOD-MONTH-D.
031800     DISPLAY "SELECTION PERIOD - " WS-SEL-PERIOD-LINE.
031900 000-EXIT.
032000     EXIT.
032100
032200 050-LOAD-APPT-TABLE.
032300     MOVE "050-LOAD-APPT-TABLE" TO PARA-NAME.
032400     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
032500         AT END
032600         MOVE "10" TO AFCODE
032700     END-READ.
032800     IF NOT NO-MORE-APPTS
032900         ADD 1 TO APPT-TABLE-COUNT
033000         ADD 1 TO RECORDS-READ
033100     END-IF.
033200 050-EXIT.
033300     EXIT.
033400
033500 060-LOAD-BILLING-TABLE.
033600     MOVE "060-LOAD-BILLING-TABLE" TO PARA-NAME.
033700     READ BILLING-FILE INTO BILL-TABLE-ROW (BIL-IDX)
033800         AT END
033900         MOVE "10" TO BFCODE
034000     END-READ.
034100     IF NOT NO-MORE-BILLING
034200         ADD 1 TO BILL-TABLE-COUNT
034300         ADD 1 TO RECORDS-READ
034400     END-IF.
034500 060-EXIT.
034600     EXIT.
034700
034800 100-SCAN-ONE-APPT.
034900     MOVE TAB-APPT-DATE (APT-IDX) (1:4) TO WS-APPT-CCYY.
035000     MOVE TAB-APPT-DATE (APT-IDX) (5:2) TO WS-APPT-MM.
035100     MOVE TAB-APPT-DATE (APT-IDX) (7:2) TO WS-APPT-DD.
035200
035300     IF WS-APPT-CCYY = WS-SEL-YEAR AND WS-APPT-MM = WS-SEL-MONTH
035400         IF BILL-TABLE-COUNT > ZERO
035500             PERFORM 150-SCAN-ONE-BILL THRU 150-EXIT
035600                 VARYING W02-SUB FROM 1 BY 1
035700                 UNTIL W02-SUB > BILL-TABLE-COUNT
035800         END-IF
035900     END-IF.
036000 100-EXIT.
036100     EXIT.
036200
036300 150-SCAN-ONE-BILL.
036400     IF TAB-BILL-APPT-ID (W02-SUB) = TAB-APPT-ID (APT-IDX)
036500         PERFORM 200-FIND-OR-ADD-GROUP THRU 200-EXIT
036600         ADD 1 TO FO-TOTAL-BILLS (FO-IDX)
036700         ADD TAB-BILL-AMOUNT (W02-SUB) TO FO-TOTAL-REVENUE (FO-IDX)
036800         ADD 1 TO GT-TOTAL-BILLS
036900         ADD TAB-BILL-AMOUNT (W02-SUB) TO GT-TOTAL-REVENUE
037000         IF TAB-BILL-IS-PAID (W02-SUB)
037100             ADD 1 TO FO-PAID-BILLS (FO-IDX)
037200             ADD TAB-BILL-AMOUNT (W02-SUB) TO FO-PAID-REVENUE (FO-IDX)
037300             ADD TAB-BILL-AMOUNT (W02-SUB) TO GT-PAID-REVENUE
037400         ELSE
037500             ADD 1 TO FO-UNPAID-BILLS (FO-IDX)
037600             ADD TAB-BILL-AMOUNT (W02-SUB) TO FO-UNPAID-REVENUE (FO-IDX)
037700             ADD TAB-BILL-AMOUNT (W02-SUB) TO GT-UNPAID-REVENUE
037800         END-IF
037900     END-IF.
038000 150-EXIT.
038100     EXIT.
038200
038300 200-FIND-OR-ADD-GROUP.
038400     MOVE "N" TO WS-GROUP-FOUND-SW.
038500     IF FO-COUNT > ZERO
038600         PERFORM 210-SCAN-GROUPS THRU 210-EXIT
038700             VARYING W01-SUB FROM 1 BY 1
038800             UNTIL W01-SUB > FO-COUNT OR WS-GROUP-FOUND
038900     END-IF.
039000     IF NOT WS-GROUP-FOUND
039100         ADD 1 TO FO-COUNT
039200         SET FO-IDX TO FO-COUNT
039300         MOVE TAB-APPT-DATE (APT-IDX) TO FO-REPORT-DATE (FO-IDX)
039400         MOVE ZERO TO FO-TOTAL-BILLS (FO-IDX)
039500         MOVE ZERO TO FO-TOTAL-REVENUE (FO-IDX)
039600         MOVE ZERO TO FO-PAID-REVENUE (FO-IDX)
039700         MOVE ZERO TO FO-UNPAID-REVENUE (FO-IDX)
039800         MOVE ZERO TO FO-PAID-BILLS (FO-IDX)
039900         MOVE ZERO TO FO-UNPAID-BILLS (FO-IDX)
040000     END-IF.
040100 200-EXIT.
040200     EXIT.
040300
040400 210-SCAN-GROUPS.
040500     IF FO-REPORT-DATE (W01-SUB) = TAB-APPT-DATE (APT-IDX)
040600         SET WS-GROUP-FOUND TO TRUE
040700         SET FO-IDX TO W01-SUB
040800     END-IF.
040900 210-EXIT.
041000     EXIT.
041100
041200 500-SORT-ACCUM-TABLE.
041300     MOVE "500-SORT-ACCUM-TABLE" TO PARA-NAME.
041400     IF FO-COUNT > 1
041500         PERFORM 510-EXCHANGE-PASS THRU 510-EXIT
041600             VARYING W01-SUB FROM 1 BY 1
041700             UNTIL W01-SUB >= FO-COUNT
041800     END-IF.
041900 500-EXIT.
042000     EXIT.
042100
042200 510-EXCHANGE-PASS.
042300     PERFORM 520-EXCHANGE-COMPARE THRU 520-EXIT
042400         VARYING W02-SUB FROM 1 BY 1
042500         UNTIL W02-SUB >= FO-COUNT.
042600 510-EXIT.
042700     EXIT.
042800
042900 520-EXCHANGE-COMPARE.
043000     IF FO-REPORT-DATE (W02-SUB) > FO-REPORT-DATE (W02-SUB + 1)
043100         PERFORM 530-SWAP-ROWS THRU 530-EXIT
043200     END-IF.
043300 520-EXIT.
043400     EXIT.
043500
043600 530-SWAP-ROWS.
043700     MOVE FO-ROW (W02-SUB)     TO WS-SWAP-ROW.
043800     MOVE FO-ROW (W02-SUB + 1) TO FO-ROW (W02-SUB).
043900     MOVE WS-SWAP-ROW          TO FO-ROW (W02-SUB + 1).
044000 530-EXIT.
044100     EXIT.
044200
044300 600-WRITE-REPORT.
044400     MOVE "600-WRITE-REPORT" TO PARA-NAME.
044500     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
044600     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
044700
044800     IF FO-COUNT > ZERO
044900         PERFORM 750-WRITE-ONE-GROUP THRU 750-EXIT
045000             VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > FO-COUNT
045100     END-IF.
045200
045300     PERFORM 780-WRITE-GRAND-TOTAL THRU 780-EXIT.
045400 600-EXIT.
045500     EXIT.
045600
045700 700-WRITE-PAGE-HDR.
045800     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
045900     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
046000     WRITE RPT-REC FROM WS-HDR-REC
046100         AFTER ADVANCING TOP-OF-FORM.
046200     WRITE RPT-REC FROM WS-PARM-HDR-REC
046300         AFTER ADVANCING 1.
046400     WRITE RPT-REC FROM WS-BLANK-LINE
046500         AFTER ADVANCING 1.
046600     ADD 1 TO WS-PAGES.
046700     MOVE ZERO TO WS-LINES.
046800 700-EXIT.
046900     EXIT.
047000
047100 720-WRITE-COLM-HDR.
047200     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
047300     WRITE RPT-REC FROM WS-COLM-HDR-REC
047400         AFTER ADVANCING 1.
047500     WRITE RPT-REC FROM WS-BLANK-LINE
047600         AFTER ADVANCING 1.
047700 720-EXIT.
047800     EXIT.
047900
048000 750-WRITE-ONE-GROUP.
048100     SET FO-IDX TO W01-SUB.
048200     MOVE FO-REPORT-DATE (FO-IDX)      TO DL-REPORT-DATE.
048300     MOVE FO-TOTAL-BILLS (FO-IDX)      TO DL-TOTAL-BILLS.
048400     MOVE FO-TOTAL-REVENUE (FO-IDX)    TO DL-TOTAL-REVENUE.
048500     MOVE FO-PAID-REVENUE (FO-IDX)     TO DL-PAID-REVENUE.
048600     MOVE FO-UNPAID-REVENUE (FO-IDX)   TO DL-UNPAID-REVENUE.
048700     MOVE FO-PAID-BILLS (FO-IDX)       TO DL-PAID-BILLS.
048800     MOVE FO-UNPAID-BILLS (FO-IDX)     TO DL-UNPAID-BILLS.
048900
049000     IF FO-TOTAL-BILLS (FO-IDX) > ZERO
049100         COMPUTE WS-AVG-REVENUE ROUNDED =
049200             FO-TOTAL-REVENUE (FO-IDX) / FO-TOTAL-BILLS (FO-IDX)
049300     ELSE
049400         MOVE ZERO TO WS-AVG-REVENUE
049500     END-IF.
049600     MOVE WS-AVG-REVENUE TO DL-AVG-REVENUE.
049700
049800     IF FO-TOTAL-BILLS (FO-IDX) > ZERO
049900         COMPUTE WS-PAYMENT-RATE ROUNDED =
050000             FO-PAID-BILLS (FO-IDX) / FO-TOTAL-BILLS (FO-IDX) * 100
050100     ELSE
050200         MOVE ZERO TO WS-PAYMENT-RATE
050300     END-IF.
050400     MOVE WS-PAYMENT-RATE TO DL-PAYMENT-RATE.
050500
050600     WRITE RPT-REC FROM WS-DETAIL-LINE.
050700     ADD 1 TO GROUPS-WRITTEN.
050800     ADD 1 TO WS-LINES.
050900 750-EXIT.
051000     EXIT.
051100
051200 780-WRITE-GRAND-TOTAL.
051300     MOVE "780-WRITE-GRAND-TOTAL" TO PARA-NAME.
051400     WRITE RPT-REC FROM WS-BLANK-LINE.
051500     MOVE GT-TOTAL-BILLS    TO TL-TOTAL-BILLS.
051600     MOVE GT-TOTAL-REVENUE  TO TL-TOTAL-REVENUE.
051700     MOVE GT-PAID-REVENUE   TO TL-PAID-REVENUE.
051800     MOVE GT-UNPAID-REVENUE TO TL-UNPAID-REVENUE.
051900     WRITE RPT-REC FROM WS-TOTAL-LINE.
052000 780-EXIT.
052100     EXIT.
052200
052300 700A-CLOSE-FILES.
052400     MOVE "700A-CLOSE-FILES" TO PARA-NAME.
052500     CLOSE RPTPARM-FILE, APPOINTMENT-FILE, BILLING-FILE, RPTFILE,
052600         SYSOUT.
052700 700A-EXIT.
052800     EXIT.
052900
053000 900-CLEANUP.
053100     MOVE "900-CLEANUP" TO PARA-NAME.
053200     MOVE GROUPS-WRITTEN TO WS-DEBUG-GROUPS.
053300     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
053400     DISPLAY "** APPOINTMENT/BILLING RECORDS READ **".
053500     DISPLAY RECORDS-READ.
053600     DISPLAY "** DATE GROUPS WRITTEN **".
053700     DISPLAY GROUPS-WRITTEN.
053800     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
053900     DISPLAY "******** NORMAL END OF JOB RPTFINOP ********".
054000 900-EXIT.
054100     EXIT.
054200
054300 1000-ABEND-RTN.
054400     WRITE SYSOUT-REC FROM ABEND-REC.
054500     PERFORM 700A-CLOSE-FILES THRU 700A-EXIT.
054600     DISPLAY "*** ABNORMAL END OF JOB-RPTFINOP ***" UPON CONSOLE.
054700     DIVIDE ZERO-VAL INTO ONE-VAL.
