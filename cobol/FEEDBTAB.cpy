000100******************************************************************
000200*    FEEDBTAB  -  FEEDBACK EXTERNAL INPUT LOADED TO A TABLE FOR   *
000300*    STRAIGHT VARYING SCANS BY APPOINTMENT-ID.  NOT ASCENDING-KEY *
000400*    LOADED - THE SURVEY SYSTEM FEED IS NOT IN APPOINTMENT-ID     *
000500*    SEQUENCE, AND THERE CAN BE ZERO OR MORE ROWS PER APPOINTMENT.*
000600*    022011 AK  ORIGINAL LAYOUT.                                  *
000700******************************************************************
000800 01  FEEDBACK-TABLE.
000900     05  FEEDBACK-TABLE-COUNT    PIC 9(05) COMP VALUE ZERO.
001000     05  FEEDBACK-TABLE-ROW OCCURS 1 TO 20000 TIMES
001100                     DEPENDING ON FEEDBACK-TABLE-COUNT
001200                     INDEXED BY FBK-IDX.
001300         10  TAB-FB-APPT-ID        PIC 9(08).
001400         10  TAB-FB-RATING         PIC 9(01).
