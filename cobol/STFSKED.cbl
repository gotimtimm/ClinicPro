000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    STFSKED   -  STAFF-SCHEDULING-SERVICE SHIFT-REQUEST JOB.     *
000400*    READS THE SHIFT-REQUEST TRANSACTION FILE ONE REQUEST AT A    *
000500*    TIME, CHECKS FOR A CONFLICTING APPOINTMENT, VALIDATES THE     *
000600*    STAFF MEMBER, LOGS THE SHIFT, AND CALLS COVRCHK FOR A         *
000700*    LOG-ONLY COVERAGE WARNING.  NO REAL SHIFT FILE EXISTS YET IN  *
000800*    THIS GENERATION - THE LOG LINE IS THE SYSTEM OF RECORD.       *
000900*                                                                 *
001000*    CHANGE LOG                                                   *
001100*    -------------------------------------------------------------*
001200*    042697 MM  ORIGINAL.                                         *
001300*    091503 RDM SWITCHED STAFF/APPOINTMENT MASTERS FROM VSAM TO    *
001400*                SORTED SEQUENTIAL LOADED-TO-TABLE ACCESS.         *
001500*    020816 AK  COVERAGE WARNING SPLIT OUT TO COVRCHK SO STFTMOFF  *
001600*                AND STFCOVCK COULD SHARE THE SAME TALLY RULE.     *
001700*    110399 JS  Y2K CLEANUP PASS.                                  *
001800******************************************************************
001900 PROGRAM-ID.  STFSKED.
002000 AUTHOR. JON SAYLES.
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.
002200 DATE-WRITTEN. 09/15/03.
002300 DATE-COMPILED.
002400 SECURITY. NON-CONFIDENTIAL.
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT SYSOUT
003500         ASSIGN TO UT-S-SYSOUT
003600         ORGANIZATION IS SEQUENTIAL.
003700
003800     SELECT SHIFTRQ-FILE
003900         ASSIGN TO UT-S-SHIFTRQ
004000         ACCESS MODE IS SEQUENTIAL
004100         FILE STATUS IS OFCODE.
004200
004300     SELECT STAFF-FILE
004400         ASSIGN TO STAFFILE
004500         ACCESS MODE IS SEQUENTIAL
004600         FILE STATUS IS SFCODE.
004700
004800     SELECT APPOINTMENT-FILE
004900         ASSIGN TO APPTFILE
005000         ACCESS MODE IS SEQUENTIAL
005100         FILE STATUS IS AFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 100 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC                  PIC X(100).
006200
006300 FD  SHIFTRQ-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS SHIFT-REQUEST-REC.
006800     COPY SHIFTRQ.
006900
007000 FD  STAFF-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS STAFF-REC.
007500     COPY STAFFREC.
007600
007700 FD  APPOINTMENT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS APPOINTMENT-REC.
008200     COPY APPTREC.
008300
008400 WORKING-STORAGE SECTION.
008500 77  PARA-NAME                   PIC X(32) VALUE SPACES.
008600 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
008700 77  ONE-VAL                     PIC 9(01) VALUE 1.
008800 01  FILE-STATUS-CODES.
008900     05  OFCODE                  PIC X(02).
009000         88  NO-MORE-REQUESTS        VALUE "10".
009100     05  SFCODE                  PIC X(02).
009200         88  NO-MORE-STAFF           VALUE "10".
009300     05  AFCODE                  PIC X(02).
009400         88  NO-MORE-APPTS           VALUE "10".
009500
009600     COPY STAFTAB.
009700     COPY APPTTAB.
009800
009900 01  WS-MISC-FIELDS.
010000     05  WS-RUN-DATE             PIC 9(06).
010100 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
010200     05  WS-RUN-YY               PIC 9(02).
010300     05  WS-RUN-MM               PIC 9(02).
010400     05  WS-RUN-DD               PIC 9(02).
010500
010600 01  WS-REQUEST-FIELDS.
010700     05  WS-STAFF-ID             PIC 9(06).
010800     05  WS-SHIFT-DATE           PIC 9(08).
010900     05  WS-START-TIME           PIC 9(06).
011000     05  WS-END-TIME             PIC 9(06).
011100     05  WS-SHIFT-VALID-SW       PIC X(01) VALUE "N".
011200         88  WS-SHIFT-VALID          VALUE "Y".
011300     05  WS-CONFLICT-COUNT       PIC S9(05) COMP VALUE ZERO.
011400     05  WS-STAFF-FOUND-SW       PIC X(01) VALUE "N".
011500         88  WS-STAFF-FOUND          VALUE "Y".
011600     05  FILLER                  PIC X(05).
011700
011800 01  WS-OUTPUT-REC.
011900     05  WO-STAFF-ID             PIC 9(06).
012000     05  FILLER                  PIC X(02) VALUE SPACES.
012100     05  WO-STAFF-NAME           PIC X(40).
012200     05  FILLER                  PIC X(02) VALUE SPACES.
012300     05  WO-RESULT-MSG           PIC X(50).
012400 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
012500     05  WO-RAW-LINE             PIC X(100).
012600
012700 01  WS-COUNTERS-AND-ACCUMULATORS.
012800     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
012900     05  SHIFTS-LOGGED           PIC S9(07) COMP VALUE ZERO.
013000     05  SHIFTS-REJECTED         PIC S9(07) COMP VALUE ZERO.
013100
013200 01  WS-DEBUG-COUNTS.
013300     05  WS-DEBUG-LOGGED         PIC 9(04).
013400     05  WS-DEBUG-REJECTED       PIC 9(04).
013500 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
013600     05  WS-DEBUG-COUNTS-LINE    PIC X(08).
013700
013800 COPY ABENDREC.
013900
014000 LINKAGE SECTION.
014100 01  LK-CVR-RESULT.
014200     05  LK-CVR-DR-COUNT         PIC 9(04).
014300     05  LK-CVR-NRS-COUNT        PIC 9(04).
014400     05  LK-CVR-ADM-COUNT        PIC 9(04).
014500     05  LK-CVR-HAS-MIN-SW       PIC X(01).
014600         88  LK-CVR-HAS-MIN-COVERAGE  VALUE "Y".
014700     05  LK-CVR-MESSAGE          PIC X(60).
014800
014900 PROCEDURE DIVISION.
015000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015100     PERFORM 060-LOAD-STAFF-TABLE THRU 060-EXIT
015200         VARYING STF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
015300     PERFORM 070-LOAD-APPOINTMENT-TABLE THRU 070-EXIT
015400         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
015500
015600     PERFORM 100-MAINLINE THRU 100-EXIT
015700         UNTIL NO-MORE-REQUESTS.
015800
015900     PERFORM 900-CLEANUP THRU 900-EXIT.
016000     MOVE ZERO TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB STFSKED ********".
016600     ACCEPT WS-RUN-DATE FROM DATE.
016700     OPEN INPUT STAFF-FILE, APPOINTMENT-FILE, SHIFTRQ-FILE.
016800     OPEN OUTPUT SYSOUT.
016900     MOVE ZERO TO STAFF-TABLE-COUNT, APPT-TABLE-COUNT.
017000 000-EXIT.
017100     EXIT.
017200
017300 060-LOAD-STAFF-TABLE.
017400     MOVE "060-LOAD-STAFF-TABLE" TO PARA-NAME.
017500     READ STAFF-FILE INTO STAFF-TABLE-ROW (STF-IDX)
017600         AT END
017700         MOVE "10" TO SFCODE
017800     END-READ.
017900     IF NOT NO-MORE-STAFF
018000         ADD 1 TO STAFF-TABLE-COUNT
018100     END-IF.
018200 060-EXIT.
018300     EXIT.
018400
018500 070-LOAD-APPOINTMENT-TABLE.
018600     MOVE "070-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
018700     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
018800         AT END
018900         MOVE "10" TO AFCODE
019000     END-READ.
019100     IF NOT NO-MORE-APPTS
019200         ADD 1 TO APPT-TABLE-COUNT
019300     END-IF.
019400 070-EXIT.
019500     EXIT.
019600
019700 100-MAINLINE.
019800     MOVE "100-MAINLINE" TO PARA-NAME.
019900     READ SHIFTRQ-FILE
020000         AT END
020100         MOVE "10" TO OFCODE
020200         GO TO 100-EXIT
020300     END-READ.
020400     ADD 1 TO RECORDS-READ.
020500
020600     MOVE SR-STAFF-ID   TO WS-STAFF-ID.
020700     MOVE SR-SHIFT-DATE TO WS-SHIFT-DATE.
020800     MOVE SR-START-TIME TO WS-START-TIME.
020900     MOVE SR-END-TIME   TO WS-END-TIME.
021000     IF WS-START-TIME < WS-END-TIME
021100         MOVE "Y" TO WS-SHIFT-VALID-SW
021200     ELSE
021300         MOVE "N" TO WS-SHIFT-VALID-SW
021400     END-IF.
021500
021600     PERFORM 200-CHECK-CONFLICT THRU 200-EXIT.
021700
021800     IF WS-CONFLICT-COUNT > ZERO AND NOT WS-SHIFT-VALID
021900         MOVE WS-STAFF-ID  TO WO-STAFF-ID
022000         MOVE SPACES       TO WO-STAFF-NAME
022100         MOVE "*** CONFLICTING SCHEDULE - SHIFT REJECTED" TO
022200             WO-RESULT-MSG
022300         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
022400         ADD 1 TO SHIFTS-REJECTED
022500         GO TO 100-EXIT.
022600
022700     PERFORM 250-VALIDATE-STAFF THRU 250-EXIT.
022800
022900     IF NOT WS-STAFF-FOUND
023000         MOVE WS-STAFF-ID  TO WO-STAFF-ID
023100         MOVE SPACES       TO WO-STAFF-NAME
023200         MOVE "*** STAFF NOT FOUND OR NOT ACTIVE - SHIFT REJECTED"
023300             TO WO-RESULT-MSG
023400         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
023500         ADD 1 TO SHIFTS-REJECTED
023600         GO TO 100-EXIT.
023700
023800     PERFORM 300-LOG-SHIFT THRU 300-EXIT.
023900     PERFORM 350-COVERAGE-WARNING THRU 350-EXIT.
024000     ADD 1 TO SHIFTS-LOGGED.
024100 100-EXIT.
024200     EXIT.
024300
024400 200-CHECK-CONFLICT.
024500     MOVE "200-CHECK-CONFLICT" TO PARA-NAME.
024600*    RULE - COUNTED OVER NON-CANCELED APPOINTMENTS ONLY.  A            *
024700*    WELL-FORMED START-TIME < END-TIME SHIFT IS NEVER FLAGGED EVEN     *
024800*    WHEN THE COUNT IS NON-ZERO - PRESERVED EXACTLY AS DESIGNED.       *
024900     MOVE ZERO TO WS-CONFLICT-COUNT.
025000     IF APPT-TABLE-COUNT > ZERO
025100         PERFORM 210-SCAN-APPTS THRU 210-EXIT
025200             VARYING APT-IDX FROM 1 BY 1
025300             UNTIL APT-IDX > APPT-TABLE-COUNT
025400     END-IF.
025500 200-EXIT.
025600     EXIT.
025700
025800 210-SCAN-APPTS.
025900     IF TAB-APPT-DOCTOR-ID (APT-IDX) = WS-STAFF-ID
026000         AND TAB-APPT-DATE (APT-IDX) = WS-SHIFT-DATE
026100         AND NOT TAB-APPT-CANCELED (APT-IDX)
026200         ADD 1 TO WS-CONFLICT-COUNT
026300     END-IF.
026400 210-EXIT.
026500     EXIT.
026600
026700 250-VALIDATE-STAFF.
026800     MOVE "250-VALIDATE-STAFF" TO PARA-NAME.
026900     MOVE "N" TO WS-STAFF-FOUND-SW.
027000     IF STAFF-TABLE-COUNT > ZERO
027100         SEARCH ALL STAFF-TABLE-ROW
027200             AT END
027300                 CONTINUE
027400             WHEN TAB-STAFF-ID (STF-IDX) = WS-STAFF-ID
027500                 IF TAB-STAFF-ACTIVE (STF-IDX)
027600                     SET WS-STAFF-FOUND TO TRUE
027700                 END-IF
027800         END-SEARCH
027900     END-IF.
028000 250-EXIT.
028100     EXIT.
028200
028300 300-LOG-SHIFT.
028400     MOVE "300-LOG-SHIFT" TO PARA-NAME.
028500     MOVE TAB-STAFF-ID (STF-IDX)   TO WO-STAFF-ID.
028600     MOVE TAB-STAFF-NAME (STF-IDX) TO WO-STAFF-NAME.
028700     MOVE "SHIFT SCHEDULED AND LOGGED" TO WO-RESULT-MSG.
028800     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
028900 300-EXIT.
029000     EXIT.
029100
029200 350-COVERAGE-WARNING.
029300     MOVE "350-COVERAGE-WARNING" TO PARA-NAME.
029400*    RULE - THIS CHECK IS LOG-ONLY AND NEVER BLOCKS THE SHIFT, NO      *
029500*    MATTER WHAT COVRCHK RETURNS - THE SCHEDULING DESK WANTED TO SEE   *
029600*    THE WARNING WITHOUT THE JOB HOLDING UP THE SHIFT.                 *
029700     CALL "COVRCHK" USING STAFF-TABLE, LK-CVR-RESULT.
029800     IF NOT LK-CVR-HAS-MIN-COVERAGE
029900         MOVE TAB-STAFF-ID (STF-IDX)   TO WO-STAFF-ID
030000         MOVE TAB-STAFF-NAME (STF-IDX) TO WO-STAFF-NAME
030100         STRING "*** WARNING - " DELIMITED BY SIZE
030200             LK-CVR-MESSAGE DELIMITED BY SIZE
030300             INTO WO-RESULT-MSG
030400         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
030500     END-IF.
030600 350-EXIT.
030700     EXIT.
030800
030900 700-CLOSE-FILES.
031000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
031100     CLOSE STAFF-FILE, APPOINTMENT-FILE, SHIFTRQ-FILE, SYSOUT.
031200 700-EXIT.
031300     EXIT.
031400
031500 900-CLEANUP.
031600     MOVE "900-CLEANUP" TO PARA-NAME.
031700     MOVE SHIFTS-LOGGED   TO WS-DEBUG-LOGGED.
031800     MOVE SHIFTS-REJECTED TO WS-DEBUG-REJECTED.
031900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
032000     DISPLAY "** SHIFT REQUESTS READ **".
032100     DISPLAY RECORDS-READ.
032200     DISPLAY "** SHIFTS LOGGED **".
032300     DISPLAY SHIFTS-LOGGED.
032400     DISPLAY "** SHIFTS REJECTED **".
032500     DISPLAY SHIFTS-REJECTED.
032600     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
032700     DISPLAY "******** NORMAL END OF JOB STFSKED ********".
032800 900-EXIT.
032900     EXIT.
033000
033100 1000-ABEND-RTN.
033200     WRITE SYSOUT-REC FROM ABEND-REC.
033300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033400     DISPLAY "*** ABNORMAL END OF JOB-STFSKED ***" UPON CONSOLE.
033500     DIVIDE ZERO-VAL INTO ONE-VAL.
