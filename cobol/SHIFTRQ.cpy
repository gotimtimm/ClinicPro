000100******************************************************************
000200*    SHIFTRQ   -  STAFF SHIFT REQUEST TRANSACTION (INPUT TO       *
000300*    STFSKED).                                                   *
000400*    091503 RDM ORIGINAL LAYOUT.                                  *
000500******************************************************************
000600 01  SHIFT-REQUEST-REC.
000700     05  SR-STAFF-ID             PIC 9(06).
000800     05  SR-SHIFT-DATE           PIC 9(08).
000900     05  SR-START-TIME           PIC 9(06).
001000     05  SR-END-TIME             PIC 9(06).
001100     05  FILLER                  PIC X(04).
