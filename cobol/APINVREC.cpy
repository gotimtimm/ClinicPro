000100******************************************************************
000200*    APINVREC  -  APPOINTMENT-INVENTORY USAGE LOG                *
000300*    SCANNED/MATCHED BY AI-APPT-ID + AI-ITEM-ID.  EACH POSTING     *
000400*    PROGRAM TABLE-LOADS THIS FILE (SEE APINVTAB) AND MATCHES      *
000500*    AGAINST IT BEFORE POSTING SO A SECOND USE OF THE SAME ITEM    *
000600*    ON THE SAME APPOINTMENT BUMPS THE EXISTING ROW'S QUANTITY     *
000700*    INSTEAD OF APPENDING A NEW ONE.  FILE STAYS LINE-SEQUENTIAL;  *
000800*    ONLY THE WORKING-STORAGE COPY OF IT IS RANDOM-MATCHED.        *
000900*    042697 MM  ORIGINAL LAYOUT - INVENTORY CONSUMED PER VISIT.    *
001000*    030217 AK  MATCH-BEFORE-POST ADDED - SEE APINVTAB/VISTPROC/   *
001100*                INVNUSE - A SECOND USE OF THE SAME ITEM ON THE    *
001200*                SAME APPOINTMENT WAS DOUBLE-COUNTING ON THE       *
001300*                STOREROOM'S CONSUMPTION REPORT.                   *
001400******************************************************************
001500 01  APPT-INVENTORY-REC.
001600     05  AI-APPT-ID              PIC 9(08).
001700     05  AI-ITEM-ID              PIC 9(06).
001800     05  AI-QTY-USED             PIC 9(05).
001900     05  FILLER                  PIC X(01).
