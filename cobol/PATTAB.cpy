000100******************************************************************
000200*    PATTAB    -  PATIENT MASTER LOADED TO A TABLE FOR SEARCH     *
000300*    ALL ACCESS.  SHARED BY EVERY STEP THAT VALIDATES A PATIENT.  *
000400*    TABLE MUST BE LOADED IN ASCENDING PATIENT-ID SEQUENCE - SEE  *
000500*    100-LOAD-PATIENT-TABLE IN THE CALLING PROGRAM.               *
000600*    091503 RDM ORIGINAL LAYOUT (REPLACES VSAM PATMSTR IN PRIOR   *
000700*                HOSPITAL-APP GENERATION OF THIS SHOP'S CODE).    *
000800******************************************************************
000900 01  PATIENT-TABLE.
001000     05  PATIENT-TABLE-COUNT     PIC 9(05) COMP VALUE ZERO.
001100     05  PATIENT-TABLE-ROW OCCURS 1 TO 9000 TIMES
001200                     DEPENDING ON PATIENT-TABLE-COUNT
001300                     ASCENDING KEY IS TAB-PATIENT-ID
001400                     INDEXED BY PAT-IDX.
001500         10  TAB-PATIENT-ID        PIC 9(06).
001600         10  TAB-PATIENT-NAME      PIC X(40).
001700         10  TAB-PATIENT-BIRTHDT   PIC 9(08).
001800         10  TAB-PATIENT-PHONE     PIC X(20).
001900         10  TAB-PATIENT-EMAIL     PIC X(50).
002000         10  TAB-PATIENT-INS-INFO  PIC X(40).
002100         10  TAB-PATIENT-1ST-VIS   PIC 9(08).
002200         10  TAB-PATIENT-PRIME-DR  PIC 9(06).
002300         10  TAB-PATIENT-ACTV-SW   PIC X(01).
002400             88  TAB-PATIENT-ACTIVE    VALUE "Y".
