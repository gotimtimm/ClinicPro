000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    APPTSKED  -  APPOINTMENT-TRANSACTION-SERVICE DAILY JOB.      *
000400*    READS THE APPOINTMENT-REQUEST TRANSACTION FILE ONE REQUEST   *
000500*    AT A TIME AND CALLS APTSKDSB TO RUN THE SCHEDULE-APPOINTMENT *
000600*    BUSINESS RULES AGAINST THE PATIENT/STAFF/APPOINTMENT/        *
000700*    BILLING MASTERS, WHICH ARE LOADED INTO TABLES AT THE TOP OF  *
000800*    THE RUN AND REWRITTEN IN FULL AT THE BOTTOM - THERE IS NO    *
000900*    INDEXED ACCESS IN THIS GENERATION OF THE SYSTEM.             *
001000*                                                                 *
001100*    CHANGE LOG                                                   *
001200*    -------------------------------------------------------------*
001300*    042697 MM  ORIGINAL.                                         *
001400*    091503 RDM SWITCHED THE FOUR MASTERS FROM VSAM TO SORTED     *
001500*                SEQUENTIAL LOADED-TO-TABLE ACCESS - VSAM PATMSTR *
001600*                RETIRED WITH THE OLD HOSPITAL-APP GENERATION.    *
001700*    020816 AK  ADDED 600-AVAIL-SLOTS-RTN - SCHEDULING DESK WANTED*
001800*                A QUICK WAY TO SEE OPEN SLOTS BEFORE CALLING A    *
001900*                PATIENT BACK.                                    *
002000*    110399 JS  Y2K CLEANUP PASS - NO DATE LOGIC CHANGED HERE.    *
002100******************************************************************
002200 PROGRAM-ID.  APPTSKED.
002300 AUTHOR. JON SAYLES.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 04/26/97.
002600 DATE-COMPILED.
002700 SECURITY. NON-CONFIDENTIAL.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT SYSOUT
003800         ASSIGN TO UT-S-SYSOUT
003900         ORGANIZATION IS SEQUENTIAL.
004000
004100     SELECT APPTRQ-FILE
004200         ASSIGN TO UT-S-APPTRQ
004300         ACCESS MODE IS SEQUENTIAL
004400         FILE STATUS IS OFCODE.
004500
004600     SELECT PATIENT-FILE
004700         ASSIGN TO PATFILE
004800         ACCESS MODE IS SEQUENTIAL
004900         FILE STATUS IS PFCODE.
005000
005100     SELECT STAFF-FILE
005200         ASSIGN TO STAFFILE
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS SFCODE.
005500
005600     SELECT APPOINTMENT-FILE
005700         ASSIGN TO APPTFILE
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS AFCODE.
006000
006100     SELECT APPOINTMENT-FILE-OUT
006200         ASSIGN TO APPTFILO
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS AOCODE.
006500
006600     SELECT BILLING-FILE
006700         ASSIGN TO BILLFILE
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS BFCODE.
007000
007100     SELECT BILLING-FILE-OUT
007200         ASSIGN TO BILLFILO
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS BOCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 100 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                  PIC X(100).
008500
008600 FD  APPTRQ-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS APPT-REQUEST-REC.
009100     COPY APPTRQ.
009200
009300 FD  PATIENT-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     BLOCK CONTAINS 0 RECORDS
009700     DATA RECORD IS PATIENT-REC.
009800     COPY PATIENT.
009900
010000 FD  STAFF-FILE
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS STAFF-REC.
010500     COPY STAFFREC.
010600
010700 FD  APPOINTMENT-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS APPOINTMENT-REC.
011200     COPY APPTREC.
011300
011400 FD  APPOINTMENT-FILE-OUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS APPOINTMENT-REC-OUT.
011900 01  APPOINTMENT-REC-OUT         PIC X(567).
012000
012100 FD  BILLING-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS BILLING-REC.
012600     COPY BILLREC.
012700
012800 FD  BILLING-FILE-OUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS BILLING-REC-OUT.
013300 01  BILLING-REC-OUT             PIC X(32).
013400
013500 WORKING-STORAGE SECTION.
013600 77  PARA-NAME                   PIC X(32) VALUE SPACES.
013700 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
013800 77  ONE-VAL                     PIC 9(01) VALUE 1.
013900 01  FILE-STATUS-CODES.
014000     05  OFCODE                  PIC X(02).
014100         88  NO-MORE-REQUESTS        VALUE "10".
014200     05  PFCODE                  PIC X(02).
014300         88  NO-MORE-PATIENTS        VALUE "10".
014400     05  SFCODE                  PIC X(02).
014500         88  NO-MORE-STAFF           VALUE "10".
014600     05  AFCODE                  PIC X(02).
014700         88  NO-MORE-APPTS           VALUE "10".
014800     05  AOCODE                  PIC X(02).
014900     05  BFCODE                  PIC X(02).
015000         88  NO-MORE-BILLS           VALUE "10".
015100     05  BOCODE                  PIC X(02).
015200
015300     COPY PATTAB.
015400     COPY STAFTAB.
015500     COPY APPTTAB.
015600     COPY BILLTAB.
015700
015800 01  SKD-REQUEST.
015900     05  SKD-PATIENT-ID          PIC 9(06).
016000     05  SKD-DOCTOR-ID           PIC 9(06).
016100     05  SKD-DATE                PIC 9(08).
016200     05  SKD-DATE-CCYYMMDD REDEFINES SKD-DATE.
016300         10  SKD-DATE-CCYY       PIC 9(04).
016400         10  SKD-DATE-MM         PIC 9(02).
016500         10  SKD-DATE-DD         PIC 9(02).
016600     05  SKD-TIME                PIC 9(06).
016700     05  SKD-DURATION            PIC 9(03).
016800     05  SKD-VISIT-TYPE          PIC X(12).
016900     05  SKD-NOTES               PIC X(500).
017000
017100 01  SKD-RESULT.
017200     05  SKD-RETURN-CODE         PIC 9(02) COMP.
017300         88  SKD-OK                  VALUE 0.
017400     05  SKD-RESULT-MSG          PIC X(60).
017500     05  SKD-NEW-APPT-ID         PIC 9(08).
017600
017700 01  WS-OUTPUT-REC.
017800     05  WO-APPT-ID              PIC 9(08).
017900     05  FILLER                  PIC X(02) VALUE SPACES.
018000     05  WO-PATIENT-ID           PIC 9(06).
018100     05  FILLER                  PIC X(02) VALUE SPACES.
018200     05  WO-DOCTOR-ID            PIC 9(06).
018300     05  FILLER                  PIC X(02) VALUE SPACES.
018400     05  WO-RESULT-MSG           PIC X(60).
018500     05  FILLER                  PIC X(12) VALUE SPACES.
018600 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
018700     05  WO-RAW-LINE             PIC X(98).
018800     05  FILLER                  PIC X(02).
018900
019000 01  WS-SLOT-GRID.
019100*    FIXED 09:00-11:30 / 13:00-16:30 HALF-HOUR GRID - SEE          *
019200*    600-AVAIL-SLOTS-RTN.  REDEFINED SO EACH SLOT CAN BE ADDRESSED *
019300*    EITHER AS A TABLE ROW OR AS A SIX-DIGIT HHMMSS TIME.          *
019400     05  WS-SLOT-TIME OCCURS 14 TIMES INDEXED BY SLT-IDX
019500                     PIC 9(06) VALUE ZERO.
019600 01  WS-SLOT-GRID-REDEF REDEFINES WS-SLOT-GRID.
019700     05  WS-SLOT-TIME-X OCCURS 14 TIMES PIC X(06).
019800
019900 01  WS-COUNTERS-AND-ACCUMULATORS.
020000     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
020100     05  REQUESTS-ACCEPTED       PIC S9(07) COMP VALUE ZERO.
020200     05  REQUESTS-REJECTED       PIC S9(07) COMP VALUE ZERO.
020300     05  W01-SUB                 PIC 9(05) COMP VALUE ZERO.
020400     05  W01-BOOKED-SW           PIC X(01) VALUE "N".
020500         88  W01-BOOKED              VALUE "Y".
020600
020700 COPY ABENDREC.
020800
020900 PROCEDURE DIVISION.
021000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021100     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
021200         VARYING PAT-IDX FROM 1 BY 1 UNTIL NO-MORE-PATIENTS.
021300     PERFORM 060-LOAD-STAFF-TABLE THRU 060-EXIT
021400         VARYING STF-IDX FROM 1 BY 1 UNTIL NO-MORE-STAFF.
021500     PERFORM 070-LOAD-APPOINTMENT-TABLE THRU 070-EXIT
021600         VARYING APT-IDX FROM 1 BY 1 UNTIL NO-MORE-APPTS.
021700     PERFORM 080-LOAD-BILLING-TABLE THRU 080-EXIT
021800         VARYING BIL-IDX FROM 1 BY 1 UNTIL NO-MORE-BILLS.
021900
022000     PERFORM 100-MAINLINE THRU 100-EXIT
022100         UNTIL NO-MORE-REQUESTS.
022200
022300     PERFORM 900-CLEANUP THRU 900-EXIT.
022400     MOVE ZERO TO RETURN-CODE.
022500     GOBACK.
022600
022700 000-HOUSEKEEPING.
022800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022900     DISPLAY "******** BEGIN JOB APPTSKED ********".
023000     OPEN INPUT  PATIENT-FILE, STAFF-FILE, APPOINTMENT-FILE,
023100                 BILLING-FILE, APPTRQ-FILE.
023200     OPEN OUTPUT SYSOUT.
023300     MOVE ZERO TO PATIENT-TABLE-COUNT, STAFF-TABLE-COUNT,
023400                  APPT-TABLE-COUNT, BILL-TABLE-COUNT.
023500     MOVE ZERO TO W01-SUB.
023600 000-EXIT.
023700     EXIT.
023800
023900 050-LOAD-PATIENT-TABLE.
024000     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
024100     READ PATIENT-FILE INTO PATIENT-TABLE-ROW (PAT-IDX)
024200         AT END
024300         MOVE "10" TO PFCODE
024400     END-READ.
024500     IF NOT NO-MORE-PATIENTS
024600         ADD 1 TO PATIENT-TABLE-COUNT
024700     END-IF.
024800 050-EXIT.
024900     EXIT.
025000
025100 060-LOAD-STAFF-TABLE.
025200     MOVE "060-LOAD-STAFF-TABLE" TO PARA-NAME.
025300     READ STAFF-FILE INTO STAFF-TABLE-ROW (STF-IDX)
025400         AT END
025500         MOVE "10" TO SFCODE
025600     END-READ.
025700     IF NOT NO-MORE-STAFF
025800         ADD 1 TO STAFF-TABLE-COUNT
025900     END-IF.
026000 060-EXIT.
026100     EXIT.
026200
026300 070-LOAD-APPOINTMENT-TABLE.
026400     MOVE "070-LOAD-APPOINTMENT-TABLE" TO PARA-NAME.
026500     READ APPOINTMENT-FILE INTO APPT-TABLE-ROW (APT-IDX)
026600         AT END
026700         MOVE "10" TO AFCODE
026800     END-READ.
026900     IF NOT NO-MORE-APPTS
027000         ADD 1 TO APPT-TABLE-COUNT
027100     END-IF.
027200 070-EXIT.
027300     EXIT.
027400
027500 080-LOAD-BILLING-TABLE.
027600     MOVE "080-LOAD-BILLING-TABLE" TO PARA-NAME.
027700     READ BILLING-FILE INTO BILL-TABLE-ROW (BIL-IDX)
027800         AT END
027900         MOVE "10" TO BFCODE
028000     END-READ.
028100     IF NOT NO-MORE-BILLS
028200         ADD 1 TO BILL-TABLE-COUNT
028300     END-IF.
028400 080-EXIT.
028500     EXIT.
028600
028700 100-MAINLINE.
028800     MOVE "100-MAINLINE" TO PARA-NAME.
028900     READ APPTRQ-FILE
029000         AT END
029100         MOVE "10" TO OFCODE
029200         GO TO 100-EXIT
029300     END-READ.
029400     ADD 1 TO RECORDS-READ.
029500
029600     MOVE AR-PATIENT-ID  TO SKD-PATIENT-ID.
029700     MOVE AR-DOCTOR-ID   TO SKD-DOCTOR-ID.
029800     MOVE AR-DATE        TO SKD-DATE.
029900     MOVE AR-TIME        TO SKD-TIME.
030000     MOVE AR-DURATION    TO SKD-DURATION.
030100     MOVE AR-VISIT-TYPE  TO SKD-VISIT-TYPE.
030200     MOVE AR-NOTES       TO SKD-NOTES.
030300
030400     CALL "APTSKDSB" USING PATIENT-TABLE, STAFF-TABLE,
030500         APPOINTMENT-TABLE, BILLING-TABLE, SKD-REQUEST, SKD-RESULT.
030600
030700     MOVE SKD-NEW-APPT-ID   TO WO-APPT-ID.
030800     MOVE SKD-PATIENT-ID    TO WO-PATIENT-ID.
030900     MOVE SKD-DOCTOR-ID     TO WO-DOCTOR-ID.
031000     MOVE SKD-RESULT-MSG    TO WO-RESULT-MSG.
031100     WRITE SYSOUT-REC FROM WS-OUTPUT-REC.
031200
031300     IF SKD-OK
031400         ADD 1 TO REQUESTS-ACCEPTED
031500     ELSE
031600         ADD 1 TO REQUESTS-REJECTED
031700     END-IF.
031800 100-EXIT.
031900     EXIT.
032000
032100 600-AVAIL-SLOTS-RTN.
032200*    SECONDARY FUNCTION - GIVEN A DOCTOR-ID AND DATE ALREADY       *
032300*    MOVED TO SKD-DOCTOR-ID/SKD-DATE, BUILD THE LIST OF OPEN       *
032400*    HALF-HOUR SLOTS BETWEEN 09:00 AND 16:30 (LUNCH 11:30-13:00    *
032500*    BLOCKED OUT) AND WRITE THEM TO SYSOUT.  DRIVEN BY A SEP.     020816AK
032600*    SLOT-QUERY TRANSACTION ON APPTRQ-FILE, FLAGGED BY A BLANK     *
032700*    AR-DOCTOR-ID TIME FIELD.                                      *
032800     PERFORM 610-BUILD-GRID THRU 610-EXIT.
032900     PERFORM 620-CHECK-ONE-SLOT THRU 620-EXIT
033000         VARYING SLT-IDX FROM 1 BY 1 UNTIL SLT-IDX > 14.
033100 600-EXIT.
033200     EXIT.
033300
033400 620-CHECK-ONE-SLOT.
033500     MOVE "N" TO W01-BOOKED-SW.
033600     PERFORM 625-SCAN-ONE-APPT THRU 625-EXIT
033700         VARYING W01-SUB FROM 1 BY 1 UNTIL W01-SUB > APPT-TABLE-COUNT.
033800     IF NOT W01-BOOKED
033900         MOVE WS-SLOT-TIME (SLT-IDX) TO WO-DOCTOR-ID
034000         MOVE "OPEN SLOT"            TO WO-RESULT-MSG
034100         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
034200     END-IF.
034300 620-EXIT.
034400     EXIT.
034500
034600 625-SCAN-ONE-APPT.
034700     IF TAB-APPT-DOCTOR-ID (W01-SUB) = SKD-DOCTOR-ID
034800        AND TAB-APPT-DATE (W01-SUB)   = SKD-DATE
034900        AND TAB-APPT-TIME (W01-SUB)   = WS-SLOT-TIME (SLT-IDX)
035000        AND NOT TAB-APPT-CANCELED (W01-SUB)
035100         SET W01-BOOKED TO TRUE
035200     END-IF.
035300 625-EXIT.
035400     EXIT.
035500
035600 610-BUILD-GRID.
035700     MOVE  90000 TO WS-SLOT-TIME (1).
035800     MOVE  93000 TO WS-SLOT-TIME (2).
035900     MOVE 100000 TO WS-SLOT-TIME (3).
036000     MOVE 103000 TO WS-SLOT-TIME (4).
036100     MOVE 110000 TO WS-SLOT-TIME (5).
036200     MOVE 113000 TO WS-SLOT-TIME (6).
036300     MOVE 130000 TO WS-SLOT-TIME (7).
036400     MOVE 133000 TO WS-SLOT-TIME (8).
036500     MOVE 140000 TO WS-SLOT-TIME (9).
036600     MOVE 143000 TO WS-SLOT-TIME (10).
036700     MOVE 150000 TO WS-SLOT-TIME (11).
036800     MOVE 153000 TO WS-SLOT-TIME (12).
036900     MOVE 160000 TO WS-SLOT-TIME (13).
037000     MOVE 163000 TO WS-SLOT-TIME (14).
037100 610-EXIT.
037200     EXIT.
037300
037400 700-CLOSE-FILES.
037500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
037600     CLOSE PATIENT-FILE, STAFF-FILE, APPOINTMENT-FILE,
037700           BILLING-FILE, APPTRQ-FILE, SYSOUT,
037800           APPOINTMENT-FILE-OUT, BILLING-FILE-OUT.
037900 700-EXIT.
038000     EXIT.
038100
038200 900-CLEANUP.
038300     MOVE "900-CLEANUP" TO PARA-NAME.
038400*    THE TABLES ARE THE SYSTEM OF RECORD FOR THE REST OF THE RUN - *
038500*    WRITE THEM BACK OUT IN FULL, ASCENDING KEY ORDER IS ALREADY   *
038600*    GUARANTEED BY THE WAY APTSKDSB APPENDS NEW ROWS.               *
038700     OPEN OUTPUT APPOINTMENT-FILE-OUT, BILLING-FILE-OUT.
038800     PERFORM 910-WRITE-ONE-APPT THRU 910-EXIT
038900         VARYING APT-IDX FROM 1 BY 1 UNTIL APT-IDX > APPT-TABLE-COUNT.
039000     PERFORM 920-WRITE-ONE-BILL THRU 920-EXIT
039100         VARYING BIL-IDX FROM 1 BY 1 UNTIL BIL-IDX > BILL-TABLE-COUNT.
039200
039300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039400     DISPLAY "** APPOINTMENT REQUESTS READ   **".
039500     DISPLAY RECORDS-READ.
039600     DISPLAY "** REQUESTS ACCEPTED **".
039700     DISPLAY REQUESTS-ACCEPTED.
039800     DISPLAY "** REQUESTS REJECTED **".
039900     DISPLAY REQUESTS-REJECTED.
040000     DISPLAY "******** NORMAL END OF JOB APPTSKED ********".
040100 900-EXIT.
040200     EXIT.
040300
040400 910-WRITE-ONE-APPT.
040500     WRITE APPOINTMENT-REC-OUT FROM APPT-TABLE-ROW (APT-IDX).
040600 910-EXIT.
040700     EXIT.
040800
040900 920-WRITE-ONE-BILL.
041000     WRITE BILLING-REC-OUT FROM BILL-TABLE-ROW (BIL-IDX).
041100 920-EXIT.
041200     EXIT.
041300
041400
041500 1000-ABEND-RTN.
041600     WRITE SYSOUT-REC FROM ABEND-REC.
041700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041800     DISPLAY "*** ABNORMAL END OF JOB-APPTSKED ***" UPON CONSOLE.
041900     DIVIDE ZERO-VAL INTO ONE-VAL.
