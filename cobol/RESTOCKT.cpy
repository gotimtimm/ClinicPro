000100******************************************************************
000200*    RESTOCKT  -  MANUAL RESTOCK TRANSACTION (INPUT TO INVNRSTK) *
000300*    042697 MM  ORIGINAL LAYOUT.                                  *
000400******************************************************************
000500 01  RESTOCK-TRANS-REC.
000600     05  RT-ITEM-ID              PIC 9(06).
000700     05  RT-QTY-RECEIVED         PIC 9(05).
000800     05  RT-SUPPLIER-INFO        PIC X(60).
000900     05  FILLER                  PIC X(05).
