000100******************************************************************
000200*    USEPOST   -  AD-HOC INVENTORY USAGE POSTING TRANSACTION     *
000300*    (INPUT TO INVNUSE).  SAME ITEM/QUANTITY SHAPE AS VISTTRN'S   *
000400*    VT-ITEM-USAGE BUT POSTED AS A STANDALONE TRANSACTION.         *
000500*    042697 MM  ORIGINAL LAYOUT.                                  *
000600******************************************************************
000700 01  USAGE-POST-REC.
000800     05  UP-APPT-ID              PIC 9(08).
000900     05  UP-ITEM-COUNT           PIC 9(02).
001000     05  UP-ITEM-USAGE OCCURS 20 TIMES
001100                       INDEXED BY UP-ITEM-IDX.
001200         10  UP-ITEM-ID          PIC 9(06).
001300         10  UP-ITEM-QTY         PIC 9(05).
001400     05  FILLER                  PIC X(06).
