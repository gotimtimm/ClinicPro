000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*    INVNRSTK -  INVENTORY-MANAGEMENT-SERVICE MANUAL RESTOCK       *
000400*    TRANSACTION.  ONE RESTOCKT RECORD AT A TIME AGAINST THE       *
000500*    INVENTORY MASTER (LOADED TO A TABLE AND SEARCHED BY ITEM-ID - *
000600*    SAME SEARCH-ALL PATTERN AS EVERY OTHER MASTER IN THIS SYSTEM).*
000700*                                                                 *
000800*    CHANGE LOG                                                   *
000900*    -------------------------------------------------------------*
001000*    042697 MM  ORIGINAL.                                         *
001100*    091503 RDM SWITCHED FROM VSAM PATMSTR-STYLE ACCESS TO SORTED  *
001200*                SEQUENTIAL LOADED-TO-TABLE ACCESS.                *
001300*    110399 JS  Y2K CLEANUP PASS.                                  *
001400******************************************************************
001500 PROGRAM-ID.  INVNRSTK.
001600 AUTHOR. JON SAYLES.
001700 INSTALLATION. COBOL DEVELOPMENT CENTER.
001800 DATE-WRITTEN. 01/01/08.
001900 DATE-COMPILED.
002000 SECURITY. NON-CONFIDENTIAL.
002100
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SOURCE-COMPUTER. IBM-390.
002500 OBJECT-COMPUTER. IBM-390.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 INPUT-OUTPUT SECTION.
002900 FILE-CONTROL.
003000     SELECT SYSOUT
003100         ASSIGN TO UT-S-SYSOUT
003200         ORGANIZATION IS SEQUENTIAL.
003300
003400     SELECT RESTOCKT-FILE
003500         ASSIGN TO UT-S-RESTOCKT
003600         ACCESS MODE IS SEQUENTIAL
003700         FILE STATUS IS OFCODE.
003800
003900     SELECT INVENTORY-FILE
004000         ASSIGN TO INVNFILE
004100         ACCESS MODE IS SEQUENTIAL
004200         FILE STATUS IS IFCODE.
004300
004400     SELECT INVENTORY-FILE-OUT
004500         ASSIGN TO INVNFILO
004600         ACCESS MODE IS SEQUENTIAL
004700         FILE STATUS IS IOCODE.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  SYSOUT
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     RECORD CONTAINS 100 CHARACTERS
005500     BLOCK CONTAINS 0 RECORDS
005600     DATA RECORD IS SYSOUT-REC.
005700 01  SYSOUT-REC                  PIC X(100).
005800
005900 FD  RESTOCKT-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS RESTOCK-TRANS-REC.
006400     COPY RESTOCKT.
006500
006600 FD  INVENTORY-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     BLOCK CONTAINS 0 RECORDS
007000     DATA RECORD IS INVENTORY-REC.
007100     COPY INVNTREC.
007200
007300 FD  INVENTORY-FILE-OUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS INVENTORY-REC-OUT.
007800 01  INVENTORY-REC-OUT           PIC X(192).
007900
008000 WORKING-STORAGE SECTION.
008100 77  PARA-NAME                   PIC X(32) VALUE SPACES.
008200 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.
008300 77  ONE-VAL                     PIC 9(01) VALUE 1.
008400 01  FILE-STATUS-CODES.
008500     05  OFCODE                  PIC X(02).
008600         88  NO-MORE-REQUESTS        VALUE "10".
008700     05  IFCODE                  PIC X(02).
008800         88  NO-MORE-ITEMS           VALUE "10".
008900     05  IOCODE                  PIC X(02).
009000
009100     COPY INVNTAB.
009200
009300 01  WS-MISC-FIELDS.
009400     05  WS-RUN-DATE             PIC 9(06).
009500 01  WS-RUN-DATE-REDEF REDEFINES WS-MISC-FIELDS.
009600     05  WS-RUN-YY               PIC 9(02).
009700     05  WS-RUN-MM               PIC 9(02).
009800     05  WS-RUN-DD               PIC 9(02).
009900
010000 01  WS-REQUEST-FIELDS.
010100     05  WS-ITEM-ID              PIC 9(06).
010200     05  WS-QTY-RECEIVED         PIC 9(05).
010300     05  WS-SUPPLIER-INFO        PIC X(60).
010400     05  WS-ITEM-FOUND-SW        PIC X(01) VALUE "N".
010500         88  WS-ITEM-FOUND           VALUE "Y".
010600
010700 01  WS-OUTPUT-REC.
010800     05  WO-ITEM-ID              PIC 9(06).
010900     05  FILLER                  PIC X(02) VALUE SPACES.
011000     05  WO-ITEM-NAME            PIC X(40).
011100     05  FILLER                  PIC X(02) VALUE SPACES.
011200     05  WO-RESULT-MSG           PIC X(50).
011300 01  WS-OUTPUT-REC-REDEF REDEFINES WS-OUTPUT-REC.
011400     05  WO-RAW-LINE             PIC X(100).
011500
011600 01  WS-COUNTERS-AND-ACCUMULATORS.
011700     05  RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
011800     05  RESTOCKS-APPLIED        PIC S9(07) COMP VALUE ZERO.
011900     05  RESTOCKS-REJECTED       PIC S9(07) COMP VALUE ZERO.
012000
012100 01  WS-DEBUG-COUNTS.
012200     05  WS-DEBUG-APPLIED        PIC 9(04).
012300     05  WS-DEBUG-REJECTED       PIC 9(04).
012400 01  WS-DEBUG-COUNTS-REDEF REDEFINES WS-DEBUG-COUNTS.
012500     05  WS-DEBUG-COUNTS-LINE    PIC X(08).
012600
012700 COPY ABENDREC.
012800
012900 PROCEDURE DIVISION.
013000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013100     PERFORM 050-LOAD-INVENTORY-TABLE THRU 050-EXIT
013200         VARYING ITM-IDX FROM 1 BY 1 UNTIL NO-MORE-ITEMS.
013300
013400     PERFORM 100-MAINLINE THRU 100-EXIT
013500         UNTIL NO-MORE-REQUESTS.
013600
013700     PERFORM 900-CLEANUP THRU 900-EXIT.
013800     MOVE ZERO TO RETURN-CODE.
013900     GOBACK.
014000
014100 000-HOUSEKEEPING.
014200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014300     DISPLAY "******** BEGIN JOB INVNRSTK ********".
014400     ACCEPT WS-RUN-DATE FROM DATE.
014500     OPEN INPUT  INVENTORY-FILE, RESTOCKT-FILE.
014600     OPEN OUTPUT SYSOUT.
014700     MOVE ZERO TO INVN-TABLE-COUNT.
014800 000-EXIT.
014900     EXIT.
015000
015100 050-LOAD-INVENTORY-TABLE.
015200     MOVE "050-LOAD-INVENTORY-TABLE" TO PARA-NAME.
015300     READ INVENTORY-FILE INTO INVN-TABLE-ROW (ITM-IDX)
015400         AT END
015500         MOVE "10" TO IFCODE
015600     END-READ.
015700     IF NOT NO-MORE-ITEMS
015800         ADD 1 TO INVN-TABLE-COUNT
015900     END-IF.
016000 050-EXIT.
016100     EXIT.
016200
016300 100-MAINLINE.
016400     MOVE "100-MAINLINE" TO PARA-NAME.
016500     READ RESTOCKT-FILE
016600         AT END
016700         MOVE "10" TO OFCODE
016800         GO TO 100-EXIT
016900     END-READ.
017000     ADD 1 TO RECORDS-READ.
017100
017200     MOVE RT-ITEM-ID        TO WS-ITEM-ID.
017300     MOVE RT-QTY-RECEIVED   TO WS-QTY-RECEIVED.
017400     MOVE RT-SUPPLIER-INFO  TO WS-SUPPLIER-INFO.
017500
017600     PERFORM 200-FIND-ITEM THRU 200-EXIT.
017700
017800     IF WS-ITEM-FOUND
017900         PERFORM 250-APPLY-RESTOCK THRU 250-EXIT
018000         PERFORM 280-UPDATE-SUPPLIER THRU 280-EXIT
018100         MOVE TAB-ITEM-ID (ITM-IDX)   TO WO-ITEM-ID
018200         MOVE TAB-ITEM-NAME (ITM-IDX) TO WO-ITEM-NAME
018300         MOVE "RESTOCK APPLIED"       TO WO-RESULT-MSG
018400         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
018500         ADD 1 TO RESTOCKS-APPLIED
018600     ELSE
018700         MOVE WS-ITEM-ID               TO WO-ITEM-ID
018800         MOVE SPACES                   TO WO-ITEM-NAME
018900         MOVE "*** ITEM NOT FOUND - RESTOCK REJECTED" TO WO-RESULT-MSG
019000         WRITE SYSOUT-REC FROM WS-OUTPUT-REC
019100         ADD 1 TO RESTOCKS-REJECTED
019200     END-IF.
019300 100-EXIT.
019400     EXIT.
019500
019600 200-FIND-ITEM.
019700     MOVE "200-FIND-ITEM" TO PARA-NAME.
019800     MOVE "N" TO WS-ITEM-FOUND-SW.
019900     IF INVN-TABLE-COUNT > ZERO
020000         SEARCH ALL INVN-TABLE-ROW
020100             AT END
020200                 CONTINUE
020300             WHEN TAB-ITEM-ID (ITM-IDX) = WS-ITEM-ID
020400                 SET WS-ITEM-FOUND TO TRUE
020500         END-SEARCH
020600     END-IF.
020700 200-EXIT.
020800     EXIT.
020900
021000 250-APPLY-RESTOCK.
021100     MOVE "250-APPLY-RESTOCK" TO PARA-NAME.
021200*    RULE - NEW STOCK QUANTITY IS SIMPLY THE OLD QUANTITY PLUS THE    *
021300*    QUANTITY RECEIVED - THERE IS NO CAP ON HAND-HELD STOCK.         *
021400     ADD WS-QTY-RECEIVED TO TAB-ITEM-STOCK-QTY (ITM-IDX).
021500 250-EXIT.
021600     EXIT.
021700
021800 280-UPDATE-SUPPLIER.
021900     MOVE "280-UPDATE-SUPPLIER" TO PARA-NAME.
022000*    RULE - SUPPLIER-INFO IS ONLY OVERWRITTEN WHEN THE TRANSACTION    *
022100*    CARRIED A NON-BLANK VALUE.                                      *
022200     IF WS-SUPPLIER-INFO NOT = SPACES
022300         MOVE WS-SUPPLIER-INFO TO TAB-ITEM-SUPPLIER (ITM-IDX)
022400     END-IF.
022500 280-EXIT.
022600     EXIT.
022700
022800 700-CLOSE-FILES.
022900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
023000     CLOSE INVENTORY-FILE, RESTOCKT-FILE, SYSOUT, INVENTORY-FILE-OUT.
023100 700-EXIT.
023200     EXIT.
023300
023400 900-CLEANUP.
023500     MOVE "900-CLEANUP" TO PARA-NAME.
023600     MOVE RESTOCKS-APPLIED  TO WS-DEBUG-APPLIED.
023700     MOVE RESTOCKS-REJECTED TO WS-DEBUG-REJECTED.
023800*    THE TABLE IS THE SYSTEM OF RECORD FOR THE REST OF THE RUN -     *
023900*    REWRITE IT IN FULL, ASCENDING ITEM-ID ORDER IS UNCHANGED SINCE  *
024000*    THIS PROGRAM NEVER ADDS OR REMOVES A ROW.                       *
024100     OPEN OUTPUT INVENTORY-FILE-OUT.
024200     PERFORM 910-WRITE-ONE-ITEM THRU 910-EXIT
024300         VARYING ITM-IDX FROM 1 BY 1 UNTIL ITM-IDX > INVN-TABLE-COUNT.
024400
024500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
024600     DISPLAY "** RESTOCK REQUESTS READ **".
024700     DISPLAY RECORDS-READ.
024800     DISPLAY "** RESTOCKS APPLIED **".
024900     DISPLAY RESTOCKS-APPLIED.
025000     DISPLAY "** RESTOCKS REJECTED **".
025100     DISPLAY RESTOCKS-REJECTED.
025200     DISPLAY "DEBUG COUNTS - " WS-DEBUG-COUNTS-LINE.
025300     DISPLAY "******** NORMAL END OF JOB INVNRSTK ********".
025400 900-EXIT.
025500     EXIT.
025600
025700 910-WRITE-ONE-ITEM.
025800     WRITE INVENTORY-REC-OUT FROM INVN-TABLE-ROW (ITM-IDX).
025900 910-EXIT.
026000     EXIT.
026100
026200 1000-ABEND-RTN.
026300     WRITE SYSOUT-REC FROM ABEND-REC.
026400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
026500     DISPLAY "*** ABNORMAL END OF JOB-INVNRSTK ***" UPON CONSOLE.
026600     DIVIDE ZERO-VAL INTO ONE-VAL.
